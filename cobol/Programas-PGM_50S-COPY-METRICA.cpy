000100*////////////////// (COPY-METRICA) /////////////////////////////
000200****************************************************************
000300*     LAYOUT METRICAS DEL BACKTEST                              *
000400*     SECCION 3 DE RISKRPT - UNA POR CORRIDA                   *
000500*     LARGO REGISTRO = 183 BYTES                                *
000600****************************************************************
000700 01  MET-METRICS-RECORD.
000800*    POSICION (001:05) CANTIDAD TOTAL DE OPERACIONES CERRADAS
000900     05  MET-TOTAL-TRADES     PIC 9(05)        VALUE ZEROS.
001000*    POSICION (006:05) PORCENTAJE DE OPERACIONES GANADORAS
001100     05  MET-WIN-RATE         PIC S9(3)V9(2)   VALUE ZEROS.
001200*    POSICION (011:07) FACTOR DE GANANCIA (PROFIT FACTOR)
001300     05  MET-PROFIT-FACTOR    PIC S9(5)V9(2)   VALUE ZEROS.
001400*    POSICION (018:09) EXPECTATIVA EN MONEDA POR OPERACION
001500     05  MET-EXPECTANCY       PIC S9(7)V9(2)   VALUE ZEROS.
001600*    POSICION (027:07) TASA DE CRECIMIENTO ANUAL COMPUESTA
001700     05  MET-CAGR             PIC S9(5)V9(2)   VALUE ZEROS.
001800*    POSICION (034:07) INDICE DE SHARPE ANUALIZADO
001900     05  MET-SHARPE           PIC S9(5)V9(2)   VALUE ZEROS.
002000*    POSICION (041:05) CAIDA MAXIMA DEL CAPITAL (DRAWDOWN)
002100     05  MET-MAX-DRAWDOWN     PIC S9(3)V9(2)   VALUE ZEROS.
002200*    POSICION (046:07) RETORNO TOTAL DEL PERIODO
002300     05  MET-TOTAL-RETURN     PIC S9(5)V9(2)   VALUE ZEROS.
002400*    POSICION (053:05) DURACION DEL PERIODO EN ANOS
002500     05  MET-PERIOD-YEARS     PIC S9(3)V9(2)   VALUE ZEROS.
002600*    POSICION (058:01) 'S' SI EL BACKTEST ES CONFIABLE
002700     05  MET-IS-RELIABLE      PIC X(01)        VALUE 'N'.
002800*    POSICION (059:120) MOTIVO CUANDO NO ES CONFIABLE
002900     05  MET-REASON           PIC X(120)       VALUE SPACES.
003000*    POSICION (179:05) RESERVADO PARA USO FUTURO
003100     05  FILLER               PIC X(05)        VALUE SPACES.
