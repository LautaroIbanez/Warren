000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMWARVL.
000300 AUTHOR.        R. ESPINDOLA.
000400 INSTALLATION.  CASA DE BOLSA DEL NORTE - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  08/04/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000800*                SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O
000900*                PARCIAL SIN AUTORIZACION DE LA GERENCIA.
001000*
001100****************************************************************
001200*                                                                *
001300*     P R O G R A M A   W A R V L                              *
001400*     =================================                        *
001500*                                                                *
001600*     PROCESO BATCH DIARIO DE SENAL DE OPERACION Y BACKTEST     *
001700*     PARA UN SOLO INSTRUMENTO (SIMBOLO/INTERVALO).             *
001800*                                                                *
001900*     - LEE LA SERIE DE VELAS (CANDLES), VALIDA VENTANA,        *
002000*       HUECOS Y DUPLICADOS.                                     *
002100*     - CALCULA LOS INDICADORES TECNICOS SOBRE TODA LA SERIE.   *
002200*     - OBTIENE LA RECOMENDACION DEL DIA (CALL A PGMWARES).     *
002300*     - REPITE LA ESTRATEGIA SOBRE TODA LA HISTORIA (BACKTEST), *
002400*       GENERANDO EL LIBRO DE OPERACIONES Y LA CURVA DE CAPITAL.*
002500*     - EVALUA LA POLITICA DE RIESGO (CALL A PGMWARPO).         *
002600*     - BLOQUEA LA RECOMENDACION A HOLD SI LOS DATOS ESTAN      *
002700*       VENCIDOS O SI EL BACKTEST ARROJA PERDIDA.                *
002800*     - EMITE EL REPORTE RISKRPT.                                *
002900*                                                                *
003000****************************************************************
003100*
003200*-----------------------------------------------------------------
003300*    HISTORIAL DE CAMBIOS
003400*-----------------------------------------------------------------
003500*    FECHA       PROG.  REQ./INC.     DESCRIPCION
003600*    ----------  -----  ------------  --------------------------
003700*    08/04/1991  R.E.   PROY-WARR01   ALTA INICIAL DEL PROGRAMA.
003800*    17/04/1991  R.E.   PROY-WARR01   SE AGREGA VALIDACION DE
003900*                                     VENTANA MINIMA DE DATOS.
004000*    02/05/1991  R.E.   PROY-WARR01   SE AGREGA DETECCION DE
004100*                                     HUECOS Y FECHAS DUPLICADAS.
004200*    14/06/1991  M.TORR RFC-0048      SE INCORPORAN LOS CALCULOS
004300*                                     DE EMA, SMA Y MACD.
004400*    29/06/1991  M.TORR RFC-0048      SE AGREGA RSI(14) Y
004500*                                     BANDAS DE BOLLINGER(20,2).
004600*    11/07/1991  M.TORR RFC-0048      SE AGREGA ATR(14) Y
004700*                                     MOMENTUM(10).
004800*    05/08/1991  R.E.   RFC-0061      PRIMERA VERSION DEL MODULO
004900*                                     DE BACKTEST (CALL A RUTINA
005000*                                     DE ESTRATEGIA PGMWARES).
005100*    22/08/1991  R.E.   RFC-0061      SE AGREGA EL LIBRO DE
005200*                                     OPERACIONES (TRADELOG) Y LA
005300*                                     CURVA DE CAPITAL (EQUITY).
005400*    10/09/1991  D.ACUN RFC-0075      SE AGREGAN LAS METRICAS DE
005500*                                     DESEMPENO DEL BACKTEST.
005600*    03/10/1991  D.ACUN RFC-0075      SE INCORPORA LA EVALUACION
005700*                                     DE LA POLITICA DE RIESGO
005800*                                     (CALL A PGMWARPO).
005900*    21/10/1991  D.ACUN RFC-0075      SE AGREGA EL BLOQUEO DE LA
006000*                                     RECOMENDACION POR VENCIMIENTO
006100*                                     O BACKTEST PERDEDOR.
006200*    02/12/1991  R.E.   RFC-0088      PRIMERA VERSION DEL REPORTE
006300*                                     RISKRPT (132 COLUMNAS).
006400*    14/02/1992  M.TORR INC-0103      CORRECCION: EL MACD-SIGNAL
006500*                                     DEBE SEMBRARSE CON EL PRIMER
006600*                                     VALOR DE MACD, NO CON CERO.
006700*    19/05/1993  D.ACUN INC-0166      CORRECCION EN EL CALCULO DE
006800*                                     LA CAIDA MAXIMA (DRAWDOWN);
006900*                                     EL PICO INICIAL ERA CERO.
007000*    07/11/1994  J.PERI RFC-0210      SE AGREGA EL CONTROL DE
007100*                                     TOTALES AL PIE DEL LIBRO DE
007200*                                     OPERACIONES.
007300*    23/03/1996  J.PERI INC-0244      CORRECCION DE REDONDEO EN
007400*                                     EL PNL-PCT (MITAD ARRIBA).
007500*    18/09/1997  J.PERI RFC-0267      SE PARAMETRIZAN LOS UMBRALES
007600*                                     DE LA POLITICA EN WS-CFG.
007700*    11/01/1999  D.ACUN Y2K-0301      REVISION GENERAL PARA EL ANO
007800*                                     2000: LAS FECHAS DE VELA YA
007900*                                     SE TRATABAN COMO AAAAMMDD DE
008000*                                     4 DIGITOS DE ANO; SIN CAMBIOS
008100*                                     DE LAYOUT, SE AJUSTA LA
008200*                                     RUTINA JULIANA PARA ACEPTAR
008300*                                     FECHAS DESDE EL ANO 2000.
008400*    26/01/1999  D.ACUN Y2K-0301      PRUEBAS DE REGRESION SOBRE
008500*                                     VENTANA QUE CRUZA EL SIGLO.
008600*    30/06/2000  R.E.   RFC-0318      SE AGREGA LA TASA DE
008700*                                     CRECIMIENTO ANUAL (CAGR) Y
008800*                                     EL INDICE DE SHARPE A LAS
008900*                                     METRICAS DEL BACKTEST.
009000*    14/03/2001  M.TORR INC-0355      CORRECCION: EL FACTOR DE
009100*                                     GANANCIA DEBE SER CERO (NO
009200*                                     EN BLANCO) CUANDO NO HAY
009300*                                     OPERACIONES PERDEDORAS.
009400*    19/09/2002  R.E.   INC-0142      SE QUITA EL CAMPO WS-ATR-
009500*                                     FALLBACK (NUNCA SE USO); EL
009600*                                     SUSTITUTO DEL ATR SE CALCULA
009700*                                     AHORA DENTRO DE LA RUTINA
009800*                                     WARES (VER SU HISTORIAL).
009900*    02/12/2002  D.ACUN INC-0159      CORRECCION: EL FACTOR DE
010000*                                     GANANCIA ABORTABA LA CORRIDA
010100*                                     CUANDO TODAS LAS OPERACIONES
010200*                                     ERAN PERDEDORAS (0 GANADORAS);
010300*                                     SE AGREGA GUARDA CONTRA LA
010400*                                     DIVISION POR CERO, IGUAL QUE
010500*                                     LA YA EXISTENTE PARA 0
010600*                                     PERDEDORAS (INC-0355).
010700*    09/12/2002  R.E.   INC-0161      EL ENCABEZADO DEL REPORTE NO
010800*                                     MOSTRABA SIMBOLO NI INTERVALO
010900*                                     (QUEDABAN EN BLANCO); SE AGREGAN
011000*                                     LAS CONSTANTES WS-CFG-SIMBOLO Y
011100*                                     WS-CFG-INTERVALO Y SE MUEVEN AL
011200*                                     TITULO EN 9100-ENCABEZADO-I.
011300*-----------------------------------------------------------------
011400*
011500 ENVIRONMENT DIVISION.
011600 CONFIGURATION SECTION.
011700*
011800 SPECIAL-NAMES.
011900     C01 IS TOP-OF-FORM
012000     CLASS CLASE-SIGNO    IS 'B' 'S' 'H'
012100     UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
012200            OFF STATUS IS WS-TRAZA-INACTIVA.
012300*
012400 INPUT-OUTPUT SECTION.
012500 FILE-CONTROL.
012600*
012700     SELECT CANDLES  ASSIGN TO DDCANDL
012800            ORGANIZATION IS LINE SEQUENTIAL
012900            FILE STATUS  IS FS-CANDLES.
013000*
013100     SELECT TRADELOG ASSIGN TO DDTRLOG
013200            ORGANIZATION IS LINE SEQUENTIAL
013300            FILE STATUS  IS FS-TRADELOG.
013400*
013500     SELECT EQUITY   ASSIGN TO DDEQUIT
013600            ORGANIZATION IS LINE SEQUENTIAL
013700            FILE STATUS  IS FS-EQUITY.
013800*
013900     SELECT RISKRPT  ASSIGN TO DDRISKR
014000            ORGANIZATION IS LINE SEQUENTIAL
014100            FILE STATUS  IS FS-RISKRPT.
014200*
014300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014400 DATA DIVISION.
014500 FILE SECTION.
014600*
014700 FD  CANDLES.
014800 COPY COPY-CANDLE.
014900*
015000 FD  TRADELOG.
015100 COPY COPY-TRADE.
015200*
015300 FD  EQUITY.
015400 COPY COPY-EQUITY.
015500*
015600 FD  RISKRPT.
015700 01  RPT-LINEA              PIC X(132).
015800*
015900 WORKING-STORAGE SECTION.
016000*========================*
016100*
016200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
016300*
016400*---- ESTADOS DE ARCHIVO -----------------------------------------
016500 77  FS-CANDLES              PIC XX     VALUE SPACES.
016600 77  FS-TRADELOG             PIC XX     VALUE SPACES.
016700 77  FS-EQUITY               PIC XX     VALUE SPACES.
016800 77  FS-RISKRPT               PIC XX    VALUE SPACES.
016900*
017000 77  WS-STATUS-FIN            PIC X     VALUE 'N'.
017100     88  WS-FIN-LECTURA                  VALUE 'Y'.
017200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
017300*
017400*---- FECHA DE CORRIDA (AS-OF) -----------------------------------
017500 01  WS-FECHA-HOY             PIC 9(08) VALUE ZEROS.
017600 01  WS-FECHA-HOY-YMD REDEFINES WS-FECHA-HOY.
017700     05  WS-HOY-AA            PIC 9(04).
017800     05  WS-HOY-MM            PIC 9(02).
017900     05  WS-HOY-DD            PIC 9(02).
018000*
018100*---- AREA DE PASO PARA LA RUTINA JULIANA (NO SE USA LA TABLA DE
018200*     SERIE COMO SCRATCH; EVITA PISAR LA BARRA 1 DE WARSERIE)
018300 01  WS-FECHA-PASO             PIC 9(08) VALUE ZEROS.
018400 01  WS-FECHA-PASO-YMD REDEFINES WS-FECHA-PASO.
018500     05  WS-PASO-AA           PIC 9(04).
018600     05  WS-PASO-MM           PIC 9(02).
018700     05  WS-PASO-DD           PIC 9(02).
018800*
018900*---- CONSTANTES DE CONFIGURACION (WS-CFG) -----------------------
019000 77  WS-CFG-SERIE-MAX          PIC S9(8) COMP      VALUE 20000.
019100 77  WS-CFG-CAPITAL-INI        PIC S9(9)V9(2) COMP-3
019200                                                    VALUE 10000.00.
019300 77  WS-CFG-POS-PCT            PIC S9(3)V9(2) COMP-3 VALUE 100.00.
019400 77  WS-CFG-FEE-PCT            PIC S9(3)V9(4) COMP-3 VALUE 0.1000.
019500 77  WS-CFG-SLIP-PCT           PIC S9(3)V9(4) COMP-3 VALUE 0.0500.
019600 77  WS-CFG-MIN-TRADES         PIC S9(5) COMP         VALUE 30.
019700 77  WS-CFG-MIN-CANDLES        PIC S9(5) COMP         VALUE 50.
019800 77  WS-CFG-MIN-WINDOW-DIAS    PIC S9(7) COMP         VALUE 730.
019900 77  WS-CFG-MAX-GAP-DIAS       PIC S9(5) COMP         VALUE 7.
020000 77  WS-CFG-STALE-DIAS         PIC S9(5) COMP         VALUE 1.
020100 77  WS-CFG-SIMBOLO            PIC X(10)              VALUE 'BTC-USD'.
020200 77  WS-CFG-INTERVALO          PIC X(06)              VALUE '1D'.
020300*
020400*---- CONTADOR DE LA TABLA DE SERIE (OCCURS DEPENDING ON) --------
020500 77  WS-SERIE-CANT             PIC S9(8) COMP        VALUE ZEROS.
020600*
020700*---- TABLA EN MEMORIA: SERIE DE VELAS + INDICADORES -------------
020800 COPY TABLA-WARSERIE.
020900*
021000*---- SUBINDICES Y CONTADORES DE TRABAJO (TODOS COMP) ------------
021100 77  WS-I                      PIC S9(8) COMP        VALUE ZEROS.
021200 77  WS-J                      PIC S9(8) COMP        VALUE ZEROS.
021300 77  WS-K                      PIC S9(8) COMP        VALUE ZEROS.
021400 77  WS-CANT-LEIDAS            PIC S9(7) COMP        VALUE ZEROS.
021500 77  WS-CANT-WARN              PIC S9(5) COMP        VALUE ZEROS.
021600 77  WS-CANT-DUP               PIC S9(5) COMP        VALUE ZEROS.
021700 77  WS-CANT-GAP               PIC S9(5) COMP        VALUE ZEROS.
021800*
021900*---- RESULTADO DE LA VALIDACION DE DATOS ------------------------
022000 01  WS-VAL-STATUS             PIC X(16)  VALUE SPACES.
022100 77  WS-VAL-VENTANA-DIAS       PIC S9(7) COMP        VALUE ZEROS.
022200 77  WS-VAL-VALIDO             PIC X(01)  VALUE 'Y'.
022300     88  WS-VAL-ES-VALIDO                 VALUE 'Y'.
022400 01  WS-VAL-MENSAJE            PIC X(60)  VALUE SPACES.
022500*
022600*    TABLA DE LINEAS DE ADVERTENCIA PARA EL REPORTE (HASTA 200)
022700 01  WS-TABLA-AVISOS.
022800     05  WS-AVISO OCCURS 1 TO 200 TIMES
022900                   DEPENDING ON WS-CANT-WARN
023000                   INDEXED BY WS-AVI-IDX.
023100         10  WS-AVISO-TEXTO    PIC X(78).
023200*
023300*---- CAMPOS DE TRABAJO PARA LA RUTINA JULIANA (9700) ------------
023400 77  WS-JUL-Y                  PIC S9(9) COMP        VALUE ZEROS.
023500 77  WS-JUL-M                  PIC S9(9) COMP        VALUE ZEROS.
023600 77  WS-JUL-D                  PIC S9(9) COMP        VALUE ZEROS.
023700 77  WS-JUL-A                  PIC S9(9) COMP        VALUE ZEROS.
023800 77  WS-JUL-T1                 PIC S9(9) COMP        VALUE ZEROS.
023900 77  WS-JUL-T2                 PIC S9(9) COMP        VALUE ZEROS.
024000 77  WS-JUL-T3                 PIC S9(9) COMP        VALUE ZEROS.
024100 77  WS-JUL-RESULT             PIC S9(9) COMP        VALUE ZEROS.
024200*
024300*---- ACUMULADORES DE TRABAJO PARA LOS INDICADORES ---------------
024400 77  WS-ALFA-12                PIC S9(1)V9(8) COMP-3 VALUE ZEROS.
024500 77  WS-ALFA-26                PIC S9(1)V9(8) COMP-3 VALUE ZEROS.
024600 77  WS-ALFA-09                PIC S9(1)V9(8) COMP-3 VALUE ZEROS.
024700 77  WS-SUMA-CLOSE             PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
024800 77  WS-SUMA-CLOSE2            PIC S9(11)V9(6) COMP-3 VALUE ZEROS.
024900 77  WS-SUMA-TR                PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
025000 77  WS-SUMA-GAIN              PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
025100 77  WS-SUMA-LOSS              PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
025200 77  WS-DELTA                  PIC S9(7)V9(6) COMP-3 VALUE ZEROS.
025300 77  WS-N-VENTANA              PIC S9(3)      COMP   VALUE ZEROS.
025400 77  WS-DESVIO                 PIC S9(7)V9(6) COMP-3 VALUE ZEROS.
025500 77  WS-VARIANZA               PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
025600*
025700*---- LINKAGE DE TRABAJO HACIA PGMWARES (UNA BARRA) --------------
025800 01  WS-WARES-AREA.
025900     05  WS-WARES-BARRA        PIC S9(8) COMP        VALUE ZEROS.
026000     05  WS-WARES-FLAGS        PIC X(06) VALUE SPACES.
026100     05  WS-WARES-CLOSE        PIC S9(7)V9(4) VALUE ZEROS.
026200     05  WS-WARES-EMA12        PIC S9(7)V9(6) VALUE ZEROS.
026300     05  WS-WARES-EMA26        PIC S9(7)V9(6) VALUE ZEROS.
026400     05  WS-WARES-MACD-LINE    PIC S9(7)V9(6) VALUE ZEROS.
026500     05  WS-WARES-MACD-SIGNAL  PIC S9(7)V9(6) VALUE ZEROS.
026600     05  WS-WARES-RSI          PIC S9(3)V9(4) VALUE ZEROS.
026700     05  WS-WARES-SMA20        PIC S9(7)V9(6) VALUE ZEROS.
026800     05  WS-WARES-MOMENTUM     PIC S9(7)V9(4) VALUE ZEROS.
026900     05  WS-WARES-ATR          PIC S9(7)V9(6) VALUE ZEROS.
027000     05  WS-WARES-SIGNAL       PIC X(04) VALUE SPACES.
027100     05  WS-WARES-CONFID       PIC S9(1)V9(4) VALUE ZEROS.
027200     05  WS-WARES-ENTRY        PIC S9(7)V9(4) VALUE ZEROS.
027300     05  WS-WARES-STOP-LOSS    PIC S9(7)V9(2) VALUE ZEROS.
027400     05  WS-WARES-TAKE-PROFIT  PIC S9(7)V9(2) VALUE ZEROS.
027500     05  WS-WARES-RATIONALE    PIC X(120) VALUE SPACES.
027600     05  FILLER                PIC X(04) VALUE SPACES.
027700*
027800 77  WS-PGM-WARES              PIC X(08) VALUE 'PGMWARES'.
027900 77  WS-PGM-WARPO              PIC X(08) VALUE 'PGMWARPO'.
028000*
028100*---- RECOMENDACION DEL DIA (UNA POR CORRIDA) --------------------
028200 COPY COPY-RECOM.
028300*
028400*---- METRICAS DEL BACKTEST (UNA POR CORRIDA) --------------------
028500 COPY COPY-METRICA.
028600*
028700*---- BUFFER DE ESCRITURA DE UNA OPERACION CERRADA ---------------
028800 COPY COPY-TRADE REPLACING LEADING TRD- BY WTD-.
028900*
029000*---- BUFFER DE ESCRITURA DE UNA BARRA DE CAPITAL ----------------
029100 COPY COPY-EQUITY REPLACING LEADING EQT- BY WEQ-.
029200*
029300*---- ESTADO Y ACUMULADORES DEL BACKTEST -------------------------
029400 77  WS-BT-EQUITY              PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
029500 77  WS-BT-PICO                PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
029600 77  WS-BT-DRAWDOWN            PIC S9(5)V9(2) COMP-3 VALUE ZEROS.
029700 77  WS-BT-MAX-DRAWDOWN        PIC S9(5)V9(2) COMP-3 VALUE ZEROS.
029800 77  WS-BT-OPERACION-ABIERTA   PIC X(01) VALUE 'N'.
029900     88  WS-BT-HAY-OPERACION         VALUE 'Y'.
030000     88  WS-BT-SIN-OPERACION         VALUE 'N'.
030100 77  WS-BT-TRADES-CANT         PIC S9(7) COMP        VALUE ZEROS.
030200 77  WS-BT-GANADORAS-CANT      PIC S9(7) COMP        VALUE ZEROS.
030300 77  WS-BT-PERDEDORAS-CANT     PIC S9(7) COMP        VALUE ZEROS.
030400 77  WS-BT-SUMA-PCT-GANA       PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
030500 77  WS-BT-SUMA-PCT-PIERDE     PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
030600 77  WS-BT-SUMA-PNL            PIC S9(11)V9(2) COMP-3 VALUE ZEROS.
030700 77  WS-BT-SUMA-FEES           PIC S9(9)V9(4) COMP-3 VALUE ZEROS.
030800 77  WS-BT-SUMA-RETORNO        PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
030900 77  WS-BT-SUMA-RETORNO2       PIC S9(11)V9(6) COMP-3 VALUE ZEROS.
031000 77  WS-BT-CANT-RETORNOS       PIC S9(7) COMP        VALUE ZEROS.
031100 77  WS-BT-EQUITY-ANT          PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
031200 77  WS-BT-RETORNO-BARRA       PIC S9(5)V9(6) COMP-3 VALUE ZEROS.
031300 77  WS-BT-PRIMERA-FECHA       PIC 9(08)              VALUE ZEROS.
031400 77  WS-BT-ULTIMA-FECHA        PIC 9(08)              VALUE ZEROS.
031500*
031600*---- DATOS DE LA OPERACION ACTUALMENTE ABIERTA ------------------
031700 01  WS-BT-ABIERTA-AREA.
031800     05  WS-BT-AB-SIGNAL       PIC X(04) VALUE SPACES.
031900     05  WS-BT-AB-ENTRY-DATE   PIC 9(08) VALUE ZEROS.
032000     05  WS-BT-AB-ENTRY-PRICE  PIC S9(7)V9(4) VALUE ZEROS.
032100     05  WS-BT-AB-STOP-LOSS    PIC S9(7)V9(2) VALUE ZEROS.
032200     05  WS-BT-AB-TAKE-PROFIT  PIC S9(7)V9(2) VALUE ZEROS.
032300     05  WS-BT-AB-CONFID       PIC S9(1)V9(4) VALUE ZEROS.
032400     05  WS-BT-AB-POS-VALUE    PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
032500     05  WS-BT-AB-POS-SIZE     PIC S9(5)V9(8) COMP-3 VALUE ZEROS.
032600     05  WS-BT-AB-ENTRY-FEE    PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
032700     05  WS-BT-AB-SLIP-COST    PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
032800     05  FILLER                PIC X(04) VALUE SPACES.
032900*
033000*---- CAMPOS AUXILIARES DE LA SALIDA DE UNA OPERACION ------------
033100 77  WS-EX-RAW-PRICE           PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
033200 77  WS-EX-PRICE               PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
033300 77  WS-EX-REASON              PIC X(12) VALUE SPACES.
033400 77  WS-EX-VALUE               PIC S9(9)V9(4) COMP-3 VALUE ZEROS.
033500 77  WS-EX-FEE                 PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
033600 77  WS-EX-GROSS               PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
033700 77  WS-EX-NET                 PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
033800 77  WS-EX-PCT                 PIC S9(3)V9(2) COMP-3 VALUE ZEROS.
033900*
034000*---- EVALUACION DE LA POLITICA DE RIESGO (LINKAGE DE TRABAJO) ---
034100 01  WS-WARPO-AREA.
034200     05  WS-WARPO-TRADES       PIC 9(05) VALUE ZEROS.
034300     05  WS-WARPO-VENTANA      PIC S9(7) VALUE ZEROS.
034400     05  WS-WARPO-VENTANA-HAY  PIC X(01) VALUE 'Y'.
034500     05  WS-WARPO-PF           PIC S9(5)V9(2) VALUE ZEROS.
034600     05  WS-WARPO-PF-HAY       PIC X(01) VALUE 'Y'.
034700     05  WS-WARPO-RETORNO      PIC S9(5)V9(2) VALUE ZEROS.
034800     05  WS-WARPO-DRAWDOWN     PIC S9(5)V9(2) VALUE ZEROS.
034900     05  WS-WARPO-VIO-CANT     PIC 9(01) VALUE ZEROS.
035000     05  WS-WARPO-VIOLACIONES OCCURS 5 TIMES.
035100         COPY COPY-VIOLAC REPLACING LEADING VIO- BY WWP-.
035200     05  FILLER                PIC X(04) VALUE SPACES.
035300*
035400*---- LINEAS DE IMPRESION DEL REPORTE RISKRPT (132 COLUMNAS) -----
035500 01  IMP-TITULO.
035600     03  FILLER              PIC X(20) VALUE 'PGMWARVL - WARREN -'.
035700     03  FILLER              PIC X(01) VALUE SPACES.
035800     03  IMP-TIT-SIMBOLO     PIC X(10) VALUE SPACES.
035900     03  FILLER              PIC X(01) VALUE SPACES.
036000     03  IMP-TIT-INTERVALO   PIC X(06) VALUE SPACES.
036100     03  FILLER              PIC X(09) VALUE ' CORRIDA:'.
036200     03  IMP-TIT-DD          PIC Z9    VALUE ZEROS.
036300     03  FILLER              PIC X(01) VALUE '/'.
036400     03  IMP-TIT-MM          PIC Z9    VALUE ZEROS.
036500     03  FILLER              PIC X(01) VALUE '/'.
036600     03  IMP-TIT-AAAA        PIC 9(04) VALUE ZEROS.
036700     03  FILLER              PIC X(55) VALUE SPACES.
036800*
036900 01  IMP-LINEA-ETQ-VAL.
037000     03  FILLER              PIC X(20) VALUE SPACES.
037100     03  IMP-ETQ-VAL         PIC X(40) VALUE SPACES.
037200     03  FILLER              PIC X(72) VALUE SPACES.
037300*
037400 01  IMP-LINEA-METRICA.
037500     03  IMP-MET-ETIQ        PIC X(30) VALUE SPACES.
037600     03  IMP-MET-VALOR       PIC -Z(06)9.99 VALUE ZEROS.
037700     03  FILLER              PIC X(91) VALUE SPACES.
037800*
037900 01  IMP-LINEA-VIOLACION.
038000     03  FILLER              PIC X(10) VALUE '  VIOLA: '.
038100     03  IMP-VIO-TIPO        PIC X(20) VALUE SPACES.
038200     03  FILLER              PIC X(12) VALUE '  ACTUAL: '.
038300     03  IMP-VIO-ACTUAL      PIC -Z(06)9.99 VALUE ZEROS.
038400     03  FILLER              PIC X(13) VALUE '  UMBRAL: '.
038500     03  IMP-VIO-UMBRAL      PIC -Z(06)9.99 VALUE ZEROS.
038600     03  FILLER              PIC X(40) VALUE SPACES.
038700*
038800 01  IMP-LINEA-RECOM.
038900     03  IMP-REC-ETIQ        PIC X(20) VALUE SPACES.
039000     03  IMP-REC-VALOR       PIC X(80) VALUE SPACES.
039100     03  FILLER              PIC X(32) VALUE SPACES.
039200*
039300 01  IMP-LINEA-TRADE.
039400     03  IMP-TRD-ENTRA       PIC 9(08) VALUE ZEROS.
039500     03  FILLER              PIC X(02) VALUE SPACES.
039600     03  IMP-TRD-SALE        PIC 9(08) VALUE ZEROS.
039700     03  FILLER              PIC X(02) VALUE SPACES.
039800     03  IMP-TRD-SIGNAL      PIC X(04) VALUE SPACES.
039900     03  FILLER              PIC X(02) VALUE SPACES.
040000     03  IMP-TRD-ENTRY-PR    PIC -Z(06)9.9999 VALUE ZEROS.
040100     03  FILLER              PIC X(02) VALUE SPACES.
040200     03  IMP-TRD-EXIT-PR     PIC -Z(06)9.9999 VALUE ZEROS.
040300     03  FILLER              PIC X(02) VALUE SPACES.
040400     03  IMP-TRD-PNL         PIC -Z(08)9.99 VALUE ZEROS.
040500     03  FILLER              PIC X(02) VALUE SPACES.
040600     03  IMP-TRD-MOTIVO      PIC X(12) VALUE SPACES.
040700     03  FILLER              PIC X(21) VALUE SPACES.
040800*
040900 01  IMP-LINEA-TOTALES.
041000     03  FILLER              PIC X(14) VALUE 'TOTALES:  N= '.
041100     03  IMP-TOT-CANT        PIC ZZZZ9 VALUE ZEROS.
041200     03  FILLER              PIC X(12) VALUE '  FEES= '.
041300     03  IMP-TOT-FEES        PIC -Z(07)9.99 VALUE ZEROS.
041400     03  FILLER              PIC X(12) VALUE '  PNL= '.
041500     03  IMP-TOT-PNL         PIC -Z(08)9.99 VALUE ZEROS.
041600     03  FILLER              PIC X(12) VALUE '  CAPITAL= '.
041700     03  IMP-TOT-EQUITY      PIC -Z(08)9.99 VALUE ZEROS.
041800     03  FILLER              PIC X(20) VALUE SPACES.
041900*
042000 01  WS-LINEA-SEPARADORA      PIC X(132) VALUE ALL '-'.
042100 01  WS-LINEA-BLANCO          PIC X(132) VALUE SPACES.
042200*
042300 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
042400*
042500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
042600 PROCEDURE DIVISION.
042700*
042800 MAIN-PROGRAM-I.
042900*
043000     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
043100     IF WS-VAL-ES-VALIDO
043200        PERFORM 4000-INDICADORES-I THRU 4000-INDICADORES-F
043300        PERFORM 5000-RECOMEND-I    THRU 5000-RECOMEND-F
043400        PERFORM 6000-BACKTEST-I    THRU 6000-BACKTEST-F
043500        PERFORM 6900-METRICAS-I    THRU 6900-METRICAS-F
043600        PERFORM 7000-POLITICA-I    THRU 7000-POLITICA-F
043700        PERFORM 8000-BLOQUEO-I     THRU 8000-BLOQUEO-F
043800     END-IF
043900     PERFORM 9000-REPORTE-I      THRU 9000-REPORTE-F
044000     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
044100*
044200 MAIN-PROGRAM-F. GOBACK.
044300*
044400*
044500*------------------------------------------------------------------
044600 1000-INICIO-I.
044700*
044800     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD
044900     MOVE 'OK'               TO WS-VAL-STATUS
045000     SET WS-VAL-ES-VALIDO    TO TRUE
045100     SET WS-NO-FIN-LECTURA   TO TRUE
045200*
045300     OPEN INPUT  CANDLES
045400     IF FS-CANDLES NOT EQUAL '00'
045500        DISPLAY '* ERROR EN OPEN CANDLES   = ' FS-CANDLES
045600        MOVE 9999 TO RETURN-CODE
045700        SET WS-FIN-LECTURA TO TRUE
045800     ELSE
045900        PERFORM 2000-CARGAR-I THRU 2000-CARGAR-F
046000           UNTIL WS-FIN-LECTURA
046100        CLOSE CANDLES
046200     END-IF
046300*
046400     IF WS-SERIE-CANT EQUAL ZEROS
046500        MOVE 'INSUFFICIENT-DATA' TO WS-VAL-STATUS
046600        MOVE 'N'                 TO WS-VAL-VALIDO
046700        MOVE 'ARCHIVO DE VELAS VACIO'
046800                                  TO WS-VAL-MENSAJE
046900     ELSE
047000        PERFORM 3000-VALIDAR-I THRU 3000-VALIDAR-F
047100     END-IF.
047200*
047300 1000-INICIO-F. EXIT.
047400*
047500*
047600*------------------------------------------------------------------
047700*    2000 - CARGA SECUENCIAL DE CANDLES A LA TABLA WARSERIE
047800*------------------------------------------------------------------
047900 2000-CARGAR-I.
048000*
048100     READ CANDLES
048200        AT END
048300           SET WS-FIN-LECTURA TO TRUE
048400        NOT AT END
048500           ADD 1 TO WS-CANT-LEIDAS
048600           IF WS-SERIE-CANT < WS-CFG-SERIE-MAX
048700              ADD 1 TO WS-SERIE-CANT
048800              PERFORM 2100-CARGAR-BARRA-I THRU 2100-CARGAR-BARRA-F
048900           ELSE
049000              DISPLAY '* AVISO: SERIE EXCEDE EL MAXIMO DE TABLA'
049100           END-IF
049200     END-READ.
049300*
049400 2000-CARGAR-F. EXIT.
049500*
049600*------------------------------------------------------------------
049700 2100-CARGAR-BARRA-I.
049800*
049900     SET WRS-IDX TO WS-SERIE-CANT
050000     MOVE CDL-DATE    TO WRS-DATE (WRS-IDX)
050100     MOVE CDL-OPEN    TO WRS-OPEN (WRS-IDX)
050200     MOVE CDL-HIGH    TO WRS-HIGH (WRS-IDX)
050300     MOVE CDL-LOW     TO WRS-LOW  (WRS-IDX)
050400     MOVE CDL-CLOSE   TO WRS-CLOSE (WRS-IDX)
050500     MOVE CDL-VOLUME  TO WRS-VOLUME (WRS-IDX)
050600     MOVE 'NNNNNN'    TO WRS-IND-STATUS (WRS-IDX)
050700*
050800     MOVE WRS-YY (WRS-IDX) TO WS-JUL-Y
050900     MOVE WRS-MM (WRS-IDX) TO WS-JUL-M
051000     MOVE WRS-DD (WRS-IDX) TO WS-JUL-D
051100     PERFORM 9700-CALC-JULIANO-I THRU 9700-CALC-JULIANO-F
051200     MOVE WS-JUL-RESULT TO WRS-JULIAN (WRS-IDX).
051300*
051400 2100-CARGAR-BARRA-F. EXIT.
051500*
051600*
051700*------------------------------------------------------------------
051800*    3000 - VALIDACION: VENTANA, HUECOS Y DUPLICADOS
051900*------------------------------------------------------------------
052000 3000-VALIDAR-I.
052100*
052200     MOVE WRS-DATE (1)            TO WS-BT-PRIMERA-FECHA
052300     MOVE WRS-DATE (WS-SERIE-CANT) TO WS-BT-ULTIMA-FECHA
052400     COMPUTE WS-VAL-VENTANA-DIAS =
052500             WRS-JULIAN (WS-SERIE-CANT) - WRS-JULIAN (1)
052600*
052700     IF WS-VAL-VENTANA-DIAS < WS-CFG-MIN-WINDOW-DIAS
052800        MOVE 'INSUFFICIENT-DATA' TO WS-VAL-STATUS
052900        MOVE 'N'                 TO WS-VAL-VALIDO
053000        MOVE 'VENTANA DE DATOS INSUFICIENTE'
053100                                  TO WS-VAL-MENSAJE
053200     ELSE
053300        PERFORM 3100-VALIDAR-HUECOS-I  THRU 3100-VALIDAR-HUECOS-F
053400           VARYING WS-I FROM 2 BY 1
053500           UNTIL WS-I > WS-SERIE-CANT
053600        IF WS-CANT-WARN > ZEROS
053700           MOVE 'WARNINGS' TO WS-VAL-STATUS
053800        ELSE
053900           MOVE 'OK'       TO WS-VAL-STATUS
054000        END-IF
054100     END-IF.
054200*
054300 3000-VALIDAR-F. EXIT.
054400*
054500*------------------------------------------------------------------
054600 3100-VALIDAR-HUECOS-I.
054700*
054800     COMPUTE WS-J = WRS-JULIAN (WS-I) - WRS-JULIAN (WS-I - 1)
054900     IF WS-J EQUAL ZEROS
055000        ADD 1 TO WS-CANT-DUP
055100        ADD 1 TO WS-CANT-WARN
055200        IF WS-CANT-WARN <= 200
055300           SET WS-AVI-IDX TO WS-CANT-WARN
055400           STRING 'DUPLICATE DATE: ' DELIMITED BY SIZE
055500                  WRS-DATE (WS-I)    DELIMITED BY SIZE
055600                  INTO WS-AVISO-TEXTO (WS-AVI-IDX)
055700        END-IF
055800     ELSE
055900        IF WS-J > WS-CFG-MAX-GAP-DIAS
056000           ADD 1 TO WS-CANT-GAP
056100           ADD 1 TO WS-CANT-WARN
056200           IF WS-CANT-WARN <= 200
056300              SET WS-AVI-IDX TO WS-CANT-WARN
056400              STRING 'GAP: ' DELIMITED BY SIZE
056500                     WRS-DATE (WS-I - 1) DELIMITED BY SIZE
056600                     ' TO ' DELIMITED BY SIZE
056700                     WRS-DATE (WS-I)     DELIMITED BY SIZE
056800                     ' (' DELIMITED BY SIZE
056900                     WS-J                DELIMITED BY SIZE
057000                     ' DIAS)' DELIMITED BY SIZE
057100                     INTO WS-AVISO-TEXTO (WS-AVI-IDX)
057200           END-IF
057300        END-IF
057400     END-IF.
057500*
057600 3100-VALIDAR-HUECOS-F. EXIT.
057700*
057800*
057900*------------------------------------------------------------------
058000*    4000 - CALCULO DE INDICADORES SOBRE TODA LA SERIE
058100*------------------------------------------------------------------
058200 4000-INDICADORES-I.
058300*
058400     COMPUTE WS-ALFA-12 = 2 / (12 + 1)
058500     COMPUTE WS-ALFA-26 = 2 / (26 + 1)
058600     COMPUTE WS-ALFA-09 = 2 / (9 + 1)
058700*
058800     PERFORM 4100-CALC-BARRA-I THRU 4100-CALC-BARRA-F
058900        VARYING WS-I FROM 1 BY 1
059000        UNTIL WS-I > WS-SERIE-CANT.
059100*
059200 4000-INDICADORES-F. EXIT.
059300*
059400*------------------------------------------------------------------
059500 4100-CALC-BARRA-I.
059600*
059700     SET WRS-IDX TO WS-I
059800*
059900*    ---- EMA12 / EMA26 (SIEMPRE CALCULABLES DESDE LA BARRA 1) ----
060000     IF WS-I EQUAL 1
060100        MOVE WRS-CLOSE (WRS-IDX) TO WRS-EMA12 (WRS-IDX)
060200        MOVE WRS-CLOSE (WRS-IDX) TO WRS-EMA26 (WRS-IDX)
060300     ELSE
060400        COMPUTE WRS-EMA12 (WRS-IDX) =
060500           WS-ALFA-12 * WRS-CLOSE (WRS-IDX) +
060600           (1 - WS-ALFA-12) * WRS-EMA12 (WRS-IDX - 1)
060700        COMPUTE WRS-EMA26 (WRS-IDX) =
060800           WS-ALFA-26 * WRS-CLOSE (WRS-IDX) +
060900           (1 - WS-ALFA-26) * WRS-EMA26 (WRS-IDX - 1)
061000     END-IF
061100     SET WRS-EMA-LISTO (WRS-IDX) TO TRUE
061200*
061300*    ---- MACD / SIGNAL / HISTOGRAMA --------------------------
061400     COMPUTE WRS-MACD-LINE (WRS-IDX) =
061500        WRS-EMA12 (WRS-IDX) - WRS-EMA26 (WRS-IDX)
061600     IF WS-I EQUAL 1
061700        MOVE WRS-MACD-LINE (WRS-IDX) TO WRS-MACD-SIGNAL (WRS-IDX)
061800     ELSE
061900        COMPUTE WRS-MACD-SIGNAL (WRS-IDX) =
062000           WS-ALFA-09 * WRS-MACD-LINE (WRS-IDX) +
062100           (1 - WS-ALFA-09) * WRS-MACD-SIGNAL (WRS-IDX - 1)
062200     END-IF
062300     COMPUTE WRS-MACD-HIST (WRS-IDX) =
062400        WRS-MACD-LINE (WRS-IDX) - WRS-MACD-SIGNAL (WRS-IDX)
062500     SET WRS-MACD-LISTO (WRS-IDX) TO TRUE
062600*
062700     PERFORM 4300-CALC-RSI-I      THRU 4300-CALC-RSI-F
062800     PERFORM 4400-CALC-SMA-BOLL-I THRU 4400-CALC-SMA-BOLL-F
062900     PERFORM 4500-CALC-ATR-I      THRU 4500-CALC-ATR-F
063000     PERFORM 4600-CALC-MOMENT-I   THRU 4600-CALC-MOMENT-F.
063100*
063200 4100-CALC-BARRA-F. EXIT.
063300*
063400*------------------------------------------------------------------
063500*    4300 - RSI(14): PROMEDIOS MOVILES SIMPLES DE 14 DELTAS
063600*------------------------------------------------------------------
063700 4300-CALC-RSI-I.
063800*
063900     IF WS-I < 15
064000        MOVE ZEROS TO WRS-RSI (WRS-IDX)
064100     ELSE
064200        MOVE ZEROS TO WS-SUMA-GAIN WS-SUMA-LOSS
064300        PERFORM 4310-SUMAR-DELTA-I THRU 4310-SUMAR-DELTA-F
064400                VARYING WS-J FROM (WS-I - 13) BY 1
064500                UNTIL WS-J > WS-I
064600        COMPUTE WRS-AVG-GAIN (WRS-IDX) = WS-SUMA-GAIN / 14
064700        COMPUTE WRS-AVG-LOSS (WRS-IDX) = WS-SUMA-LOSS / 14
064800        IF WRS-AVG-LOSS (WRS-IDX) EQUAL ZEROS
064900           MOVE 100 TO WRS-RSI (WRS-IDX)
065000        ELSE
065100           COMPUTE WRS-RSI (WRS-IDX) =
065200              100 - 100 / (1 + (WRS-AVG-GAIN (WRS-IDX) /
065300                                 WRS-AVG-LOSS (WRS-IDX)))
065400        END-IF
065500        SET WRS-RSI-LISTO (WRS-IDX) TO TRUE
065600     END-IF.
065700*
065800 4300-CALC-RSI-F. EXIT.
065900*
066000*------------------------------------------------------------------
066100*    4310 - ACUMULAR UN DELTA DE CIERRE PARA EL RSI(14)
066200*------------------------------------------------------------------
066300 4310-SUMAR-DELTA-I.
066400*
066500     COMPUTE WS-DELTA =
066600        WRS-CLOSE (WS-J) - WRS-CLOSE (WS-J - 1)
066700     IF WS-DELTA > ZEROS
066800        ADD WS-DELTA TO WS-SUMA-GAIN
066900     ELSE
067000        SUBTRACT WS-DELTA FROM WS-SUMA-LOSS
067100     END-IF.
067200*
067300 4310-SUMAR-DELTA-F. EXIT.
067400*
067500*------------------------------------------------------------------
067600*    4400 - SMA(20) Y BANDAS DE BOLLINGER(20, 2.0)
067700*------------------------------------------------------------------
067800 4400-CALC-SMA-BOLL-I.
067900*
068000     IF WS-I < 20
068100        MOVE ZEROS TO WRS-SMA20 (WRS-IDX)
068200     ELSE
068300        MOVE ZEROS TO WS-SUMA-CLOSE
068400        PERFORM 4410-SUMAR-CLOSE-I THRU 4410-SUMAR-CLOSE-F
068500                VARYING WS-J FROM (WS-I - 19) BY 1
068600                UNTIL WS-J > WS-I
068700        COMPUTE WRS-SMA20 (WRS-IDX) = WS-SUMA-CLOSE / 20
068800*
068900        MOVE ZEROS TO WS-SUMA-CLOSE2
069000        PERFORM 4420-SUMAR-DESVIO-I THRU 4420-SUMAR-DESVIO-F
069100                VARYING WS-J FROM (WS-I - 19) BY 1
069200                UNTIL WS-J > WS-I
069300        COMPUTE WS-VARIANZA = WS-SUMA-CLOSE2 / 19
069400        COMPUTE WS-DESVIO = WS-VARIANZA ** 0.5
069500        COMPUTE WRS-BB-UPPER (WRS-IDX) =
069600           WRS-SMA20 (WRS-IDX) + (2 * WS-DESVIO)
069700        COMPUTE WRS-BB-LOWER (WRS-IDX) =
069800           WRS-SMA20 (WRS-IDX) - (2 * WS-DESVIO)
069900        SET WRS-SMA-LISTO (WRS-IDX) TO TRUE
070000        SET WRS-BB-LISTO  (WRS-IDX) TO TRUE
070100     END-IF.
070200*
070300 4400-CALC-SMA-BOLL-F. EXIT.
070400*
070500*------------------------------------------------------------------
070600*    4410 - ACUMULAR UN CIERRE PARA LA MEDIA MOVIL SIMPLE(20)
070700*------------------------------------------------------------------
070800 4410-SUMAR-CLOSE-I.
070900*
071000     ADD WRS-CLOSE (WS-J) TO WS-SUMA-CLOSE.
071100*
071200 4410-SUMAR-CLOSE-F. EXIT.
071300*
071400*------------------------------------------------------------------
071500*    4420 - ACUMULAR UN DESVIO CUADRATICO PARA BOLLINGER(20, 2.0)
071600*------------------------------------------------------------------
071700 4420-SUMAR-DESVIO-I.
071800*
071900     COMPUTE WS-DELTA =
072000        WRS-CLOSE (WS-J) - WRS-SMA20 (WRS-IDX)
072100     COMPUTE WS-SUMA-CLOSE2 =
072200        WS-SUMA-CLOSE2 + (WS-DELTA * WS-DELTA).
072300*
072400 4420-SUMAR-DESVIO-F. EXIT.
072500*
072600*------------------------------------------------------------------
072700*    4500 - ATR(14): RANGO VERDADERO Y PROMEDIO MOVIL SIMPLE
072800*------------------------------------------------------------------
072900 4500-CALC-ATR-I.
073000*
073100     IF WS-I EQUAL 1
073200        COMPUTE WRS-TRUE-RANGE (WRS-IDX) =
073300           WRS-HIGH (WRS-IDX) - WRS-LOW (WRS-IDX)
073400     ELSE
073500        COMPUTE WS-DELTA = WRS-HIGH (WRS-IDX) - WRS-LOW (WRS-IDX)
073600        MOVE WS-DELTA TO WRS-TRUE-RANGE (WRS-IDX)
073700        COMPUTE WS-DELTA =
073800           WRS-HIGH (WRS-IDX) - WRS-CLOSE (WRS-IDX - 1)
073900        IF WS-DELTA < ZEROS
074000           COMPUTE WS-DELTA = WS-DELTA * -1
074100        END-IF
074200        IF WS-DELTA > WRS-TRUE-RANGE (WRS-IDX)
074300           MOVE WS-DELTA TO WRS-TRUE-RANGE (WRS-IDX)
074400        END-IF
074500        COMPUTE WS-DELTA =
074600           WRS-LOW (WRS-IDX) - WRS-CLOSE (WRS-IDX - 1)
074700        IF WS-DELTA < ZEROS
074800           COMPUTE WS-DELTA = WS-DELTA * -1
074900        END-IF
075000        IF WS-DELTA > WRS-TRUE-RANGE (WRS-IDX)
075100           MOVE WS-DELTA TO WRS-TRUE-RANGE (WRS-IDX)
075200        END-IF
075300     END-IF
075400*
075500     IF WS-I < 14
075600        MOVE ZEROS TO WRS-ATR (WRS-IDX)
075700     ELSE
075800        MOVE ZEROS TO WS-SUMA-TR
075900        PERFORM 4510-SUMAR-TR-I THRU 4510-SUMAR-TR-F
076000                VARYING WS-J FROM (WS-I - 13) BY 1
076100                UNTIL WS-J > WS-I
076200        COMPUTE WRS-ATR (WRS-IDX) = WS-SUMA-TR / 14
076300        SET WRS-ATR-LISTO (WRS-IDX) TO TRUE
076400     END-IF.
076500*
076600 4500-CALC-ATR-F. EXIT.
076700*
076800*------------------------------------------------------------------
076900*    4510 - ACUMULAR UN RANGO VERDADERO PARA EL ATR(14)
077000*------------------------------------------------------------------
077100 4510-SUMAR-TR-I.
077200*
077300     ADD WRS-TRUE-RANGE (WS-J) TO WS-SUMA-TR.
077400*
077500 4510-SUMAR-TR-F. EXIT.
077600*
077700*------------------------------------------------------------------
077800*    4600 - MOMENTUM(10)
077900*------------------------------------------------------------------
078000 4600-CALC-MOMENT-I.
078100*
078200     IF WS-I < 11
078300        MOVE ZEROS TO WRS-MOMENTUM (WRS-IDX)
078400     ELSE
078500        COMPUTE WRS-MOMENTUM (WRS-IDX) =
078600           WRS-CLOSE (WRS-IDX) - WRS-CLOSE (WRS-IDX - 10)
078700     END-IF.
078800*
078900 4600-CALC-MOMENT-F. EXIT.
079000*
079100*
079200*------------------------------------------------------------------
079300*    5000 - RECOMENDACION DEL DIA (CALL A PGMWARES SOBRE LA
079400*           ULTIMA BARRA DE LA SERIE)
079500*------------------------------------------------------------------
079600 5000-RECOMEND-I.
079700*
079800     MOVE WS-SERIE-CANT TO WS-I
079900     PERFORM 5100-PREPARAR-WARES-I THRU 5100-PREPARAR-WARES-F
080000     CALL WS-PGM-WARES USING WS-WARES-AREA
080100     MOVE WS-WARES-SIGNAL      TO REC-SIGNAL
080200     MOVE WS-WARES-CONFID      TO REC-CONFIDENCE
080300     MOVE WS-WARES-ENTRY       TO REC-ENTRY-PRICE
080400     MOVE WS-WARES-STOP-LOSS   TO REC-STOP-LOSS
080500     MOVE WS-WARES-TAKE-PROFIT TO REC-TAKE-PROFIT
080600     MOVE WS-WARES-RATIONALE   TO REC-RATIONALE
080700     MOVE 'N'                  TO REC-BLOCKED.
080800*
080900 5000-RECOMEND-F. EXIT.
081000*
081100*------------------------------------------------------------------
081200 5100-PREPARAR-WARES-I.
081300*
081400     SET WRS-IDX TO WS-I
081500     MOVE WS-I                        TO WS-WARES-BARRA
081600     MOVE WRS-IND-STATUS (WRS-IDX)    TO WS-WARES-FLAGS
081700     MOVE WRS-CLOSE (WRS-IDX)         TO WS-WARES-CLOSE
081800     MOVE WRS-EMA12 (WRS-IDX)         TO WS-WARES-EMA12
081900     MOVE WRS-EMA26 (WRS-IDX)         TO WS-WARES-EMA26
082000     MOVE WRS-MACD-LINE (WRS-IDX)     TO WS-WARES-MACD-LINE
082100     MOVE WRS-MACD-SIGNAL (WRS-IDX)   TO WS-WARES-MACD-SIGNAL
082200     MOVE WRS-RSI (WRS-IDX)           TO WS-WARES-RSI
082300     MOVE WRS-SMA20 (WRS-IDX)         TO WS-WARES-SMA20
082400     MOVE WRS-MOMENTUM (WRS-IDX)      TO WS-WARES-MOMENTUM
082500     MOVE WRS-ATR (WRS-IDX)           TO WS-WARES-ATR.
082600*
082700 5100-PREPARAR-WARES-F. EXIT.
082800*
082900*
083000*------------------------------------------------------------------
083100*    6000 - BACKTEST: RECORRE LA SERIE DESDE LA BARRA 51
083200*------------------------------------------------------------------
083300 6000-BACKTEST-I.
083400*
083500     IF WS-SERIE-CANT < WS-CFG-MIN-CANDLES
083600        MOVE 'NO TRADES' TO MET-REASON
083700     ELSE
083800        MOVE WS-CFG-CAPITAL-INI TO WS-BT-EQUITY
083900        MOVE WS-BT-EQUITY       TO WS-BT-PICO
084000        MOVE WRS-DATE (1)       TO WEQ-DATE
084100        MOVE WS-BT-EQUITY       TO WEQ-EQUITY
084200        WRITE EQT-EQUITY-RECORD FROM WEQ-EQUITY-RECORD
084300        SET WS-BT-SIN-OPERACION TO TRUE
084400        MOVE WS-BT-EQUITY       TO WS-BT-EQUITY-ANT
084500*
084600        PERFORM 6100-PROCESAR-BARRA-I THRU 6100-PROCESAR-BARRA-F
084700           VARYING WS-I FROM 51 BY 1
084800           UNTIL WS-I > WS-SERIE-CANT
084900*
085000        IF WS-BT-HAY-OPERACION
085100           SET WRS-IDX TO WS-SERIE-CANT
085200           MOVE WRS-CLOSE (WRS-IDX) TO WS-EX-RAW-PRICE
085300           MOVE 'END OF DATA'       TO WS-EX-REASON
085400           PERFORM 6300-CERRAR-OPERACION-I THRU 6300-CERRAR-OPERACION-F
085500        END-IF
085600     END-IF.
085700*
085800 6000-BACKTEST-F. EXIT.
085900*
086000*------------------------------------------------------------------
086100 6100-PROCESAR-BARRA-I.
086200*
086300     SET WRS-IDX TO WS-I
086400*
086500     IF WS-BT-SIN-OPERACION
086600        PERFORM 5100-PREPARAR-WARES-I THRU 5100-PREPARAR-WARES-F
086700        CALL WS-PGM-WARES USING WS-WARES-AREA
086800        IF (WS-WARES-SIGNAL = 'BUY ' OR WS-WARES-SIGNAL = 'SELL')
086900            AND WS-WARES-STOP-LOSS   NOT EQUAL ZEROS
087000            AND WS-WARES-TAKE-PROFIT NOT EQUAL ZEROS
087100           PERFORM 6200-ABRIR-OPERACION-I THRU 6200-ABRIR-OPERACION-F
087200        END-IF
087300     END-IF
087400*
087500     IF WS-BT-HAY-OPERACION
087600        PERFORM 6250-PROBAR-SALIDA-I THRU 6250-PROBAR-SALIDA-F
087700     END-IF
087800*
087900     MOVE WRS-DATE (WRS-IDX) TO WEQ-DATE
088000     MOVE WS-BT-EQUITY       TO WEQ-EQUITY
088100     WRITE EQT-EQUITY-RECORD FROM WEQ-EQUITY-RECORD
088200*
088300     IF WS-BT-EQUITY-ANT NOT EQUAL ZEROS
088400        COMPUTE WS-BT-RETORNO-BARRA =
088500           (WS-BT-EQUITY / WS-BT-EQUITY-ANT) - 1
088600        ADD WS-BT-RETORNO-BARRA TO WS-BT-SUMA-RETORNO
088700        COMPUTE WS-BT-SUMA-RETORNO2 = WS-BT-SUMA-RETORNO2 +
088800           (WS-BT-RETORNO-BARRA * WS-BT-RETORNO-BARRA)
088900        ADD 1 TO WS-BT-CANT-RETORNOS
089000     END-IF
089100     MOVE WS-BT-EQUITY TO WS-BT-EQUITY-ANT
089200*
089300     IF WS-BT-EQUITY > WS-BT-PICO
089400        MOVE WS-BT-EQUITY TO WS-BT-PICO
089500     END-IF
089600     COMPUTE WS-BT-DRAWDOWN =
089700        ((WS-BT-PICO - WS-BT-EQUITY) / WS-BT-PICO) * 100
089800     IF WS-BT-DRAWDOWN > WS-BT-MAX-DRAWDOWN
089900        MOVE WS-BT-DRAWDOWN TO WS-BT-MAX-DRAWDOWN
090000     END-IF.
090100*
090200 6100-PROCESAR-BARRA-F. EXIT.
090300*
090400*------------------------------------------------------------------
090500*    6200 - ABRIR UNA OPERACION SIMULADA EN LA BARRA ACTUAL
090600*------------------------------------------------------------------
090700 6200-ABRIR-OPERACION-I.
090800*
090900     MOVE WS-WARES-SIGNAL        TO WS-BT-AB-SIGNAL
091000     MOVE WRS-DATE (WRS-IDX)     TO WS-BT-AB-ENTRY-DATE
091100     MOVE WS-WARES-STOP-LOSS     TO WS-BT-AB-STOP-LOSS
091200     MOVE WS-WARES-TAKE-PROFIT   TO WS-BT-AB-TAKE-PROFIT
091300     MOVE WS-WARES-CONFID        TO WS-BT-AB-CONFID
091400*
091500     IF WS-BT-AB-SIGNAL = 'BUY '
091600        COMPUTE WS-BT-AB-ENTRY-PRICE =
091700           WS-WARES-ENTRY * (1 + (WS-CFG-SLIP-PCT / 100))
091800     ELSE
091900        COMPUTE WS-BT-AB-ENTRY-PRICE =
092000           WS-WARES-ENTRY * (1 - (WS-CFG-SLIP-PCT / 100))
092100     END-IF
092200*
092300     COMPUTE WS-BT-AB-POS-VALUE =
092400        WS-BT-EQUITY * (WS-CFG-POS-PCT / 100)
092500     COMPUTE WS-BT-AB-POS-SIZE =
092600        WS-BT-AB-POS-VALUE / WS-BT-AB-ENTRY-PRICE
092700     COMPUTE WS-BT-AB-ENTRY-FEE =
092800        WS-BT-AB-POS-VALUE * (WS-CFG-FEE-PCT / 100)
092900     COMPUTE WS-BT-AB-SLIP-COST =
093000        WS-BT-AB-POS-VALUE * (WS-CFG-SLIP-PCT / 100)
093100     SET WS-BT-HAY-OPERACION TO TRUE.
093200*
093300 6200-ABRIR-OPERACION-F. EXIT.
093400*
093500*------------------------------------------------------------------
093600*    6250 - PROBAR CONDICIONES DE SALIDA DE LA OPERACION ABIERTA
093700*------------------------------------------------------------------
093800 6250-PROBAR-SALIDA-I.
093900*
094000     IF WS-BT-AB-SIGNAL = 'BUY '
094100        IF WRS-LOW (WRS-IDX) <= WS-BT-AB-STOP-LOSS
094200           MOVE WS-BT-AB-STOP-LOSS TO WS-EX-RAW-PRICE
094300           MOVE 'STOP LOSS'        TO WS-EX-REASON
094400           PERFORM 6300-CERRAR-OPERACION-I THRU 6300-CERRAR-OPERACION-F
094500        ELSE
094600           IF WRS-HIGH (WRS-IDX) >= WS-BT-AB-TAKE-PROFIT
094700              MOVE WS-BT-AB-TAKE-PROFIT TO WS-EX-RAW-PRICE
094800              MOVE 'TAKE PROFIT'        TO WS-EX-REASON
094900              PERFORM 6300-CERRAR-OPERACION-I
095000                 THRU 6300-CERRAR-OPERACION-F
095100           END-IF
095200        END-IF
095300     ELSE
095400        IF WRS-HIGH (WRS-IDX) >= WS-BT-AB-STOP-LOSS
095500           MOVE WS-BT-AB-STOP-LOSS TO WS-EX-RAW-PRICE
095600           MOVE 'STOP LOSS'        TO WS-EX-REASON
095700           PERFORM 6300-CERRAR-OPERACION-I THRU 6300-CERRAR-OPERACION-F
095800        ELSE
095900           IF WRS-LOW (WRS-IDX) <= WS-BT-AB-TAKE-PROFIT
096000              MOVE WS-BT-AB-TAKE-PROFIT TO WS-EX-RAW-PRICE
096100              MOVE 'TAKE PROFIT'        TO WS-EX-REASON
096200              PERFORM 6300-CERRAR-OPERACION-I
096300                 THRU 6300-CERRAR-OPERACION-F
096400           END-IF
096500        END-IF
096600     END-IF.
096700*
096800 6250-PROBAR-SALIDA-F. EXIT.
096900*
097000*------------------------------------------------------------------
097100*    6300 - CERRAR LA OPERACION ABIERTA Y GRABAR EL LEDGER
097200*------------------------------------------------------------------
097300 6300-CERRAR-OPERACION-I.
097400*
097500     IF WS-BT-AB-SIGNAL = 'BUY '
097600        COMPUTE WS-EX-PRICE =
097700           WS-EX-RAW-PRICE * (1 - (WS-CFG-SLIP-PCT / 100))
097800     ELSE
097900        COMPUTE WS-EX-PRICE =
098000           WS-EX-RAW-PRICE * (1 + (WS-CFG-SLIP-PCT / 100))
098100     END-IF
098200*
098300     COMPUTE WS-EX-VALUE = WS-BT-AB-POS-SIZE * WS-EX-PRICE
098400     COMPUTE WS-EX-FEE   = WS-EX-VALUE * (WS-CFG-FEE-PCT / 100)
098500*
098600     IF WS-BT-AB-SIGNAL = 'BUY '
098700        COMPUTE WS-EX-GROSS = WS-EX-VALUE - WS-BT-AB-POS-VALUE
098800     ELSE
098900        COMPUTE WS-EX-GROSS = WS-BT-AB-POS-VALUE - WS-EX-VALUE
099000     END-IF
099100*
099200     COMPUTE WS-EX-NET ROUNDED = WS-EX-GROSS -
099300        (WS-BT-AB-ENTRY-FEE + WS-EX-FEE + WS-BT-AB-SLIP-COST)
099400*
099500     IF WS-BT-AB-POS-VALUE <= ZEROS
099600        MOVE ZEROS TO WS-EX-PCT
099700     ELSE
099800        COMPUTE WS-EX-PCT ROUNDED =
099900           (WS-EX-NET / WS-BT-AB-POS-VALUE) * 100
100000     END-IF
100100*
100200     ADD WS-EX-NET TO WS-BT-EQUITY
100300*
100400     MOVE WS-BT-AB-ENTRY-DATE    TO WTD-ENTRY-DATE
100500     MOVE WRS-DATE (WRS-IDX)     TO WTD-EXIT-DATE
100600     MOVE WS-BT-AB-SIGNAL        TO WTD-SIGNAL
100700     MOVE WS-BT-AB-ENTRY-PRICE   TO WTD-ENTRY-PRICE
100800     MOVE WS-EX-PRICE            TO WTD-EXIT-PRICE
100900     MOVE WS-BT-AB-STOP-LOSS     TO WTD-STOP-LOSS
101000     MOVE WS-BT-AB-TAKE-PROFIT   TO WTD-TAKE-PROFIT
101100     MOVE WS-BT-AB-CONFID        TO WTD-CONFIDENCE
101200     MOVE WS-BT-AB-POS-VALUE     TO WTD-POSITION-VALUE
101300     MOVE WS-BT-AB-POS-SIZE      TO WTD-POSITION-SIZE
101400     MOVE WS-BT-AB-ENTRY-FEE     TO WTD-ENTRY-FEE
101500     MOVE WS-EX-FEE              TO WTD-EXIT-FEE
101600     MOVE WS-BT-AB-SLIP-COST     TO WTD-SLIPPAGE-COST
101700     MOVE WS-EX-NET              TO WTD-PNL
101800     MOVE WS-EX-PCT              TO WTD-PNL-PCT
101900     MOVE WS-EX-REASON           TO WTD-EXIT-REASON
102000     WRITE TRD-TRADE-RECORD FROM WTD-TRADE-RECORD
102100*
102200     ADD 1 TO WS-BT-TRADES-CANT
102300     ADD WS-BT-AB-ENTRY-FEE TO WS-BT-SUMA-FEES
102400     ADD WS-EX-FEE          TO WS-BT-SUMA-FEES
102500     ADD WS-EX-NET          TO WS-BT-SUMA-PNL
102600     IF WS-EX-PCT > ZEROS
102700        ADD 1 TO WS-BT-GANADORAS-CANT
102800        ADD WS-EX-PCT TO WS-BT-SUMA-PCT-GANA
102900     ELSE
103000        ADD 1 TO WS-BT-PERDEDORAS-CANT
103100        ADD WS-EX-PCT TO WS-BT-SUMA-PCT-PIERDE
103200     END-IF
103300     SET WS-BT-SIN-OPERACION TO TRUE.
103400*
103500 6300-CERRAR-OPERACION-F. EXIT.
103600*
103700*
103800*------------------------------------------------------------------
103900*    6900 - METRICAS DE DESEMPENO DEL BACKTEST
104000*------------------------------------------------------------------
104100 6900-METRICAS-I.
104200*
104300     MOVE WS-BT-TRADES-CANT TO MET-TOTAL-TRADES
104400*
104500     IF WS-BT-TRADES-CANT EQUAL ZEROS
104600        MOVE ZEROS TO MET-WIN-RATE MET-PROFIT-FACTOR
104700                      MET-EXPECTANCY MET-CAGR MET-SHARPE
104800                      MET-MAX-DRAWDOWN MET-TOTAL-RETURN
104900                      MET-PERIOD-YEARS
105000        MOVE 'N'      TO MET-IS-RELIABLE
105100        MOVE 'no trades' TO MET-REASON
105200     ELSE
105300        COMPUTE MET-WIN-RATE ROUNDED =
105400           (WS-BT-GANADORAS-CANT / WS-BT-TRADES-CANT) * 100
105500        COMPUTE MET-EXPECTANCY ROUNDED =
105600           WS-BT-SUMA-PNL / WS-BT-TRADES-CANT
105700*
105800        IF WS-BT-PERDEDORAS-CANT EQUAL ZEROS
105900           MOVE ZEROS TO MET-PROFIT-FACTOR
106000        ELSE
106100           IF WS-BT-GANADORAS-CANT EQUAL ZEROS
106200              MOVE ZEROS TO MET-PROFIT-FACTOR
106300           ELSE
106400              COMPUTE MET-PROFIT-FACTOR ROUNDED =
106500                 (WS-BT-SUMA-PCT-GANA / WS-BT-GANADORAS-CANT) /
106600                 ((WS-BT-SUMA-PCT-PIERDE / WS-BT-PERDEDORAS-CANT) * -1)
106700           END-IF
106800        END-IF
106900*
107000        COMPUTE MET-TOTAL-RETURN ROUNDED =
107100           ((WS-BT-EQUITY - WS-CFG-CAPITAL-INI) /
107200             WS-CFG-CAPITAL-INI) * 100
107300*
107400        MOVE WS-JUL-RESULT TO WS-JUL-RESULT
107500        MOVE WS-BT-PRIMERA-FECHA TO WS-JUL-Y
107600        PERFORM 9700-RANGO-EQUITY-I THRU 9700-RANGO-EQUITY-F
107700*
107800        MOVE WS-BT-MAX-DRAWDOWN TO MET-MAX-DRAWDOWN
107900*
108000        IF MET-PERIOD-YEARS > ZEROS
108100           COMPUTE MET-CAGR ROUNDED =
108200              (((WS-BT-EQUITY / WS-CFG-CAPITAL-INI) **
108300                (1 / MET-PERIOD-YEARS)) - 1) * 100
108400        ELSE
108500           MOVE MET-TOTAL-RETURN TO MET-CAGR
108600        END-IF
108700*
108800        IF WS-BT-CANT-RETORNOS < 2
108900           MOVE ZEROS TO MET-SHARPE
109000        ELSE
109100           COMPUTE WS-VARIANZA =
109200              (WS-BT-SUMA-RETORNO2 -
109300                ((WS-BT-SUMA-RETORNO * WS-BT-SUMA-RETORNO) /
109400                  WS-BT-CANT-RETORNOS)) / (WS-BT-CANT-RETORNOS - 1)
109500           IF WS-VARIANZA <= ZEROS
109600              MOVE ZEROS TO MET-SHARPE
109700           ELSE
109800              COMPUTE WS-DESVIO = WS-VARIANZA ** 0.5
109900              COMPUTE MET-SHARPE ROUNDED =
110000                 ((WS-BT-SUMA-RETORNO / WS-BT-CANT-RETORNOS) /
110100                   WS-DESVIO) * (252 ** 0.5) * 100
110200           END-IF
110300        END-IF
110400*
110500        IF WS-BT-TRADES-CANT >= WS-CFG-MIN-TRADES
110600              AND MET-PROFIT-FACTOR >= 1.00
110700              AND MET-TOTAL-RETURN > ZEROS
110800              AND WS-BT-MAX-DRAWDOWN <= 50.00
110900           MOVE 'S'  TO MET-IS-RELIABLE
111000           MOVE SPACES TO MET-REASON
111100        ELSE
111200           MOVE 'N'  TO MET-IS-RELIABLE
111300           MOVE 'unreliable: see policy section' TO MET-REASON
111400        END-IF
111500     END-IF.
111600*
111700 6900-METRICAS-F. EXIT.
111800*
111900*------------------------------------------------------------------
112000*    9700 - RANGO EN DIAS/ANOS ENTRE PRIMERA Y ULTIMA BARRA DE
112100*           LA CURVA DE CAPITAL (PARA CAGR)
112200*------------------------------------------------------------------
112300 9700-RANGO-EQUITY-I.
112400*
112500     MOVE WS-BT-PRIMERA-FECHA TO WS-FECHA-PASO-YMD
112600     MOVE WS-PASO-AA TO WS-JUL-Y
112700     MOVE WS-PASO-MM TO WS-JUL-M
112800     MOVE WS-PASO-DD TO WS-JUL-D
112900     PERFORM 9700-CALC-JULIANO-I THRU 9700-CALC-JULIANO-F
113000     MOVE WS-JUL-RESULT TO WS-K
113100*
113200     MOVE WS-BT-ULTIMA-FECHA TO WS-FECHA-PASO-YMD
113300     MOVE WS-PASO-AA TO WS-JUL-Y
113400     MOVE WS-PASO-MM TO WS-JUL-M
113500     MOVE WS-PASO-DD TO WS-JUL-D
113600     PERFORM 9700-CALC-JULIANO-I THRU 9700-CALC-JULIANO-F
113700*
113800     COMPUTE MET-PERIOD-YEARS ROUNDED =
113900        (WS-JUL-RESULT - WS-K) / 365.25.
114000*
114100 9700-RANGO-EQUITY-F. EXIT.
114200*
114300*------------------------------------------------------------------
114400*    9700 - RUTINA JULIANA (CONVERSION FECHA -> NUMERO DE DIA)
114500*           NO SE USA NINGUNA FUNCTION INTRINSECA; ARITMETICA
114600*           ENTERA CLASICA DE CALENDARIO, TRUNCADA PASO A PASO.
114700*------------------------------------------------------------------
114800 9700-CALC-JULIANO-I.
114900*
115000     COMPUTE WS-JUL-A = (WS-JUL-M - 14) / 12
115100*
115200     COMPUTE WS-JUL-T1 = WS-JUL-Y + 4800 + WS-JUL-A
115300     COMPUTE WS-JUL-T1 = WS-JUL-T1 * 1461
115400     COMPUTE WS-JUL-T1 = WS-JUL-T1 / 4
115500*
115600     COMPUTE WS-JUL-T2 = WS-JUL-M - 2 - (WS-JUL-A * 12)
115700     COMPUTE WS-JUL-T2 = WS-JUL-T2 * 367
115800     COMPUTE WS-JUL-T2 = WS-JUL-T2 / 12
115900*
116000     COMPUTE WS-JUL-T3 = WS-JUL-Y + 4900 + WS-JUL-A
116100     COMPUTE WS-JUL-T3 = WS-JUL-T3 / 100
116200     COMPUTE WS-JUL-T3 = WS-JUL-T3 * 3
116300     COMPUTE WS-JUL-T3 = WS-JUL-T3 / 4
116400*
116500     COMPUTE WS-JUL-RESULT =
116600        WS-JUL-D - 32075 + WS-JUL-T1 + WS-JUL-T2 - WS-JUL-T3.
116700*
116800 9700-CALC-JULIANO-F. EXIT.
116900*
117000*
117100*------------------------------------------------------------------
117200*    7000 - EVALUACION DE LA POLITICA DE RIESGO (CALL PGMWARPO)
117300*------------------------------------------------------------------
117400 7000-POLITICA-I.
117500*
117600     MOVE WS-BT-TRADES-CANT    TO WS-WARPO-TRADES
117700     MOVE WS-VAL-VENTANA-DIAS  TO WS-WARPO-VENTANA
117800     MOVE 'Y'                  TO WS-WARPO-VENTANA-HAY
117900     MOVE MET-PROFIT-FACTOR    TO WS-WARPO-PF
118000     IF WS-BT-PERDEDORAS-CANT EQUAL ZEROS
118100        AND WS-BT-GANADORAS-CANT > ZEROS
118200        MOVE 'N'               TO WS-WARPO-PF-HAY
118300     ELSE
118400        MOVE 'Y'               TO WS-WARPO-PF-HAY
118500     END-IF
118600     MOVE MET-TOTAL-RETURN     TO WS-WARPO-RETORNO
118700     MOVE WS-BT-MAX-DRAWDOWN   TO WS-WARPO-DRAWDOWN
118800*
118900     CALL WS-PGM-WARPO USING WS-WARPO-AREA.
119000*
119100 7000-POLITICA-F. EXIT.
119200*
119300*
119400*------------------------------------------------------------------
119500*    8000 - BLOQUEO: STALENESS Y BACKTEST PERDEDOR
119600*------------------------------------------------------------------
119700 8000-BLOQUEO-I.
119800*
119900     COMPUTE WS-K = WRS-JULIAN (WS-SERIE-CANT)
120000     MOVE WS-FECHA-HOY TO WS-FECHA-PASO-YMD
120100     MOVE WS-PASO-AA TO WS-JUL-Y
120200     MOVE WS-PASO-MM TO WS-JUL-M
120300     MOVE WS-PASO-DD TO WS-JUL-D
120400     PERFORM 9700-CALC-JULIANO-I THRU 9700-CALC-JULIANO-F
120500*
120600     IF (WS-JUL-RESULT - WS-K) > WS-CFG-STALE-DIAS
120700        MOVE 'HOLD'  TO REC-SIGNAL
120800        MOVE ZEROS   TO REC-CONFIDENCE REC-ENTRY-PRICE
120900                         REC-STOP-LOSS REC-TAKE-PROFIT
121000        MOVE 'Y'     TO REC-BLOCKED
121100        MOVE 'no new signal / last candle too old'
121200                     TO REC-RATIONALE
121300     ELSE
121400        IF MET-PROFIT-FACTOR < 1.00 OR MET-TOTAL-RETURN < ZEROS
121500           MOVE 'HOLD'  TO REC-SIGNAL
121600           MOVE ZEROS   TO REC-CONFIDENCE REC-ENTRY-PRICE
121700                            REC-STOP-LOSS REC-TAKE-PROFIT
121800           MOVE 'Y'     TO REC-BLOCKED
121900           MOVE 'signal blocked: backtest shows negative performance'
122000                        TO REC-RATIONALE
122100        END-IF
122200     END-IF.
122300*
122400 8000-BLOQUEO-F. EXIT.
122500*
122600*
122700*------------------------------------------------------------------
122800*    9000 - REPORTE RISKRPT (132 COLUMNAS)
122900*------------------------------------------------------------------
123000 9000-REPORTE-I.
123100*
123200     OPEN OUTPUT RISKRPT
123300     IF FS-RISKRPT NOT EQUAL '00'
123400        DISPLAY '* ERROR EN OPEN RISKRPT = ' FS-RISKRPT
123500        MOVE 9999 TO RETURN-CODE
123600     ELSE
123700        PERFORM 9100-ENCABEZADO-I  THRU 9100-ENCABEZADO-F
123800        PERFORM 9200-VALIDACION-I  THRU 9200-VALIDACION-F
123900        IF WS-VAL-ES-VALIDO
124000           PERFORM 9300-METRICAS-RPT-I THRU 9300-METRICAS-RPT-F
124100           PERFORM 9400-POLITICA-RPT-I THRU 9400-POLITICA-RPT-F
124200           PERFORM 9500-RECOMEND-RPT-I THRU 9500-RECOMEND-RPT-F
124300           PERFORM 9600-LEDGER-RPT-I   THRU 9600-LEDGER-RPT-F
124400        END-IF
124500        CLOSE RISKRPT
124600     END-IF.
124700*
124800 9000-REPORTE-F. EXIT.
124900*
125000*------------------------------------------------------------------
125100 9100-ENCABEZADO-I.
125200*
125300     MOVE WS-CFG-SIMBOLO    TO IMP-TIT-SIMBOLO
125400     MOVE WS-CFG-INTERVALO  TO IMP-TIT-INTERVALO
125500     MOVE WS-HOY-DD   TO IMP-TIT-DD
125600     MOVE WS-HOY-MM   TO IMP-TIT-MM
125700     MOVE WS-HOY-AA   TO IMP-TIT-AAAA
125800     WRITE RPT-LINEA FROM IMP-TITULO
125900     WRITE RPT-LINEA FROM WS-LINEA-SEPARADORA
126000     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
126100*
126200 9100-ENCABEZADO-F. EXIT.
126300*
126400*------------------------------------------------------------------
126500 9200-VALIDACION-I.
126600*
126700     MOVE 'SECCION 2 - VALIDACION DE DATOS' TO IMP-ETQ-VAL
126800     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
126900     MOVE WS-VAL-STATUS TO IMP-ETQ-VAL
127000     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
127100     IF WS-VAL-ES-VALIDO
127200        PERFORM 9210-AVISO-RPT-I THRU 9210-AVISO-RPT-F
127300                VARYING WS-K FROM 1 BY 1
127400                UNTIL WS-K > WS-CANT-WARN
127500     ELSE
127600        MOVE WS-VAL-MENSAJE TO IMP-ETQ-VAL
127700        WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
127800     END-IF
127900     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
128000*
128100 9200-VALIDACION-F. EXIT.
128200*
128300*------------------------------------------------------------------
128400*    9210 - UNA LINEA DE AVISO DE VALIDACION EN EL REPORTE
128500*------------------------------------------------------------------
128600 9210-AVISO-RPT-I.
128700*
128800     SET WS-AVI-IDX TO WS-K
128900     MOVE WS-AVISO-TEXTO (WS-AVI-IDX) TO IMP-ETQ-VAL
129000     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL.
129100*
129200 9210-AVISO-RPT-F. EXIT.
129300*
129400*------------------------------------------------------------------
129500 9300-METRICAS-RPT-I.
129600*
129700     MOVE 'SECCION 3 - METRICAS DEL BACKTEST' TO IMP-ETQ-VAL
129800     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
129900     MOVE 'TOTAL OPERACIONES'  TO IMP-MET-ETIQ
130000     MOVE MET-TOTAL-TRADES     TO IMP-MET-VALOR
130100     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
130200     MOVE 'WIN RATE %'         TO IMP-MET-ETIQ
130300     MOVE MET-WIN-RATE         TO IMP-MET-VALOR
130400     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
130500     MOVE 'PROFIT FACTOR'      TO IMP-MET-ETIQ
130600     MOVE MET-PROFIT-FACTOR    TO IMP-MET-VALOR
130700     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
130800     MOVE 'EXPECTANCY'         TO IMP-MET-ETIQ
130900     MOVE MET-EXPECTANCY       TO IMP-MET-VALOR
131000     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
131100     MOVE 'CAGR %'             TO IMP-MET-ETIQ
131200     MOVE MET-CAGR             TO IMP-MET-VALOR
131300     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
131400     MOVE 'SHARPE'             TO IMP-MET-ETIQ
131500     MOVE MET-SHARPE           TO IMP-MET-VALOR
131600     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
131700     MOVE 'MAX DRAWDOWN %'     TO IMP-MET-ETIQ
131800     MOVE MET-MAX-DRAWDOWN     TO IMP-MET-VALOR
131900     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
132000     MOVE 'TOTAL RETURN %'     TO IMP-MET-ETIQ
132100     MOVE MET-TOTAL-RETURN     TO IMP-MET-VALOR
132200     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
132300     MOVE 'PERIOD YEARS'       TO IMP-MET-ETIQ
132400     MOVE MET-PERIOD-YEARS     TO IMP-MET-VALOR
132500     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
132600     MOVE 'IS RELIABLE'        TO IMP-ETQ-VAL
132700     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
132800     MOVE MET-REASON           TO IMP-ETQ-VAL
132900     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
133000     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
133100*
133200 9300-METRICAS-RPT-F. EXIT.
133300*
133400*------------------------------------------------------------------
133500 9400-POLITICA-RPT-I.
133600*
133700     MOVE 'SECCION 4 - POLITICA DE RIESGO' TO IMP-ETQ-VAL
133800     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
133900     IF WS-WARPO-VIO-CANT EQUAL ZEROS
134000        MOVE 'POLICY: COMPLIANT' TO IMP-ETQ-VAL
134100        WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
134200     ELSE
134300        MOVE 1 TO WS-K
134400        PERFORM 9410-VIOLACION-RPT-I THRU 9410-VIOLACION-RPT-F
134500                UNTIL WS-K > WS-WARPO-VIO-CANT
134600     END-IF
134700     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
134800*
134900 9400-POLITICA-RPT-F. EXIT.
135000*
135100*------------------------------------------------------------------
135200*    9410 - UNA LINEA DE VIOLACION DE POLITICA EN EL REPORTE
135300*------------------------------------------------------------------
135400 9410-VIOLACION-RPT-I.
135500*
135600     MOVE WWP-TYPE (WS-K)      TO IMP-VIO-TIPO
135700     MOVE WWP-ACTUAL (WS-K)    TO IMP-VIO-ACTUAL
135800     MOVE WWP-THRESHOLD (WS-K) TO IMP-VIO-UMBRAL
135900     WRITE RPT-LINEA FROM IMP-LINEA-VIOLACION
136000     ADD 1 TO WS-K.
136100*
136200 9410-VIOLACION-RPT-F. EXIT.
136300*
136400*------------------------------------------------------------------
136500 9500-RECOMEND-RPT-I.
136600*
136700     MOVE 'SECCION 5 - RECOMENDACION' TO IMP-ETQ-VAL
136800     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
136900     MOVE 'SIGNAL:'      TO IMP-REC-ETIQ
137000     MOVE REC-SIGNAL     TO IMP-REC-VALOR
137100     WRITE RPT-LINEA FROM IMP-LINEA-RECOM
137200     MOVE 'BLOQUEADA:'   TO IMP-REC-ETIQ
137300     MOVE REC-BLOCKED    TO IMP-REC-VALOR
137400     WRITE RPT-LINEA FROM IMP-LINEA-RECOM
137500     MOVE 'RATIONALE:'   TO IMP-REC-ETIQ
137600     MOVE REC-RATIONALE  TO IMP-REC-VALOR
137700     WRITE RPT-LINEA FROM IMP-LINEA-RECOM
137800     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
137900*
138000 9500-RECOMEND-RPT-F. EXIT.
138100*
138200*------------------------------------------------------------------
138300*    9600 - LIBRO DE OPERACIONES: RELEE TRADELOG Y TOTALIZA
138400*------------------------------------------------------------------
138500 9600-LEDGER-RPT-I.
138600*
138700     MOVE 'SECCION 6 - LIBRO DE OPERACIONES' TO IMP-ETQ-VAL
138800     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
138900     MOVE ZEROS TO WS-I
139000     OPEN INPUT TRADELOG
139100     IF FS-TRADELOG EQUAL '00'
139200        SET WS-NO-FIN-LECTURA TO TRUE
139300        PERFORM 9610-LEER-TRADE-I THRU 9610-LEER-TRADE-F
139400           UNTIL WS-FIN-LECTURA
139500        CLOSE TRADELOG
139600     END-IF
139700     MOVE WS-BT-TRADES-CANT  TO IMP-TOT-CANT
139800     MOVE WS-BT-SUMA-FEES    TO IMP-TOT-FEES
139900     MOVE WS-BT-SUMA-PNL     TO IMP-TOT-PNL
140000     MOVE WS-BT-EQUITY       TO IMP-TOT-EQUITY
140100     WRITE RPT-LINEA FROM WS-LINEA-SEPARADORA
140200     WRITE RPT-LINEA FROM IMP-LINEA-TOTALES.
140300*
140400 9600-LEDGER-RPT-F. EXIT.
140500*
140600*------------------------------------------------------------------
140700 9610-LEER-TRADE-I.
140800*
140900     READ TRADELOG
141000        AT END
141100           SET WS-FIN-LECTURA TO TRUE
141200        NOT AT END
141300           MOVE TRD-ENTRY-DATE  TO IMP-TRD-ENTRA
141400           MOVE TRD-EXIT-DATE   TO IMP-TRD-SALE
141500           MOVE TRD-SIGNAL      TO IMP-TRD-SIGNAL
141600           MOVE TRD-ENTRY-PRICE TO IMP-TRD-ENTRY-PR
141700           MOVE TRD-EXIT-PRICE  TO IMP-TRD-EXIT-PR
141800           MOVE TRD-PNL         TO IMP-TRD-PNL
141900           MOVE TRD-EXIT-REASON TO IMP-TRD-MOTIVO
142000           WRITE RPT-LINEA FROM IMP-LINEA-TRADE
142100     END-READ.
142200*
142300 9610-LEER-TRADE-F. EXIT.
142400*
142500*
142600*------------------------------------------------------------------
142700 9999-FINAL-I.
142800*
142900     DISPLAY 'PGMWARVL - VELAS LEIDAS    : ' WS-CANT-LEIDAS
143000     DISPLAY 'PGMWARVL - OPERACIONES     : ' WS-BT-TRADES-CANT
143100     DISPLAY 'PGMWARVL - ESTADO VALIDACION: ' WS-VAL-STATUS.
143200*
143300 9999-FINAL-F. EXIT.
