000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMWARES.
000300 AUTHOR.        M. TORRES.
000400 INSTALLATION.  CASA DE BOLSA DEL NORTE - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000800*                SISTEMAS.
000900*
001000****************************************************************
001100*                                                                *
001200*     R U T I N A   W A R E S                                  *
001300*     ================================                         *
001400*                                                                *
001500*     SUBRUTINA DE ESTRATEGIA. RECIBE LOS INDICADORES TECNICOS  *
001600*     DE UNA BARRA (CALL DE PGMWARVL) Y DEVUELVE LA SENAL DEL   *
001700*     DIA (BUY/SELL/HOLD), LA CONFIANZA Y LOS NIVELES DE STOP   *
001800*     LOSS Y TAKE PROFIT BASADOS EN EL ATR.                      *
001900*                                                                *
002000*     NO ABRE ARCHIVOS NI ESCRIBE REPORTES; ES INVOCADA UNA VEZ *
002100*     POR CADA BARRA EVALUADA (RECOMENDACION DEL DIA Y, LUEGO,  *
002200*     POR CADA BARRA DEL BACKTEST).                              *
002300*                                                                *
002400****************************************************************
002500*
002600*-----------------------------------------------------------------
002700*    HISTORIAL DE CAMBIOS
002800*-----------------------------------------------------------------
002900*    FECHA       PROG.  REQ./INC.     DESCRIPCION
003000*    ----------  -----  ------------  --------------------------
003100*    14/06/1991  M.TORR RFC-0048      ALTA INICIAL: PUNTAJE POR
003200*                                     CRUCE DE MEDIAS Y MACD.
003300*    29/06/1991  M.TORR RFC-0048      SE AGREGA EL PUNTAJE POR
003400*                                     RSI Y POSICION RESPECTO DE
003500*                                     LA MEDIA DE 20 RUEDAS.
003600*    11/07/1991  M.TORR RFC-0048      SE AGREGA EL PUNTAJE POR
003700*                                     MOMENTUM Y LOS NIVELES DE
003800*                                     STOP LOSS / TAKE PROFIT.
003900*    05/08/1991  R.E.   RFC-0061      SE INTEGRA A PGMWARVL COMO
004000*                                     SUBRUTINA DE ESTRATEGIA.
004100*    14/02/1992  M.TORR INC-0103      CORRECCION: EL EMPATE DE
004200*                                     PUNTAJES DEBE RESOLVERSE A
004300*                                     HOLD, NO A LA ULTIMA SENAL
004400*                                     EVALUADA.
004500*    18/09/1997  J.PERI RFC-0267      SE PONDERAN LAS 5 SENALES
004600*                                     (0.25/0.25/0.20/0.15/0.15) Y
004700*                                     SE EXIGE UN PUNTAJE MINIMO DE
004800*                                     0.50 (ANTES ALCANZABA CON LA
004900*                                     MAYORIA SIMPLE DE 1 PUNTO).
005000*    11/01/1999  D.ACUN Y2K-0301      REVISION GENERAL PARA EL ANO
005100*                                     2000 (SIN CAMBIOS DE LAYOUT).
005200*    19/09/2002  R.E.   INC-0142      SE AGREGA EL SUSTITUTO DEL ATR
005300*                                     (2% DEL PRECIO DE ENTRADA)
005400*                                     PARA LOS NIVELES DE STOP LOSS
005500*                                     Y TAKE PROFIT CUANDO LA BARRA
005600*                                     AUN NO TIENE EL ATR LISTO.
005700*-----------------------------------------------------------------
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     CLASS CLASE-SIGNO    IS 'B' 'S' 'H'
006400     UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
006500            OFF STATUS IS WS-TRAZA-INACTIVA.
006600*
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000*========================*
007100*
007200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007300*
007400*---- PUNTAJE DE CONFLUENCIA (COMPRA / VENTA, 0.00 A 1.00) -------
007500*    PESOS DE LAS 5 SENALES: TENDENCIA .25  MACD .25  RSI .20
007600*                            MEDIA .15      MOMENTO .15   (SUMA 1.00)
007700 01  WS-PUNTAJE-GROUP.
007800     05  WS-PTS-COMPRA         PIC S9(1)V9(2) COMP-3 VALUE ZEROS.
007900     05  WS-PTS-VENTA          PIC S9(1)V9(2) COMP-3 VALUE ZEROS.
008000*    VISTA DE DEPURACION DEL PUNTAJE (REDEFINE 1 DE 3)
008100 01  WS-PUNTAJE-DEBUG REDEFINES WS-PUNTAJE-GROUP.
008200     05  WS-PUNTAJE-BYTES      PIC X(04).
008300*
008400*---- VISTA DISPLAY DEL PUNTAJE, SOLO PARA EL RATIONALE ----------
008500 77  WS-PTS-COMPRA-D           PIC 9V99 VALUE ZEROS.
008600 77  WS-PTS-VENTA-D            PIC 9V99 VALUE ZEROS.
008700*
008800*---- NIVELES DE SALIDA CALCULADOS SOBRE EL ATR ------------------
008900 01  WS-NIVELES-GROUP.
009000     05  WS-NIV-SL             PIC S9(7)V9(2) COMP-3 VALUE ZEROS.
009100     05  WS-NIV-TP             PIC S9(7)V9(2) COMP-3 VALUE ZEROS.
009200*    VISTA DE DEPURACION DE LOS NIVELES (REDEFINE 2 DE 3)
009300 01  WS-NIVELES-DEBUG REDEFINES WS-NIVELES-GROUP.
009400     05  WS-NIV-BYTES          PIC X(10).
009500*
009600*---- FACTORES DEL STOP LOSS / TAKE PROFIT (EN ATR) --------------
009700 77  WS-FACTOR-SL              PIC S9(1) COMP        VALUE 2.
009800 77  WS-FACTOR-TP              PIC S9(1) COMP        VALUE 3.
009900*
010000*---- ATR EFECTIVO PARA LOS NIVELES; SI EL ATR NO ESTA LISTO SE  -
010100*     USA UN SUSTITUTO DEL 2% DEL PRECIO DE ENTRADA (INC-0142)  -
010200 77  WS-ATR-PORC-FALLBACK      PIC S9(1)V9(2) COMP-3 VALUE 0.02.
010300 77  WS-ATR-EFECTIVO           PIC S9(7)V9(6) COMP-3 VALUE ZEROS.
010400*
010500*---- RACIONAL ARMADO POR TROZOS --------------------------------
010600 77  WS-FRASE-TENDENCIA        PIC X(24) VALUE SPACES.
010700 77  WS-FRASE-MACD             PIC X(24) VALUE SPACES.
010800 77  WS-FRASE-RSI              PIC X(24) VALUE SPACES.
010900 77  WS-FRASE-MEDIA            PIC X(24) VALUE SPACES.
011000 77  WS-FRASE-MOMENTO          PIC X(24) VALUE SPACES.
011100*
011200 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011300*
011400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011500 LINKAGE SECTION.
011600*
011700 01  LK-WARES-LINKAGE.
011800     05  LK-BARRA              PIC S9(8) COMP.
011900     05  LK-FLAGS              PIC X(06).
012000*        VISTA POR BANDERA DE CADA INDICADOR CRITICO
012100*        (REDEFINE 3 DE 3)
012200     05  LK-FLAGS-R REDEFINES LK-FLAGS.
012300         10  LK-FLAG-EMA       PIC X(01).
012400             88  LK-EMA-LISTO           VALUE 'S'.
012500         10  LK-FLAG-MACD      PIC X(01).
012600             88  LK-MACD-LISTO          VALUE 'S'.
012700         10  LK-FLAG-RSI       PIC X(01).
012800             88  LK-RSI-LISTO           VALUE 'S'.
012900         10  LK-FLAG-SMA       PIC X(01).
013000             88  LK-SMA-LISTO           VALUE 'S'.
013100         10  LK-FLAG-BB        PIC X(01).
013200             88  LK-BB-LISTO            VALUE 'S'.
013300         10  LK-FLAG-ATR       PIC X(01).
013400             88  LK-ATR-LISTO           VALUE 'S'.
013500     05  LK-CLOSE              PIC S9(7)V9(4).
013600     05  LK-EMA12              PIC S9(7)V9(6).
013700     05  LK-EMA26              PIC S9(7)V9(6).
013800     05  LK-MACD-LINE          PIC S9(7)V9(6).
013900     05  LK-MACD-SIGNAL        PIC S9(7)V9(6).
014000     05  LK-RSI                PIC S9(3)V9(4).
014100     05  LK-SMA20              PIC S9(7)V9(6).
014200     05  LK-MOMENTUM           PIC S9(7)V9(4).
014300     05  LK-ATR                PIC S9(7)V9(6).
014400     05  LK-SIGNAL             PIC X(04).
014500     05  LK-CONFID             PIC S9(1)V9(4).
014600     05  LK-ENTRY              PIC S9(7)V9(4).
014700     05  LK-STOP-LOSS          PIC S9(7)V9(2).
014800     05  LK-TAKE-PROFIT        PIC S9(7)V9(2).
014900     05  LK-RATIONALE          PIC X(120).
015000     05  FILLER                PIC X(04).
015100*
015200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015300 PROCEDURE DIVISION USING LK-WARES-LINKAGE.
015400*
015500 MAIN-PROGRAM-I.
015600*
015700     PERFORM 1000-EVALUAR-I THRU 1000-EVALUAR-F.
015800*
015900 MAIN-PROGRAM-F. GOBACK.
016000*
016100*------------------------------------------------------------------
016200 1000-EVALUAR-I.
016300*
016400     MOVE ZEROS  TO WS-PTS-COMPRA WS-PTS-VENTA
016500     MOVE SPACES TO LK-RATIONALE
016600                    WS-FRASE-TENDENCIA WS-FRASE-MACD WS-FRASE-RSI
016700                    WS-FRASE-MEDIA     WS-FRASE-MOMENTO
016800     MOVE 'HOLD'  TO LK-SIGNAL
016900     MOVE ZEROS   TO LK-CONFID LK-ENTRY LK-STOP-LOSS LK-TAKE-PROFIT
017000*
017100     IF LK-BARRA < 50
017200        MOVE 'insufficient history for a signal (< 50 bars)'
017300             TO LK-RATIONALE
017400     ELSE
017500        IF NOT LK-EMA-LISTO OR NOT LK-MACD-LISTO OR NOT LK-RSI-LISTO
017600              OR NOT LK-SMA-LISTO OR NOT LK-ATR-LISTO
017700           MOVE 'critical indicator not yet computable'
017800                TO LK-RATIONALE
017900        ELSE
018000           PERFORM 2000-PUNTAJE-I  THRU 2000-PUNTAJE-F
018100           PERFORM 3000-DECIDIR-I  THRU 3000-DECIDIR-F
018200           IF LK-SIGNAL NOT EQUAL 'HOLD'
018300              PERFORM 4000-NIVELES-I THRU 4000-NIVELES-F
018400           END-IF
018500           PERFORM 5000-RATIONALE-I THRU 5000-RATIONALE-F
018600        END-IF
018700     END-IF.
018800*
018900 1000-EVALUAR-F. EXIT.
019000*
019100*------------------------------------------------------------------
019200*    2000 - PUNTAJE DE CONFLUENCIA (5 SENALES INDEPENDIENTES)
019300*------------------------------------------------------------------
019400 2000-PUNTAJE-I.
019500*
019600*    SENAL 1 DE 5 - CRUCE DE MEDIAS EXPONENCIALES (PESO 0.25)
019700     IF LK-EMA12 > LK-EMA26
019800        ADD 0.25 TO WS-PTS-COMPRA
019900        MOVE 'UPTREND (EMA12>EMA26); ' TO WS-FRASE-TENDENCIA
020000     ELSE
020100        ADD 0.25 TO WS-PTS-VENTA
020200        MOVE 'DOWNTREND (EMA12<EMA26); ' TO WS-FRASE-TENDENCIA
020300     END-IF
020400*
020500*    SENAL 2 DE 5 - MACD VS SU SEÑAL, SOLO SI CONFIRMA EL LADO DEL
020600*    CERO (PESO 0.25); SI NO HAY CONFIRMACION NO SUMA A NINGUN LADO
020700     IF LK-MACD-LINE > LK-MACD-SIGNAL AND LK-MACD-LINE > ZEROS
020800        ADD 0.25 TO WS-PTS-COMPRA
020900        MOVE 'MACD BULLISH; '         TO WS-FRASE-MACD
021000     ELSE
021100        IF LK-MACD-LINE < LK-MACD-SIGNAL AND LK-MACD-LINE < ZEROS
021200           ADD 0.25 TO WS-PTS-VENTA
021300           MOVE 'MACD BEARISH; '      TO WS-FRASE-MACD
021400        END-IF
021500     END-IF
021600*
021700*    SENAL 3 DE 5 - ZONA DEL RSI (PESO 0.20); LA ZONA DE COMPRA SE
021800*    EVALUA PRIMERO, POR LO QUE EL RSI EN (40-60) SOLO SUMA A COMPRA
021900     IF LK-RSI NOT LESS 40 AND LK-RSI NOT GREATER 70
022000        ADD 0.20 TO WS-PTS-COMPRA
022100        MOVE 'RSI BULLISH ZONE; '     TO WS-FRASE-RSI
022200     ELSE
022300        IF LK-RSI NOT LESS 30 AND LK-RSI NOT GREATER 60
022400           ADD 0.20 TO WS-PTS-VENTA
022500           MOVE 'RSI BEARISH ZONE; '  TO WS-FRASE-RSI
022600        ELSE
022700           IF LK-RSI > 70
022800              MOVE 'RSI OVERBOUGHT; '   TO WS-FRASE-RSI
022900           ELSE
023000              MOVE 'RSI OVERSOLD; '     TO WS-FRASE-RSI
023100           END-IF
023200        END-IF
023300     END-IF
023400*
023500*    SENAL 4 DE 5 - CIERRE RESPECTO DE LA MEDIA DE 20 RUEDAS (0.15)
023600     IF LK-CLOSE > LK-SMA20
023700        ADD 0.15 TO WS-PTS-COMPRA
023800        MOVE 'CLOSE ABOVE SMA20; '    TO WS-FRASE-MEDIA
023900     ELSE
024000        ADD 0.15 TO WS-PTS-VENTA
024100        MOVE 'CLOSE BELOW SMA20; '    TO WS-FRASE-MEDIA
024200     END-IF
024300*
024400*    SENAL 5 DE 5 - MOMENTUM(10) (PESO 0.15)
024500     IF LK-MOMENTUM > ZEROS
024600        ADD 0.15 TO WS-PTS-COMPRA
024700        MOVE 'MOMENTUM POSITIVE; '    TO WS-FRASE-MOMENTO
024800     ELSE
024900        ADD 0.15 TO WS-PTS-VENTA
025000        MOVE 'MOMENTUM NEGATIVE; '    TO WS-FRASE-MOMENTO
025100     END-IF.
025200*
025300 2000-PUNTAJE-F. EXIT.
025400*
025500*------------------------------------------------------------------
025600*    3000 - DECISION: PUNTAJE MINIMO 0.50 Y MAYORIA SOBRE EL OTRO
025700*    LADO; LA CONFIANZA ES EL PUNTAJE GANADOR, TOPADA EN 0.95
025800*------------------------------------------------------------------
025900 3000-DECIDIR-I.
026000*
026100     IF WS-PTS-COMPRA NOT LESS 0.50 AND WS-PTS-COMPRA > WS-PTS-VENTA
026200        MOVE 'BUY '  TO LK-SIGNAL
026300        IF WS-PTS-COMPRA > 0.95
026400           MOVE 0.95 TO LK-CONFID
026500        ELSE
026600           MOVE WS-PTS-COMPRA TO LK-CONFID
026700        END-IF
026800     ELSE
026900        IF WS-PTS-VENTA NOT LESS 0.50 AND WS-PTS-VENTA > WS-PTS-COMPRA
027000           MOVE 'SELL' TO LK-SIGNAL
027100           IF WS-PTS-VENTA > 0.95
027200              MOVE 0.95 TO LK-CONFID
027300           ELSE
027400              MOVE WS-PTS-VENTA TO LK-CONFID
027500           END-IF
027600        ELSE
027700           MOVE 'HOLD' TO LK-SIGNAL
027800           IF WS-PTS-COMPRA > WS-PTS-VENTA
027900              MOVE WS-PTS-COMPRA TO LK-CONFID
028000           ELSE
028100              MOVE WS-PTS-VENTA  TO LK-CONFID
028200           END-IF
028300        END-IF
028400     END-IF
028500     MOVE LK-CLOSE TO LK-ENTRY.
028600*
028700 3000-DECIDIR-F. EXIT.
028800*
028900*------------------------------------------------------------------
029000*    4000 - NIVELES DE STOP LOSS Y TAKE PROFIT (MULTIPLOS DE ATR)
029100*------------------------------------------------------------------
029200 4000-NIVELES-I.
029300*
029400     IF LK-ATR-LISTO
029500        MOVE LK-ATR TO WS-ATR-EFECTIVO
029600     ELSE
029700        COMPUTE WS-ATR-EFECTIVO ROUNDED =
029800           WS-ATR-PORC-FALLBACK * LK-ENTRY
029900     END-IF
030000     IF LK-SIGNAL = 'BUY '
030100        COMPUTE WS-NIV-SL ROUNDED =
030200           LK-ENTRY - (WS-FACTOR-SL * WS-ATR-EFECTIVO)
030300        COMPUTE WS-NIV-TP ROUNDED =
030400           LK-ENTRY + (WS-FACTOR-TP * WS-ATR-EFECTIVO)
030500     ELSE
030600        COMPUTE WS-NIV-SL ROUNDED =
030700           LK-ENTRY + (WS-FACTOR-SL * WS-ATR-EFECTIVO)
030800        COMPUTE WS-NIV-TP ROUNDED =
030900           LK-ENTRY - (WS-FACTOR-TP * WS-ATR-EFECTIVO)
031000     END-IF
031100     MOVE WS-NIV-SL TO LK-STOP-LOSS
031200     MOVE WS-NIV-TP TO LK-TAKE-PROFIT.
031300*
031400 4000-NIVELES-F. EXIT.
031500*
031600*------------------------------------------------------------------
031700*    5000 - ARMADO DEL RATIONALE (CONCATENACION DE FRASES)
031800*------------------------------------------------------------------
031900 5000-RATIONALE-I.
032000*
032100     MOVE WS-PTS-COMPRA TO WS-PTS-COMPRA-D
032200     MOVE WS-PTS-VENTA  TO WS-PTS-VENTA-D
032300     STRING 'SIGNAL ' DELIMITED BY SIZE
032400            LK-SIGNAL DELIMITED BY SIZE
032500            ' (SCORE ' DELIMITED BY SIZE
032600            WS-PTS-COMPRA-D DELIMITED BY SIZE
032700            ' BUY / ' DELIMITED BY SIZE
032800            WS-PTS-VENTA-D DELIMITED BY SIZE
032900            ' SELL); ' DELIMITED BY SIZE
033000            WS-FRASE-TENDENCIA DELIMITED BY SIZE
033100            WS-FRASE-MACD      DELIMITED BY SIZE
033200            WS-FRASE-RSI       DELIMITED BY SIZE
033300            WS-FRASE-MEDIA     DELIMITED BY SIZE
033400            WS-FRASE-MOMENTO   DELIMITED BY SIZE
033500            INTO LK-RATIONALE.
033600*
033700 5000-RATIONALE-F. EXIT.
