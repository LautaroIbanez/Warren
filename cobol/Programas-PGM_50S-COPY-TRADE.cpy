000100*////////////////// (COPY-TRADE) ///////////////////////////////
000200****************************************************************
000300*     LAYOUT OPERACION CERRADA (TRADE LEDGER)                  *
000400*     ARCHIVO: TRADELOG (DDTRLOG) - SALIDA                     *
000500*     ORGANIZACION: LINE SEQUENTIAL, UNA POR OPERACION CERRADA *
000600*     LARGO REGISTRO = 160 BYTES                                *
000700****************************************************************
000800 01  TRD-TRADE-RECORD.
000900*    POSICION (001:08) FECHA DE ENTRADA A LA OPERACION
001000     05  TRD-ENTRY-DATE       PIC 9(08)        VALUE ZEROS.
001100*    POSICION (009:08) FECHA DE SALIDA DE LA OPERACION
001200     05  TRD-EXIT-DATE        PIC 9(08)        VALUE ZEROS.
001300*    POSICION (017:04) SENAL  'BUY ' O 'SELL'
001400     05  TRD-SIGNAL           PIC X(04)        VALUE SPACES.
001500*    POSICION (021:11) PRECIO DE ENTRADA (CON SLIPPAGE)
001600     05  TRD-ENTRY-PRICE      PIC S9(7)V9(4)   VALUE ZEROS.
001700*    POSICION (032:11) PRECIO DE SALIDA (CON SLIPPAGE)
001800     05  TRD-EXIT-PRICE       PIC S9(7)V9(4)   VALUE ZEROS.
001900*    POSICION (043:09) NIVEL DE STOP LOSS, 2 DECIMALES
002000     05  TRD-STOP-LOSS        PIC S9(7)V9(2)   VALUE ZEROS.
002100*    POSICION (052:09) NIVEL DE TAKE PROFIT, 2 DECIMALES
002200     05  TRD-TAKE-PROFIT      PIC S9(7)V9(2)   VALUE ZEROS.
002300*    POSICION (061:05) CONFIANZA DE LA SENAL (0 A 0,95)
002400     05  TRD-CONFIDENCE       PIC S9(1)V9(4)   VALUE ZEROS.
002500*    POSICION (066:11) CAPITAL COMPROMETIDO AL ENTRAR
002600     05  TRD-POSITION-VALUE   PIC S9(9)V9(2)   VALUE ZEROS.
002700*    POSICION (077:13) UNIDADES COMPRADAS O VENDIDAS
002800     05  TRD-POSITION-SIZE    PIC S9(5)V9(8)   VALUE ZEROS.
002900*    POSICION (090:11) COMISION DE ENTRADA
003000     05  TRD-ENTRY-FEE        PIC S9(7)V9(4)   VALUE ZEROS.
003100*    POSICION (101:11) COMISION DE SALIDA
003200     05  TRD-EXIT-FEE         PIC S9(7)V9(4)   VALUE ZEROS.
003300*    POSICION (112:11) COSTO DE SLIPPAGE (ENTRADA + SALIDA)
003400     05  TRD-SLIPPAGE-COST    PIC S9(7)V9(4)   VALUE ZEROS.
003500*    POSICION (123:11) GANANCIA/PERDIDA NETA, 2 DECIMALES
003600     05  TRD-PNL              PIC S9(9)V9(2)   VALUE ZEROS.
003700*    POSICION (134:05) PNL COMO PORCENTAJE DEL POSICIONAMIENTO
003800     05  TRD-PNL-PCT          PIC S9(3)V9(2)   VALUE ZEROS.
003900*    POSICION (139:12) MOTIVO DE CIERRE DE LA OPERACION
004000     05  TRD-EXIT-REASON      PIC X(12)        VALUE SPACES.
004100*    POSICION (151:10) RESERVADO PARA USO FUTURO
004200     05  FILLER               PIC X(10)        VALUE SPACES.
