000100*////////////////// (TABLA-WARSERIE) ////////////////////////////
000200****************************************************************
000300*                                                                *
000400*  TABLA EN MEMORIA: SERIE DE VELAS + INDICADORES TECNICOS      *
000500*  LIBRERIA:  WARSERIE                                          *
000600*  ACTION:    CARGAR DESDE CANDLES, UNA ENTRADA POR BARRA       *
000700*  USO:       PGMWARVL (VALIDACION, INDICADORES, BACKTEST)      *
000800*  LARGO DE CADA ENTRADA = 99 BYTES (VISTA LOGICA, EN COMP-3)   *
000900*                                                                *
001000*  ESTA TABLA REEMPLAZA EL CURSOR DB2 DE LAS CLASES DE CUENTAS; *
001100*  AQUI NO HAY BASE DE DATOS - LA SERIE SE ARMA EN WORKING-     *
001200*  STORAGE A PARTIR DEL ARCHIVO SECUENCIAL DE VELAS.            *
001300*                                                                *
001400****************************************************************
001500*
001600 01  WRS-TABLA-SERIE.
001700     05  WRS-ENTRADA OCCURS 1 TO WS-CFG-SERIE-MAX TIMES
001800                      DEPENDING ON WS-SERIE-CANT
001900                      INDEXED BY WRS-IDX.
002000*
002100*        ---- IDENTIFICACION DE LA BARRA -------------------------
002200*        FECHA DE LA BARRA, FORMATO AAAAMMDD (COPIA DE CDL-DATE)
002300         10  WRS-DATE             PIC 9(08).
002400*        DESCOMPOSICION DE LA FECHA PARA LA RUTINA JULIANA
002500*        (REDEFINE 1 DE 3 - VER REGLA DE PERIODO SOBRE REDEFINES)
002600         10  WRS-DATE-YMD REDEFINES WRS-DATE.
002700             15  WRS-YY           PIC 9(04).
002800             15  WRS-MM           PIC 9(02).
002900             15  WRS-DD           PIC 9(02).
003000*        NUMERO JULIANO DE LA BARRA, CALCULADO AL CARGAR
003100*        (USADO PARA HUECOS Y VENTANA - NO HAY FUNCTION INTRINSECA)
003200         10  WRS-JULIAN           PIC S9(9)   COMP.
003300*
003400*        ---- PRECIOS Y VOLUMEN (COPIA DE CANDLE-RECORD) ---------
003500         10  WRS-OPEN             PIC S9(7)V9(4) COMP-3.
003600         10  WRS-HIGH             PIC S9(7)V9(4) COMP-3.
003700         10  WRS-LOW              PIC S9(7)V9(4) COMP-3.
003800         10  WRS-CLOSE            PIC S9(7)V9(4) COMP-3.
003900         10  WRS-VOLUME           PIC S9(9)V9(4) COMP-3.
004000*
004100*        ---- MEDIAS MOVILES Y MACD (SEIS DECIMALES DE TRABAJO) --
004200         10  WRS-EMA12            PIC S9(7)V9(6) COMP-3.
004300         10  WRS-EMA26            PIC S9(7)V9(6) COMP-3.
004400         10  WRS-SMA20            PIC S9(7)V9(6) COMP-3.
004500         10  WRS-MACD-LINE        PIC S9(7)V9(6) COMP-3.
004600         10  WRS-MACD-SIGNAL      PIC S9(7)V9(6) COMP-3.
004700         10  WRS-MACD-HIST        PIC S9(7)V9(6) COMP-3.
004800*
004900*        ---- RSI(14) Y SUS PROMEDIOS MOVILES SIMPLES -------------
005000         10  WRS-AVG-GAIN         PIC S9(7)V9(6) COMP-3.
005100         10  WRS-AVG-LOSS         PIC S9(7)V9(6) COMP-3.
005200         10  WRS-RSI              PIC S9(3)V9(4) COMP-3.
005300*
005400*        ---- BANDAS DE BOLLINGER (20, 2.0) -----------------------
005500         10  WRS-BB-UPPER         PIC S9(7)V9(6) COMP-3.
005600         10  WRS-BB-LOWER         PIC S9(7)V9(6) COMP-3.
005700*
005800*        ---- ATR(14) Y RANGO VERDADERO DE LA BARRA ---------------
005900         10  WRS-TRUE-RANGE       PIC S9(7)V9(6) COMP-3.
006000         10  WRS-ATR              PIC S9(7)V9(6) COMP-3.
006100*
006200*        ---- MOMENTUM(10) -----------------------------------------
006300         10  WRS-MOMENTUM         PIC S9(7)V9(4) COMP-3.
006400*        ---- RESERVADO PARA USO FUTURO -----------------------------
006500         10  FILLER               PIC X(04)      VALUE SPACES.
006600*
006700*        ---- BYTE DE DISPONIBILIDAD DE INDICADORES ---------------
006800*        UN CARACTER POR INDICADOR CRITICO: 'S' = LISTO, 'N' = NO
006900*        ORDEN:  EMA-MACD-RSI-SMA-BB -ATR
007000*        (REDEFINE 2 DE 3)
007100         10  WRS-IND-STATUS       PIC X(06)   VALUE 'NNNNNN'.
007200         10  WRS-IND-FLAGS REDEFINES WRS-IND-STATUS.
007300             15  WRS-FLAG-EMA     PIC X(01).
007400                 88  WRS-EMA-LISTO        VALUE 'S'.
007500             15  WRS-FLAG-MACD    PIC X(01).
007600                 88  WRS-MACD-LISTO       VALUE 'S'.
007700             15  WRS-FLAG-RSI     PIC X(01).
007800                 88  WRS-RSI-LISTO        VALUE 'S'.
007900             15  WRS-FLAG-SMA     PIC X(01).
008000                 88  WRS-SMA-LISTO        VALUE 'S'.
008100             15  WRS-FLAG-BB      PIC X(01).
008200                 88  WRS-BB-LISTO         VALUE 'S'.
008300             15  WRS-FLAG-ATR     PIC X(01).
008400                 88  WRS-ATR-LISTO        VALUE 'S'.
008500*
008600*    FIN DE LA ENTRADA DE SERIE - VER WS-CFG-SERIE-MAX EN LA
008700*    SECCION DE CONSTANTES DE PGMWARVL PARA EL LIMITE DE BARRAS.
