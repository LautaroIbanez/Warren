000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMWARPO.
000300 AUTHOR.        D. ACUNA.
000400 INSTALLATION.  CASA DE BOLSA DEL NORTE - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  03/10/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000800*                SISTEMAS.
000900*
001000****************************************************************
001100*                                                                *
001200*     R U T I N A   W A R P O                                  *
001300*     ================================                         *
001400*                                                                *
001500*     SUBRUTINA DE POLITICA DE RIESGO. RECIBE LAS METRICAS DEL  *
001600*     BACKTEST (CALL DE PGMWARVL) Y DEVUELVE LA LISTA DE        *
001700*     VIOLACIONES DETECTADAS CONTRA LOS UMBRALES CORPORATIVOS.  *
001800*                                                                *
001900*     LOS UMBRALES SON PROPIOS DE ESTA RUTINA (NO SE RECIBEN    *
002000*     POR LINKAGE); CUALQUIER CAMBIO DE POLITICA SE HACE AQUI.  *
002100*                                                                *
002200****************************************************************
002300*
002400*-----------------------------------------------------------------
002500*    HISTORIAL DE CAMBIOS
002600*-----------------------------------------------------------------
002700*    FECHA       PROG.  REQ./INC.     DESCRIPCION
002800*    ----------  -----  ------------  --------------------------
002900*    03/10/1991  D.ACUN RFC-0075      ALTA INICIAL: OPERACIONES
003000*                                     MINIMAS Y FACTOR DE GANANCIA.
003100*    21/10/1991  D.ACUN RFC-0075      SE AGREGAN LAS VIOLACIONES
003200*                                     DE VENTANA, RETORNO Y CAIDA
003300*                                     MAXIMA DE CAPITAL.
003400*    19/05/1993  D.ACUN INC-0166      CORRECCION: LA CAIDA MAXIMA
003500*                                     SE COMPARA CON >, NO CON >=
003600*                                     (50.00% EXACTO NO VIOLA).
003700*    18/09/1997  J.PERI RFC-0267      LOS UMBRALES SE DEJAN COMO
003800*                                     CONSTANTES DE ESTA RUTINA
003900*                                     EN LUGAR DE VALORES FIJOS
004000*                                     DISPERSOS EN EL CODIGO.
004100*    11/01/1999  D.ACUN Y2K-0301      REVISION GENERAL PARA EL ANO
004200*                                     2000 (SIN CAMBIOS DE LAYOUT).
004300*    30/11/2001  D.ACUN INC-0178      CORRECCION: EL RETORNO TOTAL
004400*                                     SE COMPARA CON <=, NO CON <
004500*                                     (0.00% EXACTO TAMBIEN VIOLA,
004600*                                     IGUAL CRITERIO QUE INC-0166
004700*                                     PARA LA CAIDA MAXIMA).
004800*    19/09/2002  R.E.   INC-0143      LA TABLA DE VIOLACIONES PASA
004900*                                     A USAR LA COPY COPY-VIOLAC
005000*                                     COMPARTIDA CON PGMWARVL, EN
005100*                                     LUGAR DE UN LAYOUT PROPIO
005200*                                     DUPLICADO.
005300*-----------------------------------------------------------------
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
006000            OFF STATUS IS WS-TRAZA-INACTIVA.
006100*
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*========================*
006600*
006700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006800*
006900*---- UMBRALES DE LA POLITICA DE RIESGO (PROPIOS DE LA RUTINA) ---
007000 01  WS-UMBRALES-GROUP.
007100     05  WS-UMB-MIN-TRADES     PIC S9(5) COMP        VALUE 30.
007200     05  WS-UMB-MIN-VENTANA    PIC S9(7) COMP        VALUE 730.
007300     05  WS-UMB-MIN-PF         PIC S9(5)V9(2) COMP-3 VALUE 1.00.
007400     05  WS-UMB-MIN-RETORNO    PIC S9(5)V9(2) COMP-3 VALUE 0.00.
007500     05  WS-UMB-MAX-DRAWDOWN   PIC S9(5)V9(2) COMP-3 VALUE 50.00.
007600*    VISTA DE DEPURACION DE LOS UMBRALES (REDEFINE 1 DE 3)
007700 01  WS-UMBRALES-DEBUG REDEFINES WS-UMBRALES-GROUP.
007800     05  WS-UMB-BYTES          PIC X(15).
007900*
008000*---- CONTADOR DE VIOLACIONES EN ARMADO (COMP) -------------------
008100 01  WS-CONTADOR-GROUP.
008200     05  WS-VIO-IDX-W          PIC S9(1) COMP        VALUE ZEROS.
008300*    VISTA DE DEPURACION DEL CONTADOR (REDEFINE 2 DE 3)
008400 01  WS-CONTADOR-DEBUG REDEFINES WS-CONTADOR-GROUP.
008500     05  WS-CONTADOR-BYTES     PIC X(02).
008600*
008700*---- CAMPOS DE PASO ENTRE LOS PARRAFOS DE CHEQUEO Y EL GRABADO --
008800 77  WS-TMP-TIPO                PIC X(20) VALUE SPACES.
008900 77  WS-TMP-ACTUAL               PIC S9(7)V9(2) VALUE ZEROS.
009000 77  WS-TMP-UMBRAL               PIC S9(7)V9(2) VALUE ZEROS.
009100 77  WS-TMP-METRIC                PIC X(14) VALUE SPACES.
009200*
009300 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009400*
009500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009600 LINKAGE SECTION.
009700*
009800 01  LK-WARPO-LINKAGE.
009900     05  LK-TRADES             PIC 9(05).
010000     05  LK-VENTANA            PIC S9(7).
010100     05  LK-VENTANA-HAY        PIC X(01).
010200     05  LK-PF                 PIC S9(5)V9(2).
010300*        VISTA DE DEPURACION DEL FACTOR DE GANANCIA (REDEFINE 3 DE 3)
010400     05  LK-PF-R REDEFINES LK-PF PIC X(07).
010500     05  LK-PF-HAY             PIC X(01).
010600     05  LK-RETORNO            PIC S9(5)V9(2).
010700     05  LK-DRAWDOWN           PIC S9(5)V9(2).
010800     05  LK-VIO-CANT           PIC 9(01).
010900     05  LK-VIOLACIONES OCCURS 5 TIMES INDEXED BY LK-VIO-IDX.
011000         COPY COPY-VIOLAC REPLACING LEADING VIO- BY LK-V-.
011100     05  FILLER                PIC X(04).
011200*
011300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011400 PROCEDURE DIVISION USING LK-WARPO-LINKAGE.
011500*
011600 MAIN-PROGRAM-I.
011700*
011800     MOVE ZEROS TO LK-VIO-CANT WS-VIO-IDX-W
011900     PERFORM 1000-TRADES-I    THRU 1000-TRADES-F
012000     PERFORM 2000-VENTANA-I   THRU 2000-VENTANA-F
012100     PERFORM 3000-PROFIT-I    THRU 3000-PROFIT-F
012200     PERFORM 4000-RETORNO-I   THRU 4000-RETORNO-F
012300     PERFORM 5000-DRAWDOWN-I  THRU 5000-DRAWDOWN-F.
012400*
012500 MAIN-PROGRAM-F. GOBACK.
012600*
012700*------------------------------------------------------------------
012800 1000-TRADES-I.
012900*
013000     IF LK-TRADES < WS-UMB-MIN-TRADES
013100        PERFORM 9000-AGREGAR-VIOLACION-I THRU 9000-AGREGAR-VIOLACION-F
013200     END-IF.
013300*
013400 1000-TRADES-F. EXIT.
013500*
013600*------------------------------------------------------------------
013700 2000-VENTANA-I.
013800*
013900     IF LK-VENTANA-HAY = 'Y' AND LK-VENTANA < WS-UMB-MIN-VENTANA
014000        MOVE 'INSUFFICIENT-WINDOW '  TO WS-TMP-TIPO
014100        MOVE LK-VENTANA              TO WS-TMP-ACTUAL
014200        MOVE WS-UMB-MIN-VENTANA      TO WS-TMP-UMBRAL
014300        MOVE 'WINDOW-DAYS'           TO WS-TMP-METRIC
014400        PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F
014500     END-IF.
014600*
014700 2000-VENTANA-F. EXIT.
014800*
014900*------------------------------------------------------------------
015000 3000-PROFIT-I.
015100*
015200     IF LK-PF-HAY = 'Y' AND LK-PF < WS-UMB-MIN-PF
015300        MOVE 'LOW-PROFIT-FACTOR  '   TO WS-TMP-TIPO
015400        MOVE LK-PF                   TO WS-TMP-ACTUAL
015500        MOVE WS-UMB-MIN-PF           TO WS-TMP-UMBRAL
015600        MOVE 'PROFIT-FACTOR'         TO WS-TMP-METRIC
015700        PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F
015800     END-IF.
015900*
016000 3000-PROFIT-F. EXIT.
016100*
016200*------------------------------------------------------------------
016300 4000-RETORNO-I.
016400*
016500     IF LK-RETORNO NOT GREATER WS-UMB-MIN-RETORNO
016600        MOVE 'NEGATIVE-RETURN    '   TO WS-TMP-TIPO
016700        MOVE LK-RETORNO               TO WS-TMP-ACTUAL
016800        MOVE WS-UMB-MIN-RETORNO       TO WS-TMP-UMBRAL
016900        MOVE 'TOTAL-RETURN'          TO WS-TMP-METRIC
017000        PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F
017100     END-IF.
017200*
017300 4000-RETORNO-F. EXIT.
017400*
017500*------------------------------------------------------------------
017600 5000-DRAWDOWN-I.
017700*
017800     IF LK-DRAWDOWN > WS-UMB-MAX-DRAWDOWN
017900        MOVE 'HIGH-DRAWDOWN      '   TO WS-TMP-TIPO
018000        MOVE LK-DRAWDOWN              TO WS-TMP-ACTUAL
018100        MOVE WS-UMB-MAX-DRAWDOWN      TO WS-TMP-UMBRAL
018200        MOVE 'MAX-DRAWDOWN'          TO WS-TMP-METRIC
018300        PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F
018400     END-IF.
018500*
018600 5000-DRAWDOWN-F. EXIT.
018700*
018800*------------------------------------------------------------------
018900*    9000 - VIOLACION POR OPERACIONES INSUFICIENTES (CASO PARTIC.)
019000*------------------------------------------------------------------
019100 9000-AGREGAR-VIOLACION-I.
019200*
019300     MOVE 'INSUFFICIENT-TRADES'  TO WS-TMP-TIPO
019400     MOVE LK-TRADES               TO WS-TMP-ACTUAL
019500     MOVE WS-UMB-MIN-TRADES       TO WS-TMP-UMBRAL
019600     MOVE 'TOTAL-TRADES'         TO WS-TMP-METRIC
019700     PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F.
019800*
019900 9000-AGREGAR-VIOLACION-F. EXIT.
020000*
020100*------------------------------------------------------------------
020200*    9100 - GRABAR UNA VIOLACION EN LA TABLA DE SALIDA (MAX 5)
020300*------------------------------------------------------------------
020400 9100-GRABAR-VIOLACION-I.
020500*
020600     IF LK-VIO-CANT < 5
020700        ADD 1 TO LK-VIO-CANT
020800        SET LK-VIO-IDX TO LK-VIO-CANT
020900        MOVE WS-TMP-TIPO   TO LK-V-TYPE      (LK-VIO-IDX)
021000        MOVE WS-TMP-ACTUAL TO LK-V-ACTUAL    (LK-VIO-IDX)
021100        MOVE WS-TMP-UMBRAL TO LK-V-THRESHOLD (LK-VIO-IDX)
021200        MOVE WS-TMP-METRIC TO LK-V-METRIC    (LK-VIO-IDX)
021300     END-IF.
021400*
021500 9100-GRABAR-VIOLACION-F. EXIT.
