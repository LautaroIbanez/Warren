000100*////////////////// (COPY-EQUITY) //////////////////////////////
000200****************************************************************
000300*     LAYOUT CURVA DE CAPITAL (EQUITY CURVE)                   *
000400*     ARCHIVO: EQUITY  (DDEQUIT) - SALIDA                      *
000500*     ORGANIZACION: LINE SEQUENTIAL, UNA POR BARRA PROCESADA   *
000600*     LARGO REGISTRO = 30 BYTES                                 *
000700****************************************************************
000800 01  EQT-EQUITY-RECORD.
000900*    POSICION (01:08) FECHA DE LA BARRA PROCESADA
001000     05  EQT-DATE            PIC 9(08)        VALUE ZEROS.
001100*    POSICION (09:11) CAPITAL ACUMULADO LUEGO DEL CIERRE
001200     05  EQT-EQUITY          PIC S9(9)V9(2)   VALUE ZEROS.
001300*    POSICION (20:11) RESERVADO PARA USO FUTURO
001400     05  FILLER              PIC X(11)        VALUE SPACES.
