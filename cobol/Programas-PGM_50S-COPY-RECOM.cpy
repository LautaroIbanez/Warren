000100*////////////////// (COPY-RECOM) ///////////////////////////////
000200****************************************************************
000300*     LAYOUT RECOMENDACION DIARIA                              *
000400*     UNA POR CORRIDA - SECCION 5 DE RISKRPT                   *
000500*     LARGO REGISTRO = 164 BYTES                                *
000600****************************************************************
000700 01  REC-RECOMMENDATION-RECORD.
000800*    POSICION (001:04) SENAL  BUY / SELL / HOLD
000900     05  REC-SIGNAL           PIC X(04)        VALUE SPACES.
001000*    POSICION (005:05) CONFIANZA 0,0000 A 0,9500
001100     05  REC-CONFIDENCE       PIC S9(1)V9(4)   VALUE ZEROS.
001200*    POSICION (010:11) PRECIO DE ENTRADA (ULTIMO CIERRE)
001300     05  REC-ENTRY-PRICE      PIC S9(7)V9(4)   VALUE ZEROS.
001400*    POSICION (021:09) STOP LOSS BASADO EN ATR
001500     05  REC-STOP-LOSS        PIC S9(7)V9(2)   VALUE ZEROS.
001600*    POSICION (030:09) TAKE PROFIT BASADO EN ATR
001700     05  REC-TAKE-PROFIT      PIC S9(7)V9(2)   VALUE ZEROS.
001800*    POSICION (039:01) 'Y' SI LA POLITICA FORZO HOLD
001900     05  REC-BLOCKED          PIC X(01)        VALUE 'N'.
002000*    POSICION (040:120) MOTIVO, FRASES SEPARADAS POR ';'
002100     05  REC-RATIONALE        PIC X(120)       VALUE SPACES.
002200*    POSICION (160:05) RESERVADO PARA USO FUTURO
002300     05  FILLER               PIC X(05)        VALUE SPACES.
