000100*////////////////// (COPY-VIOLAC) //////////////////////////////
000200****************************************************************
000300*     ENTRADA DE VIOLACION DE POLITICA DE RIESGO                *
000400*     NO ES UN REGISTRO DE ARCHIVO; SE USA SOLO ANIDADA DENTRO  *
000500*     DE LA TABLA OCCURS 5 TIMES DE PGMWARVL Y DE LA LINKAGE    *
000600*     OCCURS 5 TIMES DE PGMWARPO (VER REGLA DE NIVEL RELATIVO)  *
000700*     LARGO DE CADA ENTRADA = 52 BYTES                           *
000800****************************************************************
000900*    POSICION (01:20) TIPO DE VIOLACION DETECTADA
001000*        VALORES VALIDOS:
001100*        INSUFFICIENT-TRADES   INSUFFICIENT-WINDOW
001200*        LOW-PROFIT-FACTOR     NEGATIVE-RETURN
001300*        HIGH-DRAWDOWN
001400     10  VIO-TYPE             PIC X(20)        VALUE SPACES.
001500*    POSICION (21:09) VALOR OBSERVADO EN EL BACKTEST
001600     10  VIO-ACTUAL           PIC S9(7)V9(2)   VALUE ZEROS.
001700*    POSICION (30:09) UMBRAL DEFINIDO POR LA POLITICA
001800     10  VIO-THRESHOLD        PIC S9(7)V9(2)   VALUE ZEROS.
001900*    POSICION (39:14) NOMBRE DE LA METRICA EVALUADA
002000     10  VIO-METRIC           PIC X(14)        VALUE SPACES.
