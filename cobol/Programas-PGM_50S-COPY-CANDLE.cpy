000100*////////////////// (COPY-CANDLE) //////////////////////////////
000200****************************************************************
000300*     LAYOUT VELA DIARIA (CANDLE)                              *
000400*     ARCHIVO: CANDLES  (DDCANDL)  - ENTRADA                   *
000500*     ORGANIZACION: LINE SEQUENTIAL, UN REGISTRO POR BARRA     *
000600*     LARGO REGISTRO = 70 BYTES                                *
000700****************************************************************
000800 01  CDL-CANDLE-RECORD.
000900*    POSICION RELATIVA (01:08) FECHA DE LA BARRA AAAAMMDD
001000     05  CDL-DATE            PIC 9(08)        VALUE ZEROS.
001100*    POSICION RELATIVA (09:11) PRECIO DE APERTURA
001200     05  CDL-OPEN            PIC S9(7)V9(4)   VALUE ZEROS.
001300*    POSICION RELATIVA (20:11) PRECIO MAXIMO DE LA BARRA
001400     05  CDL-HIGH            PIC S9(7)V9(4)   VALUE ZEROS.
001500*    POSICION RELATIVA (31:11) PRECIO MINIMO DE LA BARRA
001600     05  CDL-LOW             PIC S9(7)V9(4)   VALUE ZEROS.
001700*    POSICION RELATIVA (42:11) PRECIO DE CIERRE
001800     05  CDL-CLOSE           PIC S9(7)V9(4)   VALUE ZEROS.
001900*    POSICION RELATIVA (53:13) VOLUMEN NEGOCIADO EN LA BARRA
002000     05  CDL-VOLUME          PIC S9(9)V9(4)   VALUE ZEROS.
002100*    POSICION RELATIVA (66:05) RESERVADO PARA USO FUTURO
002200     05  FILLER              PIC X(05)        VALUE SPACES.
