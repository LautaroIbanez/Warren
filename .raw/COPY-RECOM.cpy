*////////////////// (COPY-RECOM) ///////////////////////////////
****************************************************************
*     LAYOUT RECOMENDACION DIARIA                              *
*     UNA POR CORRIDA - SECCION 5 DE RISKRPT                   *
*     LARGO REGISTRO = 164 BYTES                                *
****************************************************************
 01  REC-RECOMMENDATION-RECORD.
*    POSICION (001:04) SENAL  BUY / SELL / HOLD
     05  REC-SIGNAL           PIC X(04)        VALUE SPACES.
*    POSICION (005:05) CONFIANZA 0,0000 A 0,9500
     05  REC-CONFIDENCE       PIC S9(1)V9(4)   VALUE ZEROS.
*    POSICION (010:11) PRECIO DE ENTRADA (ULTIMO CIERRE)
     05  REC-ENTRY-PRICE      PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION (021:09) STOP LOSS BASADO EN ATR
     05  REC-STOP-LOSS        PIC S9(7)V9(2)   VALUE ZEROS.
*    POSICION (030:09) TAKE PROFIT BASADO EN ATR
     05  REC-TAKE-PROFIT      PIC S9(7)V9(2)   VALUE ZEROS.
*    POSICION (039:01) 'Y' SI LA POLITICA FORZO HOLD
     05  REC-BLOCKED          PIC X(01)        VALUE 'N'.
*    POSICION (040:120) MOTIVO, FRASES SEPARADAS POR ';'
     05  REC-RATIONALE        PIC X(120)       VALUE SPACES.
*    POSICION (160:05) RESERVADO PARA USO FUTURO
     05  FILLER               PIC X(05)        VALUE SPACES.
