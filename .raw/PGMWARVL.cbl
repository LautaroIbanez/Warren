 IDENTIFICATION DIVISION.
 PROGRAM-ID.    PGMWARVL.
 AUTHOR.        R. ESPINDOLA.
 INSTALLATION.  CASA DE BOLSA DEL NORTE - GERENCIA DE SISTEMAS.
 DATE-WRITTEN.  08/04/1991.
 DATE-COMPILED.
 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
*                SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O
*                PARCIAL SIN AUTORIZACION DE LA GERENCIA.
*
****************************************************************
*                                                                *
*     P R O G R A M A   W A R V L                              *
*     =================================                        *
*                                                                *
*     PROCESO BATCH DIARIO DE SENAL DE OPERACION Y BACKTEST     *
*     PARA UN SOLO INSTRUMENTO (SIMBOLO/INTERVALO).             *
*                                                                *
*     - LEE LA SERIE DE VELAS (CANDLES), VALIDA VENTANA,        *
*       HUECOS Y DUPLICADOS.                                     *
*     - CALCULA LOS INDICADORES TECNICOS SOBRE TODA LA SERIE.   *
*     - OBTIENE LA RECOMENDACION DEL DIA (CALL A PGMWARES).     *
*     - REPITE LA ESTRATEGIA SOBRE TODA LA HISTORIA (BACKTEST), *
*       GENERANDO EL LIBRO DE OPERACIONES Y LA CURVA DE CAPITAL.*
*     - EVALUA LA POLITICA DE RIESGO (CALL A PGMWARPO).         *
*     - BLOQUEA LA RECOMENDACION A HOLD SI LOS DATOS ESTAN      *
*       VENCIDOS O SI EL BACKTEST ARROJA PERDIDA.                *
*     - EMITE EL REPORTE RISKRPT.                                *
*                                                                *
****************************************************************
*
*-----------------------------------------------------------------
*    HISTORIAL DE CAMBIOS
*-----------------------------------------------------------------
*    FECHA       PROG.  REQ./INC.     DESCRIPCION
*    ----------  -----  ------------  --------------------------
*    08/04/1991  R.E.   PROY-WARR01   ALTA INICIAL DEL PROGRAMA.
*    17/04/1991  R.E.   PROY-WARR01   SE AGREGA VALIDACION DE
*                                     VENTANA MINIMA DE DATOS.
*    02/05/1991  R.E.   PROY-WARR01   SE AGREGA DETECCION DE
*                                     HUECOS Y FECHAS DUPLICADAS.
*    14/06/1991  M.TORR RFC-0048      SE INCORPORAN LOS CALCULOS
*                                     DE EMA, SMA Y MACD.
*    29/06/1991  M.TORR RFC-0048      SE AGREGA RSI(14) Y
*                                     BANDAS DE BOLLINGER(20,2).
*    11/07/1991  M.TORR RFC-0048      SE AGREGA ATR(14) Y
*                                     MOMENTUM(10).
*    05/08/1991  R.E.   RFC-0061      PRIMERA VERSION DEL MODULO
*                                     DE BACKTEST (CALL A RUTINA
*                                     DE ESTRATEGIA PGMWARES).
*    22/08/1991  R.E.   RFC-0061      SE AGREGA EL LIBRO DE
*                                     OPERACIONES (TRADELOG) Y LA
*                                     CURVA DE CAPITAL (EQUITY).
*    10/09/1991  D.ACUN RFC-0075      SE AGREGAN LAS METRICAS DE
*                                     DESEMPENO DEL BACKTEST.
*    03/10/1991  D.ACUN RFC-0075      SE INCORPORA LA EVALUACION
*                                     DE LA POLITICA DE RIESGO
*                                     (CALL A PGMWARPO).
*    21/10/1991  D.ACUN RFC-0075      SE AGREGA EL BLOQUEO DE LA
*                                     RECOMENDACION POR VENCIMIENTO
*                                     O BACKTEST PERDEDOR.
*    02/12/1991  R.E.   RFC-0088      PRIMERA VERSION DEL REPORTE
*                                     RISKRPT (132 COLUMNAS).
*    14/02/1992  M.TORR INC-0103      CORRECCION: EL MACD-SIGNAL
*                                     DEBE SEMBRARSE CON EL PRIMER
*                                     VALOR DE MACD, NO CON CERO.
*    19/05/1993  D.ACUN INC-0166      CORRECCION EN EL CALCULO DE
*                                     LA CAIDA MAXIMA (DRAWDOWN);
*                                     EL PICO INICIAL ERA CERO.
*    07/11/1994  J.PERI RFC-0210      SE AGREGA EL CONTROL DE
*                                     TOTALES AL PIE DEL LIBRO DE
*                                     OPERACIONES.
*    23/03/1996  J.PERI INC-0244      CORRECCION DE REDONDEO EN
*                                     EL PNL-PCT (MITAD ARRIBA).
*    18/09/1997  J.PERI RFC-0267      SE PARAMETRIZAN LOS UMBRALES
*                                     DE LA POLITICA EN WS-CFG.
*    11/01/1999  D.ACUN Y2K-0301      REVISION GENERAL PARA EL ANO
*                                     2000: LAS FECHAS DE VELA YA
*                                     SE TRATABAN COMO AAAAMMDD DE
*                                     4 DIGITOS DE ANO; SIN CAMBIOS
*                                     DE LAYOUT, SE AJUSTA LA
*                                     RUTINA JULIANA PARA ACEPTAR
*                                     FECHAS DESDE EL ANO 2000.
*    26/01/1999  D.ACUN Y2K-0301      PRUEBAS DE REGRESION SOBRE
*                                     VENTANA QUE CRUZA EL SIGLO.
*    30/06/2000  R.E.   RFC-0318      SE AGREGA LA TASA DE
*                                     CRECIMIENTO ANUAL (CAGR) Y
*                                     EL INDICE DE SHARPE A LAS
*                                     METRICAS DEL BACKTEST.
*    14/03/2001  M.TORR INC-0355      CORRECCION: EL FACTOR DE
*                                     GANANCIA DEBE SER CERO (NO
*                                     EN BLANCO) CUANDO NO HAY
*                                     OPERACIONES PERDEDORAS.
*    19/09/2002  R.E.   INC-0142      SE QUITA EL CAMPO WS-ATR-
*                                     FALLBACK (NUNCA SE USO); EL
*                                     SUSTITUTO DEL ATR SE CALCULA
*                                     AHORA DENTRO DE LA RUTINA
*                                     WARES (VER SU HISTORIAL).
*    02/12/2002  D.ACUN INC-0159      CORRECCION: EL FACTOR DE
*                                     GANANCIA ABORTABA LA CORRIDA
*                                     CUANDO TODAS LAS OPERACIONES
*                                     ERAN PERDEDORAS (0 GANADORAS);
*                                     SE AGREGA GUARDA CONTRA LA
*                                     DIVISION POR CERO, IGUAL QUE
*                                     LA YA EXISTENTE PARA 0
*                                     PERDEDORAS (INC-0355).
*    09/12/2002  R.E.   INC-0161      EL ENCABEZADO DEL REPORTE NO
*                                     MOSTRABA SIMBOLO NI INTERVALO
*                                     (QUEDABAN EN BLANCO); SE AGREGAN
*                                     LAS CONSTANTES WS-CFG-SIMBOLO Y
*                                     WS-CFG-INTERVALO Y SE MUEVEN AL
*                                     TITULO EN 9100-ENCABEZADO-I.
*-----------------------------------------------------------------
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS CLASE-SIGNO    IS 'B' 'S' 'H'
     UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
            OFF STATUS IS WS-TRAZA-INACTIVA.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     SELECT CANDLES  ASSIGN TO DDCANDL
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS FS-CANDLES.
*
     SELECT TRADELOG ASSIGN TO DDTRLOG
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS FS-TRADELOG.
*
     SELECT EQUITY   ASSIGN TO DDEQUIT
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS FS-EQUITY.
*
     SELECT RISKRPT  ASSIGN TO DDRISKR
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS FS-RISKRPT.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 DATA DIVISION.
 FILE SECTION.
*
 FD  CANDLES.
 COPY COPY-CANDLE.
*
 FD  TRADELOG.
 COPY COPY-TRADE.
*
 FD  EQUITY.
 COPY COPY-EQUITY.
*
 FD  RISKRPT.
 01  RPT-LINEA              PIC X(132).
*
 WORKING-STORAGE SECTION.
*========================*
*
 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
*
*---- ESTADOS DE ARCHIVO -----------------------------------------
 77  FS-CANDLES              PIC XX     VALUE SPACES.
 77  FS-TRADELOG             PIC XX     VALUE SPACES.
 77  FS-EQUITY               PIC XX     VALUE SPACES.
 77  FS-RISKRPT               PIC XX    VALUE SPACES.
*
 77  WS-STATUS-FIN            PIC X     VALUE 'N'.
     88  WS-FIN-LECTURA                  VALUE 'Y'.
     88  WS-NO-FIN-LECTURA                VALUE 'N'.
*
*---- FECHA DE CORRIDA (AS-OF) -----------------------------------
 01  WS-FECHA-HOY             PIC 9(08) VALUE ZEROS.
 01  WS-FECHA-HOY-YMD REDEFINES WS-FECHA-HOY.
     05  WS-HOY-AA            PIC 9(04).
     05  WS-HOY-MM            PIC 9(02).
     05  WS-HOY-DD            PIC 9(02).
*
*---- AREA DE PASO PARA LA RUTINA JULIANA (NO SE USA LA TABLA DE
*     SERIE COMO SCRATCH; EVITA PISAR LA BARRA 1 DE WARSERIE)
 01  WS-FECHA-PASO             PIC 9(08) VALUE ZEROS.
 01  WS-FECHA-PASO-YMD REDEFINES WS-FECHA-PASO.
     05  WS-PASO-AA           PIC 9(04).
     05  WS-PASO-MM           PIC 9(02).
     05  WS-PASO-DD           PIC 9(02).
*
*---- CONSTANTES DE CONFIGURACION (WS-CFG) -----------------------
 77  WS-CFG-SERIE-MAX          PIC S9(8) COMP      VALUE 20000.
 77  WS-CFG-CAPITAL-INI        PIC S9(9)V9(2) COMP-3
                                                    VALUE 10000.00.
 77  WS-CFG-POS-PCT            PIC S9(3)V9(2) COMP-3 VALUE 100.00.
 77  WS-CFG-FEE-PCT            PIC S9(3)V9(4) COMP-3 VALUE 0.1000.
 77  WS-CFG-SLIP-PCT           PIC S9(3)V9(4) COMP-3 VALUE 0.0500.
 77  WS-CFG-MIN-TRADES         PIC S9(5) COMP         VALUE 30.
 77  WS-CFG-MIN-CANDLES        PIC S9(5) COMP         VALUE 50.
 77  WS-CFG-MIN-WINDOW-DIAS    PIC S9(7) COMP         VALUE 730.
 77  WS-CFG-MAX-GAP-DIAS       PIC S9(5) COMP         VALUE 7.
 77  WS-CFG-STALE-DIAS         PIC S9(5) COMP         VALUE 1.
 77  WS-CFG-SIMBOLO            PIC X(10)              VALUE 'BTC-USD'.
 77  WS-CFG-INTERVALO          PIC X(06)              VALUE '1D'.
*
*---- CONTADOR DE LA TABLA DE SERIE (OCCURS DEPENDING ON) --------
 77  WS-SERIE-CANT             PIC S9(8) COMP        VALUE ZEROS.
*
*---- TABLA EN MEMORIA: SERIE DE VELAS + INDICADORES -------------
 COPY TABLA-WARSERIE.
*
*---- SUBINDICES Y CONTADORES DE TRABAJO (TODOS COMP) ------------
 77  WS-I                      PIC S9(8) COMP        VALUE ZEROS.
 77  WS-J                      PIC S9(8) COMP        VALUE ZEROS.
 77  WS-K                      PIC S9(8) COMP        VALUE ZEROS.
 77  WS-CANT-LEIDAS            PIC S9(7) COMP        VALUE ZEROS.
 77  WS-CANT-WARN              PIC S9(5) COMP        VALUE ZEROS.
 77  WS-CANT-DUP               PIC S9(5) COMP        VALUE ZEROS.
 77  WS-CANT-GAP               PIC S9(5) COMP        VALUE ZEROS.
*
*---- RESULTADO DE LA VALIDACION DE DATOS ------------------------
 01  WS-VAL-STATUS             PIC X(16)  VALUE SPACES.
 77  WS-VAL-VENTANA-DIAS       PIC S9(7) COMP        VALUE ZEROS.
 77  WS-VAL-VALIDO             PIC X(01)  VALUE 'Y'.
     88  WS-VAL-ES-VALIDO                 VALUE 'Y'.
 01  WS-VAL-MENSAJE            PIC X(60)  VALUE SPACES.
*
*    TABLA DE LINEAS DE ADVERTENCIA PARA EL REPORTE (HASTA 200)
 01  WS-TABLA-AVISOS.
     05  WS-AVISO OCCURS 1 TO 200 TIMES
                   DEPENDING ON WS-CANT-WARN
                   INDEXED BY WS-AVI-IDX.
         10  WS-AVISO-TEXTO    PIC X(78).
*
*---- CAMPOS DE TRABAJO PARA LA RUTINA JULIANA (9700) ------------
 77  WS-JUL-Y                  PIC S9(9) COMP        VALUE ZEROS.
 77  WS-JUL-M                  PIC S9(9) COMP        VALUE ZEROS.
 77  WS-JUL-D                  PIC S9(9) COMP        VALUE ZEROS.
 77  WS-JUL-A                  PIC S9(9) COMP        VALUE ZEROS.
 77  WS-JUL-T1                 PIC S9(9) COMP        VALUE ZEROS.
 77  WS-JUL-T2                 PIC S9(9) COMP        VALUE ZEROS.
 77  WS-JUL-T3                 PIC S9(9) COMP        VALUE ZEROS.
 77  WS-JUL-RESULT             PIC S9(9) COMP        VALUE ZEROS.
*
*---- ACUMULADORES DE TRABAJO PARA LOS INDICADORES ---------------
 77  WS-ALFA-12                PIC S9(1)V9(8) COMP-3 VALUE ZEROS.
 77  WS-ALFA-26                PIC S9(1)V9(8) COMP-3 VALUE ZEROS.
 77  WS-ALFA-09                PIC S9(1)V9(8) COMP-3 VALUE ZEROS.
 77  WS-SUMA-CLOSE             PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
 77  WS-SUMA-CLOSE2            PIC S9(11)V9(6) COMP-3 VALUE ZEROS.
 77  WS-SUMA-TR                PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
 77  WS-SUMA-GAIN              PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
 77  WS-SUMA-LOSS              PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
 77  WS-DELTA                  PIC S9(7)V9(6) COMP-3 VALUE ZEROS.
 77  WS-N-VENTANA              PIC S9(3)      COMP   VALUE ZEROS.
 77  WS-DESVIO                 PIC S9(7)V9(6) COMP-3 VALUE ZEROS.
 77  WS-VARIANZA               PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
*
*---- LINKAGE DE TRABAJO HACIA PGMWARES (UNA BARRA) --------------
 01  WS-WARES-AREA.
     05  WS-WARES-BARRA        PIC S9(8) COMP        VALUE ZEROS.
     05  WS-WARES-FLAGS        PIC X(06) VALUE SPACES.
     05  WS-WARES-CLOSE        PIC S9(7)V9(4) VALUE ZEROS.
     05  WS-WARES-EMA12        PIC S9(7)V9(6) VALUE ZEROS.
     05  WS-WARES-EMA26        PIC S9(7)V9(6) VALUE ZEROS.
     05  WS-WARES-MACD-LINE    PIC S9(7)V9(6) VALUE ZEROS.
     05  WS-WARES-MACD-SIGNAL  PIC S9(7)V9(6) VALUE ZEROS.
     05  WS-WARES-RSI          PIC S9(3)V9(4) VALUE ZEROS.
     05  WS-WARES-SMA20        PIC S9(7)V9(6) VALUE ZEROS.
     05  WS-WARES-MOMENTUM     PIC S9(7)V9(4) VALUE ZEROS.
     05  WS-WARES-ATR          PIC S9(7)V9(6) VALUE ZEROS.
     05  WS-WARES-SIGNAL       PIC X(04) VALUE SPACES.
     05  WS-WARES-CONFID       PIC S9(1)V9(4) VALUE ZEROS.
     05  WS-WARES-ENTRY        PIC S9(7)V9(4) VALUE ZEROS.
     05  WS-WARES-STOP-LOSS    PIC S9(7)V9(2) VALUE ZEROS.
     05  WS-WARES-TAKE-PROFIT  PIC S9(7)V9(2) VALUE ZEROS.
     05  WS-WARES-RATIONALE    PIC X(120) VALUE SPACES.
     05  FILLER                PIC X(04) VALUE SPACES.
*
 77  WS-PGM-WARES              PIC X(08) VALUE 'PGMWARES'.
 77  WS-PGM-WARPO              PIC X(08) VALUE 'PGMWARPO'.
*
*---- RECOMENDACION DEL DIA (UNA POR CORRIDA) --------------------
 COPY COPY-RECOM.
*
*---- METRICAS DEL BACKTEST (UNA POR CORRIDA) --------------------
 COPY COPY-METRICA.
*
*---- BUFFER DE ESCRITURA DE UNA OPERACION CERRADA ---------------
 COPY COPY-TRADE REPLACING LEADING TRD- BY WTD-.
*
*---- BUFFER DE ESCRITURA DE UNA BARRA DE CAPITAL ----------------
 COPY COPY-EQUITY REPLACING LEADING EQT- BY WEQ-.
*
*---- ESTADO Y ACUMULADORES DEL BACKTEST -------------------------
 77  WS-BT-EQUITY              PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
 77  WS-BT-PICO                PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
 77  WS-BT-DRAWDOWN            PIC S9(5)V9(2) COMP-3 VALUE ZEROS.
 77  WS-BT-MAX-DRAWDOWN        PIC S9(5)V9(2) COMP-3 VALUE ZEROS.
 77  WS-BT-OPERACION-ABIERTA   PIC X(01) VALUE 'N'.
     88  WS-BT-HAY-OPERACION         VALUE 'Y'.
     88  WS-BT-SIN-OPERACION         VALUE 'N'.
 77  WS-BT-TRADES-CANT         PIC S9(7) COMP        VALUE ZEROS.
 77  WS-BT-GANADORAS-CANT      PIC S9(7) COMP        VALUE ZEROS.
 77  WS-BT-PERDEDORAS-CANT     PIC S9(7) COMP        VALUE ZEROS.
 77  WS-BT-SUMA-PCT-GANA       PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
 77  WS-BT-SUMA-PCT-PIERDE     PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
 77  WS-BT-SUMA-PNL            PIC S9(11)V9(2) COMP-3 VALUE ZEROS.
 77  WS-BT-SUMA-FEES           PIC S9(9)V9(4) COMP-3 VALUE ZEROS.
 77  WS-BT-SUMA-RETORNO        PIC S9(9)V9(6) COMP-3 VALUE ZEROS.
 77  WS-BT-SUMA-RETORNO2       PIC S9(11)V9(6) COMP-3 VALUE ZEROS.
 77  WS-BT-CANT-RETORNOS       PIC S9(7) COMP        VALUE ZEROS.
 77  WS-BT-EQUITY-ANT          PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
 77  WS-BT-RETORNO-BARRA       PIC S9(5)V9(6) COMP-3 VALUE ZEROS.
 77  WS-BT-PRIMERA-FECHA       PIC 9(08)              VALUE ZEROS.
 77  WS-BT-ULTIMA-FECHA        PIC 9(08)              VALUE ZEROS.
*
*---- DATOS DE LA OPERACION ACTUALMENTE ABIERTA ------------------
 01  WS-BT-ABIERTA-AREA.
     05  WS-BT-AB-SIGNAL       PIC X(04) VALUE SPACES.
     05  WS-BT-AB-ENTRY-DATE   PIC 9(08) VALUE ZEROS.
     05  WS-BT-AB-ENTRY-PRICE  PIC S9(7)V9(4) VALUE ZEROS.
     05  WS-BT-AB-STOP-LOSS    PIC S9(7)V9(2) VALUE ZEROS.
     05  WS-BT-AB-TAKE-PROFIT  PIC S9(7)V9(2) VALUE ZEROS.
     05  WS-BT-AB-CONFID       PIC S9(1)V9(4) VALUE ZEROS.
     05  WS-BT-AB-POS-VALUE    PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
     05  WS-BT-AB-POS-SIZE     PIC S9(5)V9(8) COMP-3 VALUE ZEROS.
     05  WS-BT-AB-ENTRY-FEE    PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
     05  WS-BT-AB-SLIP-COST    PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
     05  FILLER                PIC X(04) VALUE SPACES.
*
*---- CAMPOS AUXILIARES DE LA SALIDA DE UNA OPERACION ------------
 77  WS-EX-RAW-PRICE           PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
 77  WS-EX-PRICE               PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
 77  WS-EX-REASON              PIC X(12) VALUE SPACES.
 77  WS-EX-VALUE               PIC S9(9)V9(4) COMP-3 VALUE ZEROS.
 77  WS-EX-FEE                 PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
 77  WS-EX-GROSS               PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
 77  WS-EX-NET                 PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
 77  WS-EX-PCT                 PIC S9(3)V9(2) COMP-3 VALUE ZEROS.
*
*---- EVALUACION DE LA POLITICA DE RIESGO (LINKAGE DE TRABAJO) ---
 01  WS-WARPO-AREA.
     05  WS-WARPO-TRADES       PIC 9(05) VALUE ZEROS.
     05  WS-WARPO-VENTANA      PIC S9(7) VALUE ZEROS.
     05  WS-WARPO-VENTANA-HAY  PIC X(01) VALUE 'Y'.
     05  WS-WARPO-PF           PIC S9(5)V9(2) VALUE ZEROS.
     05  WS-WARPO-PF-HAY       PIC X(01) VALUE 'Y'.
     05  WS-WARPO-RETORNO      PIC S9(5)V9(2) VALUE ZEROS.
     05  WS-WARPO-DRAWDOWN     PIC S9(5)V9(2) VALUE ZEROS.
     05  WS-WARPO-VIO-CANT     PIC 9(01) VALUE ZEROS.
     05  WS-WARPO-VIOLACIONES OCCURS 5 TIMES.
         COPY COPY-VIOLAC REPLACING LEADING VIO- BY WWP-.
     05  FILLER                PIC X(04) VALUE SPACES.
*
*---- LINEAS DE IMPRESION DEL REPORTE RISKRPT (132 COLUMNAS) -----
 01  IMP-TITULO.
     03  FILLER              PIC X(20) VALUE 'PGMWARVL - WARREN -'.
     03  FILLER              PIC X(01) VALUE SPACES.
     03  IMP-TIT-SIMBOLO     PIC X(10) VALUE SPACES.
     03  FILLER              PIC X(01) VALUE SPACES.
     03  IMP-TIT-INTERVALO   PIC X(06) VALUE SPACES.
     03  FILLER              PIC X(09) VALUE ' CORRIDA:'.
     03  IMP-TIT-DD          PIC Z9    VALUE ZEROS.
     03  FILLER              PIC X(01) VALUE '/'.
     03  IMP-TIT-MM          PIC Z9    VALUE ZEROS.
     03  FILLER              PIC X(01) VALUE '/'.
     03  IMP-TIT-AAAA        PIC 9(04) VALUE ZEROS.
     03  FILLER              PIC X(55) VALUE SPACES.
*
 01  IMP-LINEA-ETQ-VAL.
     03  FILLER              PIC X(20) VALUE SPACES.
     03  IMP-ETQ-VAL         PIC X(40) VALUE SPACES.
     03  FILLER              PIC X(72) VALUE SPACES.
*
 01  IMP-LINEA-METRICA.
     03  IMP-MET-ETIQ        PIC X(30) VALUE SPACES.
     03  IMP-MET-VALOR       PIC -Z(06)9.99 VALUE ZEROS.
     03  FILLER              PIC X(91) VALUE SPACES.
*
 01  IMP-LINEA-VIOLACION.
     03  FILLER              PIC X(10) VALUE '  VIOLA: '.
     03  IMP-VIO-TIPO        PIC X(20) VALUE SPACES.
     03  FILLER              PIC X(12) VALUE '  ACTUAL: '.
     03  IMP-VIO-ACTUAL      PIC -Z(06)9.99 VALUE ZEROS.
     03  FILLER              PIC X(13) VALUE '  UMBRAL: '.
     03  IMP-VIO-UMBRAL      PIC -Z(06)9.99 VALUE ZEROS.
     03  FILLER              PIC X(40) VALUE SPACES.
*
 01  IMP-LINEA-RECOM.
     03  IMP-REC-ETIQ        PIC X(20) VALUE SPACES.
     03  IMP-REC-VALOR       PIC X(80) VALUE SPACES.
     03  FILLER              PIC X(32) VALUE SPACES.
*
 01  IMP-LINEA-TRADE.
     03  IMP-TRD-ENTRA       PIC 9(08) VALUE ZEROS.
     03  FILLER              PIC X(02) VALUE SPACES.
     03  IMP-TRD-SALE        PIC 9(08) VALUE ZEROS.
     03  FILLER              PIC X(02) VALUE SPACES.
     03  IMP-TRD-SIGNAL      PIC X(04) VALUE SPACES.
     03  FILLER              PIC X(02) VALUE SPACES.
     03  IMP-TRD-ENTRY-PR    PIC -Z(06)9.9999 VALUE ZEROS.
     03  FILLER              PIC X(02) VALUE SPACES.
     03  IMP-TRD-EXIT-PR     PIC -Z(06)9.9999 VALUE ZEROS.
     03  FILLER              PIC X(02) VALUE SPACES.
     03  IMP-TRD-PNL         PIC -Z(08)9.99 VALUE ZEROS.
     03  FILLER              PIC X(02) VALUE SPACES.
     03  IMP-TRD-MOTIVO      PIC X(12) VALUE SPACES.
     03  FILLER              PIC X(21) VALUE SPACES.
*
 01  IMP-LINEA-TOTALES.
     03  FILLER              PIC X(14) VALUE 'TOTALES:  N= '.
     03  IMP-TOT-CANT        PIC ZZZZ9 VALUE ZEROS.
     03  FILLER              PIC X(12) VALUE '  FEES= '.
     03  IMP-TOT-FEES        PIC -Z(07)9.99 VALUE ZEROS.
     03  FILLER              PIC X(12) VALUE '  PNL= '.
     03  IMP-TOT-PNL         PIC -Z(08)9.99 VALUE ZEROS.
     03  FILLER              PIC X(12) VALUE '  CAPITAL= '.
     03  IMP-TOT-EQUITY      PIC -Z(08)9.99 VALUE ZEROS.
     03  FILLER              PIC X(20) VALUE SPACES.
*
 01  WS-LINEA-SEPARADORA      PIC X(132) VALUE ALL '-'.
 01  WS-LINEA-BLANCO          PIC X(132) VALUE SPACES.
*
 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 PROCEDURE DIVISION.
*
 MAIN-PROGRAM-I.
*
     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
     IF WS-VAL-ES-VALIDO
        PERFORM 4000-INDICADORES-I THRU 4000-INDICADORES-F
        PERFORM 5000-RECOMEND-I    THRU 5000-RECOMEND-F
        PERFORM 6000-BACKTEST-I    THRU 6000-BACKTEST-F
        PERFORM 6900-METRICAS-I    THRU 6900-METRICAS-F
        PERFORM 7000-POLITICA-I    THRU 7000-POLITICA-F
        PERFORM 8000-BLOQUEO-I     THRU 8000-BLOQUEO-F
     END-IF
     PERFORM 9000-REPORTE-I      THRU 9000-REPORTE-F
     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
*
 MAIN-PROGRAM-F. GOBACK.
*
*
*------------------------------------------------------------------
 1000-INICIO-I.
*
     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD
     MOVE 'OK'               TO WS-VAL-STATUS
     SET WS-VAL-ES-VALIDO    TO TRUE
     SET WS-NO-FIN-LECTURA   TO TRUE
*
     OPEN INPUT  CANDLES
     IF FS-CANDLES NOT EQUAL '00'
        DISPLAY '* ERROR EN OPEN CANDLES   = ' FS-CANDLES
        MOVE 9999 TO RETURN-CODE
        SET WS-FIN-LECTURA TO TRUE
     ELSE
        PERFORM 2000-CARGAR-I THRU 2000-CARGAR-F
           UNTIL WS-FIN-LECTURA
        CLOSE CANDLES
     END-IF
*
     IF WS-SERIE-CANT EQUAL ZEROS
        MOVE 'INSUFFICIENT-DATA' TO WS-VAL-STATUS
        MOVE 'N'                 TO WS-VAL-VALIDO
        MOVE 'ARCHIVO DE VELAS VACIO'
                                  TO WS-VAL-MENSAJE
     ELSE
        PERFORM 3000-VALIDAR-I THRU 3000-VALIDAR-F
     END-IF.
*
 1000-INICIO-F. EXIT.
*
*
*------------------------------------------------------------------
*    2000 - CARGA SECUENCIAL DE CANDLES A LA TABLA WARSERIE
*------------------------------------------------------------------
 2000-CARGAR-I.
*
     READ CANDLES
        AT END
           SET WS-FIN-LECTURA TO TRUE
        NOT AT END
           ADD 1 TO WS-CANT-LEIDAS
           IF WS-SERIE-CANT < WS-CFG-SERIE-MAX
              ADD 1 TO WS-SERIE-CANT
              PERFORM 2100-CARGAR-BARRA-I THRU 2100-CARGAR-BARRA-F
           ELSE
              DISPLAY '* AVISO: SERIE EXCEDE EL MAXIMO DE TABLA'
           END-IF
     END-READ.
*
 2000-CARGAR-F. EXIT.
*
*------------------------------------------------------------------
 2100-CARGAR-BARRA-I.
*
     SET WRS-IDX TO WS-SERIE-CANT
     MOVE CDL-DATE    TO WRS-DATE (WRS-IDX)
     MOVE CDL-OPEN    TO WRS-OPEN (WRS-IDX)
     MOVE CDL-HIGH    TO WRS-HIGH (WRS-IDX)
     MOVE CDL-LOW     TO WRS-LOW  (WRS-IDX)
     MOVE CDL-CLOSE   TO WRS-CLOSE (WRS-IDX)
     MOVE CDL-VOLUME  TO WRS-VOLUME (WRS-IDX)
     MOVE 'NNNNNN'    TO WRS-IND-STATUS (WRS-IDX)
*
     MOVE WRS-YY (WRS-IDX) TO WS-JUL-Y
     MOVE WRS-MM (WRS-IDX) TO WS-JUL-M
     MOVE WRS-DD (WRS-IDX) TO WS-JUL-D
     PERFORM 9700-CALC-JULIANO-I THRU 9700-CALC-JULIANO-F
     MOVE WS-JUL-RESULT TO WRS-JULIAN (WRS-IDX).
*
 2100-CARGAR-BARRA-F. EXIT.
*
*
*------------------------------------------------------------------
*    3000 - VALIDACION: VENTANA, HUECOS Y DUPLICADOS
*------------------------------------------------------------------
 3000-VALIDAR-I.
*
     MOVE WRS-DATE (1)            TO WS-BT-PRIMERA-FECHA
     MOVE WRS-DATE (WS-SERIE-CANT) TO WS-BT-ULTIMA-FECHA
     COMPUTE WS-VAL-VENTANA-DIAS =
             WRS-JULIAN (WS-SERIE-CANT) - WRS-JULIAN (1)
*
     IF WS-VAL-VENTANA-DIAS < WS-CFG-MIN-WINDOW-DIAS
        MOVE 'INSUFFICIENT-DATA' TO WS-VAL-STATUS
        MOVE 'N'                 TO WS-VAL-VALIDO
        MOVE 'VENTANA DE DATOS INSUFICIENTE'
                                  TO WS-VAL-MENSAJE
     ELSE
        PERFORM 3100-VALIDAR-HUECOS-I  THRU 3100-VALIDAR-HUECOS-F
           VARYING WS-I FROM 2 BY 1
           UNTIL WS-I > WS-SERIE-CANT
        IF WS-CANT-WARN > ZEROS
           MOVE 'WARNINGS' TO WS-VAL-STATUS
        ELSE
           MOVE 'OK'       TO WS-VAL-STATUS
        END-IF
     END-IF.
*
 3000-VALIDAR-F. EXIT.
*
*------------------------------------------------------------------
 3100-VALIDAR-HUECOS-I.
*
     COMPUTE WS-J = WRS-JULIAN (WS-I) - WRS-JULIAN (WS-I - 1)
     IF WS-J EQUAL ZEROS
        ADD 1 TO WS-CANT-DUP
        ADD 1 TO WS-CANT-WARN
        IF WS-CANT-WARN <= 200
           SET WS-AVI-IDX TO WS-CANT-WARN
           STRING 'DUPLICATE DATE: ' DELIMITED BY SIZE
                  WRS-DATE (WS-I)    DELIMITED BY SIZE
                  INTO WS-AVISO-TEXTO (WS-AVI-IDX)
        END-IF
     ELSE
        IF WS-J > WS-CFG-MAX-GAP-DIAS
           ADD 1 TO WS-CANT-GAP
           ADD 1 TO WS-CANT-WARN
           IF WS-CANT-WARN <= 200
              SET WS-AVI-IDX TO WS-CANT-WARN
              STRING 'GAP: ' DELIMITED BY SIZE
                     WRS-DATE (WS-I - 1) DELIMITED BY SIZE
                     ' TO ' DELIMITED BY SIZE
                     WRS-DATE (WS-I)     DELIMITED BY SIZE
                     ' (' DELIMITED BY SIZE
                     WS-J                DELIMITED BY SIZE
                     ' DIAS)' DELIMITED BY SIZE
                     INTO WS-AVISO-TEXTO (WS-AVI-IDX)
           END-IF
        END-IF
     END-IF.
*
 3100-VALIDAR-HUECOS-F. EXIT.
*
*
*------------------------------------------------------------------
*    4000 - CALCULO DE INDICADORES SOBRE TODA LA SERIE
*------------------------------------------------------------------
 4000-INDICADORES-I.
*
     COMPUTE WS-ALFA-12 = 2 / (12 + 1)
     COMPUTE WS-ALFA-26 = 2 / (26 + 1)
     COMPUTE WS-ALFA-09 = 2 / (9 + 1)
*
     PERFORM 4100-CALC-BARRA-I THRU 4100-CALC-BARRA-F
        VARYING WS-I FROM 1 BY 1
        UNTIL WS-I > WS-SERIE-CANT.
*
 4000-INDICADORES-F. EXIT.
*
*------------------------------------------------------------------
 4100-CALC-BARRA-I.
*
     SET WRS-IDX TO WS-I
*
*    ---- EMA12 / EMA26 (SIEMPRE CALCULABLES DESDE LA BARRA 1) ----
     IF WS-I EQUAL 1
        MOVE WRS-CLOSE (WRS-IDX) TO WRS-EMA12 (WRS-IDX)
        MOVE WRS-CLOSE (WRS-IDX) TO WRS-EMA26 (WRS-IDX)
     ELSE
        COMPUTE WRS-EMA12 (WRS-IDX) =
           WS-ALFA-12 * WRS-CLOSE (WRS-IDX) +
           (1 - WS-ALFA-12) * WRS-EMA12 (WRS-IDX - 1)
        COMPUTE WRS-EMA26 (WRS-IDX) =
           WS-ALFA-26 * WRS-CLOSE (WRS-IDX) +
           (1 - WS-ALFA-26) * WRS-EMA26 (WRS-IDX - 1)
     END-IF
     SET WRS-EMA-LISTO (WRS-IDX) TO TRUE
*
*    ---- MACD / SIGNAL / HISTOGRAMA --------------------------
     COMPUTE WRS-MACD-LINE (WRS-IDX) =
        WRS-EMA12 (WRS-IDX) - WRS-EMA26 (WRS-IDX)
     IF WS-I EQUAL 1
        MOVE WRS-MACD-LINE (WRS-IDX) TO WRS-MACD-SIGNAL (WRS-IDX)
     ELSE
        COMPUTE WRS-MACD-SIGNAL (WRS-IDX) =
           WS-ALFA-09 * WRS-MACD-LINE (WRS-IDX) +
           (1 - WS-ALFA-09) * WRS-MACD-SIGNAL (WRS-IDX - 1)
     END-IF
     COMPUTE WRS-MACD-HIST (WRS-IDX) =
        WRS-MACD-LINE (WRS-IDX) - WRS-MACD-SIGNAL (WRS-IDX)
     SET WRS-MACD-LISTO (WRS-IDX) TO TRUE
*
     PERFORM 4300-CALC-RSI-I      THRU 4300-CALC-RSI-F
     PERFORM 4400-CALC-SMA-BOLL-I THRU 4400-CALC-SMA-BOLL-F
     PERFORM 4500-CALC-ATR-I      THRU 4500-CALC-ATR-F
     PERFORM 4600-CALC-MOMENT-I   THRU 4600-CALC-MOMENT-F.
*
 4100-CALC-BARRA-F. EXIT.
*
*------------------------------------------------------------------
*    4300 - RSI(14): PROMEDIOS MOVILES SIMPLES DE 14 DELTAS
*------------------------------------------------------------------
 4300-CALC-RSI-I.
*
     IF WS-I < 15
        MOVE ZEROS TO WRS-RSI (WRS-IDX)
     ELSE
        MOVE ZEROS TO WS-SUMA-GAIN WS-SUMA-LOSS
        PERFORM 4310-SUMAR-DELTA-I THRU 4310-SUMAR-DELTA-F
                VARYING WS-J FROM (WS-I - 13) BY 1
                UNTIL WS-J > WS-I
        COMPUTE WRS-AVG-GAIN (WRS-IDX) = WS-SUMA-GAIN / 14
        COMPUTE WRS-AVG-LOSS (WRS-IDX) = WS-SUMA-LOSS / 14
        IF WRS-AVG-LOSS (WRS-IDX) EQUAL ZEROS
           MOVE 100 TO WRS-RSI (WRS-IDX)
        ELSE
           COMPUTE WRS-RSI (WRS-IDX) =
              100 - 100 / (1 + (WRS-AVG-GAIN (WRS-IDX) /
                                 WRS-AVG-LOSS (WRS-IDX)))
        END-IF
        SET WRS-RSI-LISTO (WRS-IDX) TO TRUE
     END-IF.
*
 4300-CALC-RSI-F. EXIT.
*
*------------------------------------------------------------------
*    4310 - ACUMULAR UN DELTA DE CIERRE PARA EL RSI(14)
*------------------------------------------------------------------
 4310-SUMAR-DELTA-I.
*
     COMPUTE WS-DELTA =
        WRS-CLOSE (WS-J) - WRS-CLOSE (WS-J - 1)
     IF WS-DELTA > ZEROS
        ADD WS-DELTA TO WS-SUMA-GAIN
     ELSE
        SUBTRACT WS-DELTA FROM WS-SUMA-LOSS
     END-IF.
*
 4310-SUMAR-DELTA-F. EXIT.
*
*------------------------------------------------------------------
*    4400 - SMA(20) Y BANDAS DE BOLLINGER(20, 2.0)
*------------------------------------------------------------------
 4400-CALC-SMA-BOLL-I.
*
     IF WS-I < 20
        MOVE ZEROS TO WRS-SMA20 (WRS-IDX)
     ELSE
        MOVE ZEROS TO WS-SUMA-CLOSE
        PERFORM 4410-SUMAR-CLOSE-I THRU 4410-SUMAR-CLOSE-F
                VARYING WS-J FROM (WS-I - 19) BY 1
                UNTIL WS-J > WS-I
        COMPUTE WRS-SMA20 (WRS-IDX) = WS-SUMA-CLOSE / 20
*
        MOVE ZEROS TO WS-SUMA-CLOSE2
        PERFORM 4420-SUMAR-DESVIO-I THRU 4420-SUMAR-DESVIO-F
                VARYING WS-J FROM (WS-I - 19) BY 1
                UNTIL WS-J > WS-I
        COMPUTE WS-VARIANZA = WS-SUMA-CLOSE2 / 19
        COMPUTE WS-DESVIO = WS-VARIANZA ** 0.5
        COMPUTE WRS-BB-UPPER (WRS-IDX) =
           WRS-SMA20 (WRS-IDX) + (2 * WS-DESVIO)
        COMPUTE WRS-BB-LOWER (WRS-IDX) =
           WRS-SMA20 (WRS-IDX) - (2 * WS-DESVIO)
        SET WRS-SMA-LISTO (WRS-IDX) TO TRUE
        SET WRS-BB-LISTO  (WRS-IDX) TO TRUE
     END-IF.
*
 4400-CALC-SMA-BOLL-F. EXIT.
*
*------------------------------------------------------------------
*    4410 - ACUMULAR UN CIERRE PARA LA MEDIA MOVIL SIMPLE(20)
*------------------------------------------------------------------
 4410-SUMAR-CLOSE-I.
*
     ADD WRS-CLOSE (WS-J) TO WS-SUMA-CLOSE.
*
 4410-SUMAR-CLOSE-F. EXIT.
*
*------------------------------------------------------------------
*    4420 - ACUMULAR UN DESVIO CUADRATICO PARA BOLLINGER(20, 2.0)
*------------------------------------------------------------------
 4420-SUMAR-DESVIO-I.
*
     COMPUTE WS-DELTA =
        WRS-CLOSE (WS-J) - WRS-SMA20 (WRS-IDX)
     COMPUTE WS-SUMA-CLOSE2 =
        WS-SUMA-CLOSE2 + (WS-DELTA * WS-DELTA).
*
 4420-SUMAR-DESVIO-F. EXIT.
*
*------------------------------------------------------------------
*    4500 - ATR(14): RANGO VERDADERO Y PROMEDIO MOVIL SIMPLE
*------------------------------------------------------------------
 4500-CALC-ATR-I.
*
     IF WS-I EQUAL 1
        COMPUTE WRS-TRUE-RANGE (WRS-IDX) =
           WRS-HIGH (WRS-IDX) - WRS-LOW (WRS-IDX)
     ELSE
        COMPUTE WS-DELTA = WRS-HIGH (WRS-IDX) - WRS-LOW (WRS-IDX)
        MOVE WS-DELTA TO WRS-TRUE-RANGE (WRS-IDX)
        COMPUTE WS-DELTA =
           WRS-HIGH (WRS-IDX) - WRS-CLOSE (WRS-IDX - 1)
        IF WS-DELTA < ZEROS
           COMPUTE WS-DELTA = WS-DELTA * -1
        END-IF
        IF WS-DELTA > WRS-TRUE-RANGE (WRS-IDX)
           MOVE WS-DELTA TO WRS-TRUE-RANGE (WRS-IDX)
        END-IF
        COMPUTE WS-DELTA =
           WRS-LOW (WRS-IDX) - WRS-CLOSE (WRS-IDX - 1)
        IF WS-DELTA < ZEROS
           COMPUTE WS-DELTA = WS-DELTA * -1
        END-IF
        IF WS-DELTA > WRS-TRUE-RANGE (WRS-IDX)
           MOVE WS-DELTA TO WRS-TRUE-RANGE (WRS-IDX)
        END-IF
     END-IF
*
     IF WS-I < 14
        MOVE ZEROS TO WRS-ATR (WRS-IDX)
     ELSE
        MOVE ZEROS TO WS-SUMA-TR
        PERFORM 4510-SUMAR-TR-I THRU 4510-SUMAR-TR-F
                VARYING WS-J FROM (WS-I - 13) BY 1
                UNTIL WS-J > WS-I
        COMPUTE WRS-ATR (WRS-IDX) = WS-SUMA-TR / 14
        SET WRS-ATR-LISTO (WRS-IDX) TO TRUE
     END-IF.
*
 4500-CALC-ATR-F. EXIT.
*
*------------------------------------------------------------------
*    4510 - ACUMULAR UN RANGO VERDADERO PARA EL ATR(14)
*------------------------------------------------------------------
 4510-SUMAR-TR-I.
*
     ADD WRS-TRUE-RANGE (WS-J) TO WS-SUMA-TR.
*
 4510-SUMAR-TR-F. EXIT.
*
*------------------------------------------------------------------
*    4600 - MOMENTUM(10)
*------------------------------------------------------------------
 4600-CALC-MOMENT-I.
*
     IF WS-I < 11
        MOVE ZEROS TO WRS-MOMENTUM (WRS-IDX)
     ELSE
        COMPUTE WRS-MOMENTUM (WRS-IDX) =
           WRS-CLOSE (WRS-IDX) - WRS-CLOSE (WRS-IDX - 10)
     END-IF.
*
 4600-CALC-MOMENT-F. EXIT.
*
*
*------------------------------------------------------------------
*    5000 - RECOMENDACION DEL DIA (CALL A PGMWARES SOBRE LA
*           ULTIMA BARRA DE LA SERIE)
*------------------------------------------------------------------
 5000-RECOMEND-I.
*
     MOVE WS-SERIE-CANT TO WS-I
     PERFORM 5100-PREPARAR-WARES-I THRU 5100-PREPARAR-WARES-F
     CALL WS-PGM-WARES USING WS-WARES-AREA
     MOVE WS-WARES-SIGNAL      TO REC-SIGNAL
     MOVE WS-WARES-CONFID      TO REC-CONFIDENCE
     MOVE WS-WARES-ENTRY       TO REC-ENTRY-PRICE
     MOVE WS-WARES-STOP-LOSS   TO REC-STOP-LOSS
     MOVE WS-WARES-TAKE-PROFIT TO REC-TAKE-PROFIT
     MOVE WS-WARES-RATIONALE   TO REC-RATIONALE
     MOVE 'N'                  TO REC-BLOCKED.
*
 5000-RECOMEND-F. EXIT.
*
*------------------------------------------------------------------
 5100-PREPARAR-WARES-I.
*
     SET WRS-IDX TO WS-I
     MOVE WS-I                        TO WS-WARES-BARRA
     MOVE WRS-IND-STATUS (WRS-IDX)    TO WS-WARES-FLAGS
     MOVE WRS-CLOSE (WRS-IDX)         TO WS-WARES-CLOSE
     MOVE WRS-EMA12 (WRS-IDX)         TO WS-WARES-EMA12
     MOVE WRS-EMA26 (WRS-IDX)         TO WS-WARES-EMA26
     MOVE WRS-MACD-LINE (WRS-IDX)     TO WS-WARES-MACD-LINE
     MOVE WRS-MACD-SIGNAL (WRS-IDX)   TO WS-WARES-MACD-SIGNAL
     MOVE WRS-RSI (WRS-IDX)           TO WS-WARES-RSI
     MOVE WRS-SMA20 (WRS-IDX)         TO WS-WARES-SMA20
     MOVE WRS-MOMENTUM (WRS-IDX)      TO WS-WARES-MOMENTUM
     MOVE WRS-ATR (WRS-IDX)           TO WS-WARES-ATR.
*
 5100-PREPARAR-WARES-F. EXIT.
*
*
*------------------------------------------------------------------
*    6000 - BACKTEST: RECORRE LA SERIE DESDE LA BARRA 51
*------------------------------------------------------------------
 6000-BACKTEST-I.
*
     IF WS-SERIE-CANT < WS-CFG-MIN-CANDLES
        MOVE 'NO TRADES' TO MET-REASON
     ELSE
        MOVE WS-CFG-CAPITAL-INI TO WS-BT-EQUITY
        MOVE WS-BT-EQUITY       TO WS-BT-PICO
        MOVE WRS-DATE (1)       TO WEQ-DATE
        MOVE WS-BT-EQUITY       TO WEQ-EQUITY
        WRITE EQT-EQUITY-RECORD FROM WEQ-EQUITY-RECORD
        SET WS-BT-SIN-OPERACION TO TRUE
        MOVE WS-BT-EQUITY       TO WS-BT-EQUITY-ANT
*
        PERFORM 6100-PROCESAR-BARRA-I THRU 6100-PROCESAR-BARRA-F
           VARYING WS-I FROM 51 BY 1
           UNTIL WS-I > WS-SERIE-CANT
*
        IF WS-BT-HAY-OPERACION
           SET WRS-IDX TO WS-SERIE-CANT
           MOVE WRS-CLOSE (WRS-IDX) TO WS-EX-RAW-PRICE
           MOVE 'END OF DATA'       TO WS-EX-REASON
           PERFORM 6300-CERRAR-OPERACION-I THRU 6300-CERRAR-OPERACION-F
        END-IF
     END-IF.
*
 6000-BACKTEST-F. EXIT.
*
*------------------------------------------------------------------
 6100-PROCESAR-BARRA-I.
*
     SET WRS-IDX TO WS-I
*
     IF WS-BT-SIN-OPERACION
        PERFORM 5100-PREPARAR-WARES-I THRU 5100-PREPARAR-WARES-F
        CALL WS-PGM-WARES USING WS-WARES-AREA
        IF (WS-WARES-SIGNAL = 'BUY ' OR WS-WARES-SIGNAL = 'SELL')
            AND WS-WARES-STOP-LOSS   NOT EQUAL ZEROS
            AND WS-WARES-TAKE-PROFIT NOT EQUAL ZEROS
           PERFORM 6200-ABRIR-OPERACION-I THRU 6200-ABRIR-OPERACION-F
        END-IF
     END-IF
*
     IF WS-BT-HAY-OPERACION
        PERFORM 6250-PROBAR-SALIDA-I THRU 6250-PROBAR-SALIDA-F
     END-IF
*
     MOVE WRS-DATE (WRS-IDX) TO WEQ-DATE
     MOVE WS-BT-EQUITY       TO WEQ-EQUITY
     WRITE EQT-EQUITY-RECORD FROM WEQ-EQUITY-RECORD
*
     IF WS-BT-EQUITY-ANT NOT EQUAL ZEROS
        COMPUTE WS-BT-RETORNO-BARRA =
           (WS-BT-EQUITY / WS-BT-EQUITY-ANT) - 1
        ADD WS-BT-RETORNO-BARRA TO WS-BT-SUMA-RETORNO
        COMPUTE WS-BT-SUMA-RETORNO2 = WS-BT-SUMA-RETORNO2 +
           (WS-BT-RETORNO-BARRA * WS-BT-RETORNO-BARRA)
        ADD 1 TO WS-BT-CANT-RETORNOS
     END-IF
     MOVE WS-BT-EQUITY TO WS-BT-EQUITY-ANT
*
     IF WS-BT-EQUITY > WS-BT-PICO
        MOVE WS-BT-EQUITY TO WS-BT-PICO
     END-IF
     COMPUTE WS-BT-DRAWDOWN =
        ((WS-BT-PICO - WS-BT-EQUITY) / WS-BT-PICO) * 100
     IF WS-BT-DRAWDOWN > WS-BT-MAX-DRAWDOWN
        MOVE WS-BT-DRAWDOWN TO WS-BT-MAX-DRAWDOWN
     END-IF.
*
 6100-PROCESAR-BARRA-F. EXIT.
*
*------------------------------------------------------------------
*    6200 - ABRIR UNA OPERACION SIMULADA EN LA BARRA ACTUAL
*------------------------------------------------------------------
 6200-ABRIR-OPERACION-I.
*
     MOVE WS-WARES-SIGNAL        TO WS-BT-AB-SIGNAL
     MOVE WRS-DATE (WRS-IDX)     TO WS-BT-AB-ENTRY-DATE
     MOVE WS-WARES-STOP-LOSS     TO WS-BT-AB-STOP-LOSS
     MOVE WS-WARES-TAKE-PROFIT   TO WS-BT-AB-TAKE-PROFIT
     MOVE WS-WARES-CONFID        TO WS-BT-AB-CONFID
*
     IF WS-BT-AB-SIGNAL = 'BUY '
        COMPUTE WS-BT-AB-ENTRY-PRICE =
           WS-WARES-ENTRY * (1 + (WS-CFG-SLIP-PCT / 100))
     ELSE
        COMPUTE WS-BT-AB-ENTRY-PRICE =
           WS-WARES-ENTRY * (1 - (WS-CFG-SLIP-PCT / 100))
     END-IF
*
     COMPUTE WS-BT-AB-POS-VALUE =
        WS-BT-EQUITY * (WS-CFG-POS-PCT / 100)
     COMPUTE WS-BT-AB-POS-SIZE =
        WS-BT-AB-POS-VALUE / WS-BT-AB-ENTRY-PRICE
     COMPUTE WS-BT-AB-ENTRY-FEE =
        WS-BT-AB-POS-VALUE * (WS-CFG-FEE-PCT / 100)
     COMPUTE WS-BT-AB-SLIP-COST =
        WS-BT-AB-POS-VALUE * (WS-CFG-SLIP-PCT / 100)
     SET WS-BT-HAY-OPERACION TO TRUE.
*
 6200-ABRIR-OPERACION-F. EXIT.
*
*------------------------------------------------------------------
*    6250 - PROBAR CONDICIONES DE SALIDA DE LA OPERACION ABIERTA
*------------------------------------------------------------------
 6250-PROBAR-SALIDA-I.
*
     IF WS-BT-AB-SIGNAL = 'BUY '
        IF WRS-LOW (WRS-IDX) <= WS-BT-AB-STOP-LOSS
           MOVE WS-BT-AB-STOP-LOSS TO WS-EX-RAW-PRICE
           MOVE 'STOP LOSS'        TO WS-EX-REASON
           PERFORM 6300-CERRAR-OPERACION-I THRU 6300-CERRAR-OPERACION-F
        ELSE
           IF WRS-HIGH (WRS-IDX) >= WS-BT-AB-TAKE-PROFIT
              MOVE WS-BT-AB-TAKE-PROFIT TO WS-EX-RAW-PRICE
              MOVE 'TAKE PROFIT'        TO WS-EX-REASON
              PERFORM 6300-CERRAR-OPERACION-I
                 THRU 6300-CERRAR-OPERACION-F
           END-IF
        END-IF
     ELSE
        IF WRS-HIGH (WRS-IDX) >= WS-BT-AB-STOP-LOSS
           MOVE WS-BT-AB-STOP-LOSS TO WS-EX-RAW-PRICE
           MOVE 'STOP LOSS'        TO WS-EX-REASON
           PERFORM 6300-CERRAR-OPERACION-I THRU 6300-CERRAR-OPERACION-F
        ELSE
           IF WRS-LOW (WRS-IDX) <= WS-BT-AB-TAKE-PROFIT
              MOVE WS-BT-AB-TAKE-PROFIT TO WS-EX-RAW-PRICE
              MOVE 'TAKE PROFIT'        TO WS-EX-REASON
              PERFORM 6300-CERRAR-OPERACION-I
                 THRU 6300-CERRAR-OPERACION-F
           END-IF
        END-IF
     END-IF.
*
 6250-PROBAR-SALIDA-F. EXIT.
*
*------------------------------------------------------------------
*    6300 - CERRAR LA OPERACION ABIERTA Y GRABAR EL LEDGER
*------------------------------------------------------------------
 6300-CERRAR-OPERACION-I.
*
     IF WS-BT-AB-SIGNAL = 'BUY '
        COMPUTE WS-EX-PRICE =
           WS-EX-RAW-PRICE * (1 - (WS-CFG-SLIP-PCT / 100))
     ELSE
        COMPUTE WS-EX-PRICE =
           WS-EX-RAW-PRICE * (1 + (WS-CFG-SLIP-PCT / 100))
     END-IF
*
     COMPUTE WS-EX-VALUE = WS-BT-AB-POS-SIZE * WS-EX-PRICE
     COMPUTE WS-EX-FEE   = WS-EX-VALUE * (WS-CFG-FEE-PCT / 100)
*
     IF WS-BT-AB-SIGNAL = 'BUY '
        COMPUTE WS-EX-GROSS = WS-EX-VALUE - WS-BT-AB-POS-VALUE
     ELSE
        COMPUTE WS-EX-GROSS = WS-BT-AB-POS-VALUE - WS-EX-VALUE
     END-IF
*
     COMPUTE WS-EX-NET ROUNDED = WS-EX-GROSS -
        (WS-BT-AB-ENTRY-FEE + WS-EX-FEE + WS-BT-AB-SLIP-COST)
*
     IF WS-BT-AB-POS-VALUE <= ZEROS
        MOVE ZEROS TO WS-EX-PCT
     ELSE
        COMPUTE WS-EX-PCT ROUNDED =
           (WS-EX-NET / WS-BT-AB-POS-VALUE) * 100
     END-IF
*
     ADD WS-EX-NET TO WS-BT-EQUITY
*
     MOVE WS-BT-AB-ENTRY-DATE    TO WTD-ENTRY-DATE
     MOVE WRS-DATE (WRS-IDX)     TO WTD-EXIT-DATE
     MOVE WS-BT-AB-SIGNAL        TO WTD-SIGNAL
     MOVE WS-BT-AB-ENTRY-PRICE   TO WTD-ENTRY-PRICE
     MOVE WS-EX-PRICE            TO WTD-EXIT-PRICE
     MOVE WS-BT-AB-STOP-LOSS     TO WTD-STOP-LOSS
     MOVE WS-BT-AB-TAKE-PROFIT   TO WTD-TAKE-PROFIT
     MOVE WS-BT-AB-CONFID        TO WTD-CONFIDENCE
     MOVE WS-BT-AB-POS-VALUE     TO WTD-POSITION-VALUE
     MOVE WS-BT-AB-POS-SIZE      TO WTD-POSITION-SIZE
     MOVE WS-BT-AB-ENTRY-FEE     TO WTD-ENTRY-FEE
     MOVE WS-EX-FEE              TO WTD-EXIT-FEE
     MOVE WS-BT-AB-SLIP-COST     TO WTD-SLIPPAGE-COST
     MOVE WS-EX-NET              TO WTD-PNL
     MOVE WS-EX-PCT              TO WTD-PNL-PCT
     MOVE WS-EX-REASON           TO WTD-EXIT-REASON
     WRITE TRD-TRADE-RECORD FROM WTD-TRADE-RECORD
*
     ADD 1 TO WS-BT-TRADES-CANT
     ADD WS-BT-AB-ENTRY-FEE TO WS-BT-SUMA-FEES
     ADD WS-EX-FEE          TO WS-BT-SUMA-FEES
     ADD WS-EX-NET          TO WS-BT-SUMA-PNL
     IF WS-EX-PCT > ZEROS
        ADD 1 TO WS-BT-GANADORAS-CANT
        ADD WS-EX-PCT TO WS-BT-SUMA-PCT-GANA
     ELSE
        ADD 1 TO WS-BT-PERDEDORAS-CANT
        ADD WS-EX-PCT TO WS-BT-SUMA-PCT-PIERDE
     END-IF
     SET WS-BT-SIN-OPERACION TO TRUE.
*
 6300-CERRAR-OPERACION-F. EXIT.
*
*
*------------------------------------------------------------------
*    6900 - METRICAS DE DESEMPENO DEL BACKTEST
*------------------------------------------------------------------
 6900-METRICAS-I.
*
     MOVE WS-BT-TRADES-CANT TO MET-TOTAL-TRADES
*
     IF WS-BT-TRADES-CANT EQUAL ZEROS
        MOVE ZEROS TO MET-WIN-RATE MET-PROFIT-FACTOR
                      MET-EXPECTANCY MET-CAGR MET-SHARPE
                      MET-MAX-DRAWDOWN MET-TOTAL-RETURN
                      MET-PERIOD-YEARS
        MOVE 'N'      TO MET-IS-RELIABLE
        MOVE 'no trades' TO MET-REASON
     ELSE
        COMPUTE MET-WIN-RATE ROUNDED =
           (WS-BT-GANADORAS-CANT / WS-BT-TRADES-CANT) * 100
        COMPUTE MET-EXPECTANCY ROUNDED =
           WS-BT-SUMA-PNL / WS-BT-TRADES-CANT
*
        IF WS-BT-PERDEDORAS-CANT EQUAL ZEROS
           MOVE ZEROS TO MET-PROFIT-FACTOR
        ELSE
           IF WS-BT-GANADORAS-CANT EQUAL ZEROS
              MOVE ZEROS TO MET-PROFIT-FACTOR
           ELSE
              COMPUTE MET-PROFIT-FACTOR ROUNDED =
                 (WS-BT-SUMA-PCT-GANA / WS-BT-GANADORAS-CANT) /
                 ((WS-BT-SUMA-PCT-PIERDE / WS-BT-PERDEDORAS-CANT) * -1)
           END-IF
        END-IF
*
        COMPUTE MET-TOTAL-RETURN ROUNDED =
           ((WS-BT-EQUITY - WS-CFG-CAPITAL-INI) /
             WS-CFG-CAPITAL-INI) * 100
*
        MOVE WS-JUL-RESULT TO WS-JUL-RESULT
        MOVE WS-BT-PRIMERA-FECHA TO WS-JUL-Y
        PERFORM 9700-RANGO-EQUITY-I THRU 9700-RANGO-EQUITY-F
*
        MOVE WS-BT-MAX-DRAWDOWN TO MET-MAX-DRAWDOWN
*
        IF MET-PERIOD-YEARS > ZEROS
           COMPUTE MET-CAGR ROUNDED =
              (((WS-BT-EQUITY / WS-CFG-CAPITAL-INI) **
                (1 / MET-PERIOD-YEARS)) - 1) * 100
        ELSE
           MOVE MET-TOTAL-RETURN TO MET-CAGR
        END-IF
*
        IF WS-BT-CANT-RETORNOS < 2
           MOVE ZEROS TO MET-SHARPE
        ELSE
           COMPUTE WS-VARIANZA =
              (WS-BT-SUMA-RETORNO2 -
                ((WS-BT-SUMA-RETORNO * WS-BT-SUMA-RETORNO) /
                  WS-BT-CANT-RETORNOS)) / (WS-BT-CANT-RETORNOS - 1)
           IF WS-VARIANZA <= ZEROS
              MOVE ZEROS TO MET-SHARPE
           ELSE
              COMPUTE WS-DESVIO = WS-VARIANZA ** 0.5
              COMPUTE MET-SHARPE ROUNDED =
                 ((WS-BT-SUMA-RETORNO / WS-BT-CANT-RETORNOS) /
                   WS-DESVIO) * (252 ** 0.5) * 100
           END-IF
        END-IF
*
        IF WS-BT-TRADES-CANT >= WS-CFG-MIN-TRADES
              AND MET-PROFIT-FACTOR >= 1.00
              AND MET-TOTAL-RETURN > ZEROS
              AND WS-BT-MAX-DRAWDOWN <= 50.00
           MOVE 'S'  TO MET-IS-RELIABLE
           MOVE SPACES TO MET-REASON
        ELSE
           MOVE 'N'  TO MET-IS-RELIABLE
           MOVE 'unreliable: see policy section' TO MET-REASON
        END-IF
     END-IF.
*
 6900-METRICAS-F. EXIT.
*
*------------------------------------------------------------------
*    9700 - RANGO EN DIAS/ANOS ENTRE PRIMERA Y ULTIMA BARRA DE
*           LA CURVA DE CAPITAL (PARA CAGR)
*------------------------------------------------------------------
 9700-RANGO-EQUITY-I.
*
     MOVE WS-BT-PRIMERA-FECHA TO WS-FECHA-PASO-YMD
     MOVE WS-PASO-AA TO WS-JUL-Y
     MOVE WS-PASO-MM TO WS-JUL-M
     MOVE WS-PASO-DD TO WS-JUL-D
     PERFORM 9700-CALC-JULIANO-I THRU 9700-CALC-JULIANO-F
     MOVE WS-JUL-RESULT TO WS-K
*
     MOVE WS-BT-ULTIMA-FECHA TO WS-FECHA-PASO-YMD
     MOVE WS-PASO-AA TO WS-JUL-Y
     MOVE WS-PASO-MM TO WS-JUL-M
     MOVE WS-PASO-DD TO WS-JUL-D
     PERFORM 9700-CALC-JULIANO-I THRU 9700-CALC-JULIANO-F
*
     COMPUTE MET-PERIOD-YEARS ROUNDED =
        (WS-JUL-RESULT - WS-K) / 365.25.
*
 9700-RANGO-EQUITY-F. EXIT.
*
*------------------------------------------------------------------
*    9700 - RUTINA JULIANA (CONVERSION FECHA -> NUMERO DE DIA)
*           NO SE USA NINGUNA FUNCTION INTRINSECA; ARITMETICA
*           ENTERA CLASICA DE CALENDARIO, TRUNCADA PASO A PASO.
*------------------------------------------------------------------
 9700-CALC-JULIANO-I.
*
     COMPUTE WS-JUL-A = (WS-JUL-M - 14) / 12
*
     COMPUTE WS-JUL-T1 = WS-JUL-Y + 4800 + WS-JUL-A
     COMPUTE WS-JUL-T1 = WS-JUL-T1 * 1461
     COMPUTE WS-JUL-T1 = WS-JUL-T1 / 4
*
     COMPUTE WS-JUL-T2 = WS-JUL-M - 2 - (WS-JUL-A * 12)
     COMPUTE WS-JUL-T2 = WS-JUL-T2 * 367
     COMPUTE WS-JUL-T2 = WS-JUL-T2 / 12
*
     COMPUTE WS-JUL-T3 = WS-JUL-Y + 4900 + WS-JUL-A
     COMPUTE WS-JUL-T3 = WS-JUL-T3 / 100
     COMPUTE WS-JUL-T3 = WS-JUL-T3 * 3
     COMPUTE WS-JUL-T3 = WS-JUL-T3 / 4
*
     COMPUTE WS-JUL-RESULT =
        WS-JUL-D - 32075 + WS-JUL-T1 + WS-JUL-T2 - WS-JUL-T3.
*
 9700-CALC-JULIANO-F. EXIT.
*
*
*------------------------------------------------------------------
*    7000 - EVALUACION DE LA POLITICA DE RIESGO (CALL PGMWARPO)
*------------------------------------------------------------------
 7000-POLITICA-I.
*
     MOVE WS-BT-TRADES-CANT    TO WS-WARPO-TRADES
     MOVE WS-VAL-VENTANA-DIAS  TO WS-WARPO-VENTANA
     MOVE 'Y'                  TO WS-WARPO-VENTANA-HAY
     MOVE MET-PROFIT-FACTOR    TO WS-WARPO-PF
     IF WS-BT-PERDEDORAS-CANT EQUAL ZEROS
        AND WS-BT-GANADORAS-CANT > ZEROS
        MOVE 'N'               TO WS-WARPO-PF-HAY
     ELSE
        MOVE 'Y'               TO WS-WARPO-PF-HAY
     END-IF
     MOVE MET-TOTAL-RETURN     TO WS-WARPO-RETORNO
     MOVE WS-BT-MAX-DRAWDOWN   TO WS-WARPO-DRAWDOWN
*
     CALL WS-PGM-WARPO USING WS-WARPO-AREA.
*
 7000-POLITICA-F. EXIT.
*
*
*------------------------------------------------------------------
*    8000 - BLOQUEO: STALENESS Y BACKTEST PERDEDOR
*------------------------------------------------------------------
 8000-BLOQUEO-I.
*
     COMPUTE WS-K = WRS-JULIAN (WS-SERIE-CANT)
     MOVE WS-FECHA-HOY TO WS-FECHA-PASO-YMD
     MOVE WS-PASO-AA TO WS-JUL-Y
     MOVE WS-PASO-MM TO WS-JUL-M
     MOVE WS-PASO-DD TO WS-JUL-D
     PERFORM 9700-CALC-JULIANO-I THRU 9700-CALC-JULIANO-F
*
     IF (WS-JUL-RESULT - WS-K) > WS-CFG-STALE-DIAS
        MOVE 'HOLD'  TO REC-SIGNAL
        MOVE ZEROS   TO REC-CONFIDENCE REC-ENTRY-PRICE
                         REC-STOP-LOSS REC-TAKE-PROFIT
        MOVE 'Y'     TO REC-BLOCKED
        MOVE 'no new signal / last candle too old'
                     TO REC-RATIONALE
     ELSE
        IF MET-PROFIT-FACTOR < 1.00 OR MET-TOTAL-RETURN < ZEROS
           MOVE 'HOLD'  TO REC-SIGNAL
           MOVE ZEROS   TO REC-CONFIDENCE REC-ENTRY-PRICE
                            REC-STOP-LOSS REC-TAKE-PROFIT
           MOVE 'Y'     TO REC-BLOCKED
           MOVE 'signal blocked: backtest shows negative performance'
                        TO REC-RATIONALE
        END-IF
     END-IF.
*
 8000-BLOQUEO-F. EXIT.
*
*
*------------------------------------------------------------------
*    9000 - REPORTE RISKRPT (132 COLUMNAS)
*------------------------------------------------------------------
 9000-REPORTE-I.
*
     OPEN OUTPUT RISKRPT
     IF FS-RISKRPT NOT EQUAL '00'
        DISPLAY '* ERROR EN OPEN RISKRPT = ' FS-RISKRPT
        MOVE 9999 TO RETURN-CODE
     ELSE
        PERFORM 9100-ENCABEZADO-I  THRU 9100-ENCABEZADO-F
        PERFORM 9200-VALIDACION-I  THRU 9200-VALIDACION-F
        IF WS-VAL-ES-VALIDO
           PERFORM 9300-METRICAS-RPT-I THRU 9300-METRICAS-RPT-F
           PERFORM 9400-POLITICA-RPT-I THRU 9400-POLITICA-RPT-F
           PERFORM 9500-RECOMEND-RPT-I THRU 9500-RECOMEND-RPT-F
           PERFORM 9600-LEDGER-RPT-I   THRU 9600-LEDGER-RPT-F
        END-IF
        CLOSE RISKRPT
     END-IF.
*
 9000-REPORTE-F. EXIT.
*
*------------------------------------------------------------------
 9100-ENCABEZADO-I.
*
     MOVE WS-CFG-SIMBOLO    TO IMP-TIT-SIMBOLO
     MOVE WS-CFG-INTERVALO  TO IMP-TIT-INTERVALO
     MOVE WS-HOY-DD   TO IMP-TIT-DD
     MOVE WS-HOY-MM   TO IMP-TIT-MM
     MOVE WS-HOY-AA   TO IMP-TIT-AAAA
     WRITE RPT-LINEA FROM IMP-TITULO
     WRITE RPT-LINEA FROM WS-LINEA-SEPARADORA
     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
*
 9100-ENCABEZADO-F. EXIT.
*
*------------------------------------------------------------------
 9200-VALIDACION-I.
*
     MOVE 'SECCION 2 - VALIDACION DE DATOS' TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     MOVE WS-VAL-STATUS TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     IF WS-VAL-ES-VALIDO
        PERFORM 9210-AVISO-RPT-I THRU 9210-AVISO-RPT-F
                VARYING WS-K FROM 1 BY 1
                UNTIL WS-K > WS-CANT-WARN
     ELSE
        MOVE WS-VAL-MENSAJE TO IMP-ETQ-VAL
        WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     END-IF
     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
*
 9200-VALIDACION-F. EXIT.
*
*------------------------------------------------------------------
*    9210 - UNA LINEA DE AVISO DE VALIDACION EN EL REPORTE
*------------------------------------------------------------------
 9210-AVISO-RPT-I.
*
     SET WS-AVI-IDX TO WS-K
     MOVE WS-AVISO-TEXTO (WS-AVI-IDX) TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL.
*
 9210-AVISO-RPT-F. EXIT.
*
*------------------------------------------------------------------
 9300-METRICAS-RPT-I.
*
     MOVE 'SECCION 3 - METRICAS DEL BACKTEST' TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     MOVE 'TOTAL OPERACIONES'  TO IMP-MET-ETIQ
     MOVE MET-TOTAL-TRADES     TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'WIN RATE %'         TO IMP-MET-ETIQ
     MOVE MET-WIN-RATE         TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'PROFIT FACTOR'      TO IMP-MET-ETIQ
     MOVE MET-PROFIT-FACTOR    TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'EXPECTANCY'         TO IMP-MET-ETIQ
     MOVE MET-EXPECTANCY       TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'CAGR %'             TO IMP-MET-ETIQ
     MOVE MET-CAGR             TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'SHARPE'             TO IMP-MET-ETIQ
     MOVE MET-SHARPE           TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'MAX DRAWDOWN %'     TO IMP-MET-ETIQ
     MOVE MET-MAX-DRAWDOWN     TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'TOTAL RETURN %'     TO IMP-MET-ETIQ
     MOVE MET-TOTAL-RETURN     TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'PERIOD YEARS'       TO IMP-MET-ETIQ
     MOVE MET-PERIOD-YEARS     TO IMP-MET-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-METRICA
     MOVE 'IS RELIABLE'        TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     MOVE MET-REASON           TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
*
 9300-METRICAS-RPT-F. EXIT.
*
*------------------------------------------------------------------
 9400-POLITICA-RPT-I.
*
     MOVE 'SECCION 4 - POLITICA DE RIESGO' TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     IF WS-WARPO-VIO-CANT EQUAL ZEROS
        MOVE 'POLICY: COMPLIANT' TO IMP-ETQ-VAL
        WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     ELSE
        MOVE 1 TO WS-K
        PERFORM 9410-VIOLACION-RPT-I THRU 9410-VIOLACION-RPT-F
                UNTIL WS-K > WS-WARPO-VIO-CANT
     END-IF
     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
*
 9400-POLITICA-RPT-F. EXIT.
*
*------------------------------------------------------------------
*    9410 - UNA LINEA DE VIOLACION DE POLITICA EN EL REPORTE
*------------------------------------------------------------------
 9410-VIOLACION-RPT-I.
*
     MOVE WWP-TYPE (WS-K)      TO IMP-VIO-TIPO
     MOVE WWP-ACTUAL (WS-K)    TO IMP-VIO-ACTUAL
     MOVE WWP-THRESHOLD (WS-K) TO IMP-VIO-UMBRAL
     WRITE RPT-LINEA FROM IMP-LINEA-VIOLACION
     ADD 1 TO WS-K.
*
 9410-VIOLACION-RPT-F. EXIT.
*
*------------------------------------------------------------------
 9500-RECOMEND-RPT-I.
*
     MOVE 'SECCION 5 - RECOMENDACION' TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     MOVE 'SIGNAL:'      TO IMP-REC-ETIQ
     MOVE REC-SIGNAL     TO IMP-REC-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-RECOM
     MOVE 'BLOQUEADA:'   TO IMP-REC-ETIQ
     MOVE REC-BLOCKED    TO IMP-REC-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-RECOM
     MOVE 'RATIONALE:'   TO IMP-REC-ETIQ
     MOVE REC-RATIONALE  TO IMP-REC-VALOR
     WRITE RPT-LINEA FROM IMP-LINEA-RECOM
     WRITE RPT-LINEA FROM WS-LINEA-BLANCO.
*
 9500-RECOMEND-RPT-F. EXIT.
*
*------------------------------------------------------------------
*    9600 - LIBRO DE OPERACIONES: RELEE TRADELOG Y TOTALIZA
*------------------------------------------------------------------
 9600-LEDGER-RPT-I.
*
     MOVE 'SECCION 6 - LIBRO DE OPERACIONES' TO IMP-ETQ-VAL
     WRITE RPT-LINEA FROM IMP-LINEA-ETQ-VAL
     MOVE ZEROS TO WS-I
     OPEN INPUT TRADELOG
     IF FS-TRADELOG EQUAL '00'
        SET WS-NO-FIN-LECTURA TO TRUE
        PERFORM 9610-LEER-TRADE-I THRU 9610-LEER-TRADE-F
           UNTIL WS-FIN-LECTURA
        CLOSE TRADELOG
     END-IF
     MOVE WS-BT-TRADES-CANT  TO IMP-TOT-CANT
     MOVE WS-BT-SUMA-FEES    TO IMP-TOT-FEES
     MOVE WS-BT-SUMA-PNL     TO IMP-TOT-PNL
     MOVE WS-BT-EQUITY       TO IMP-TOT-EQUITY
     WRITE RPT-LINEA FROM WS-LINEA-SEPARADORA
     WRITE RPT-LINEA FROM IMP-LINEA-TOTALES.
*
 9600-LEDGER-RPT-F. EXIT.
*
*------------------------------------------------------------------
 9610-LEER-TRADE-I.
*
     READ TRADELOG
        AT END
           SET WS-FIN-LECTURA TO TRUE
        NOT AT END
           MOVE TRD-ENTRY-DATE  TO IMP-TRD-ENTRA
           MOVE TRD-EXIT-DATE   TO IMP-TRD-SALE
           MOVE TRD-SIGNAL      TO IMP-TRD-SIGNAL
           MOVE TRD-ENTRY-PRICE TO IMP-TRD-ENTRY-PR
           MOVE TRD-EXIT-PRICE  TO IMP-TRD-EXIT-PR
           MOVE TRD-PNL         TO IMP-TRD-PNL
           MOVE TRD-EXIT-REASON TO IMP-TRD-MOTIVO
           WRITE RPT-LINEA FROM IMP-LINEA-TRADE
     END-READ.
*
 9610-LEER-TRADE-F. EXIT.
*
*
*------------------------------------------------------------------
 9999-FINAL-I.
*
     DISPLAY 'PGMWARVL - VELAS LEIDAS    : ' WS-CANT-LEIDAS
     DISPLAY 'PGMWARVL - OPERACIONES     : ' WS-BT-TRADES-CANT
     DISPLAY 'PGMWARVL - ESTADO VALIDACION: ' WS-VAL-STATUS.
*
 9999-FINAL-F. EXIT.
