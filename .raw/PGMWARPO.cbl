 IDENTIFICATION DIVISION.
 PROGRAM-ID.    PGMWARPO.
 AUTHOR.        D. ACUNA.
 INSTALLATION.  CASA DE BOLSA DEL NORTE - GERENCIA DE SISTEMAS.
 DATE-WRITTEN.  03/10/1991.
 DATE-COMPILED.
 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
*                SISTEMAS.
*
****************************************************************
*                                                                *
*     R U T I N A   W A R P O                                  *
*     ================================                         *
*                                                                *
*     SUBRUTINA DE POLITICA DE RIESGO. RECIBE LAS METRICAS DEL  *
*     BACKTEST (CALL DE PGMWARVL) Y DEVUELVE LA LISTA DE        *
*     VIOLACIONES DETECTADAS CONTRA LOS UMBRALES CORPORATIVOS.  *
*                                                                *
*     LOS UMBRALES SON PROPIOS DE ESTA RUTINA (NO SE RECIBEN    *
*     POR LINKAGE); CUALQUIER CAMBIO DE POLITICA SE HACE AQUI.  *
*                                                                *
****************************************************************
*
*-----------------------------------------------------------------
*    HISTORIAL DE CAMBIOS
*-----------------------------------------------------------------
*    FECHA       PROG.  REQ./INC.     DESCRIPCION
*    ----------  -----  ------------  --------------------------
*    03/10/1991  D.ACUN RFC-0075      ALTA INICIAL: OPERACIONES
*                                     MINIMAS Y FACTOR DE GANANCIA.
*    21/10/1991  D.ACUN RFC-0075      SE AGREGAN LAS VIOLACIONES
*                                     DE VENTANA, RETORNO Y CAIDA
*                                     MAXIMA DE CAPITAL.
*    19/05/1993  D.ACUN INC-0166      CORRECCION: LA CAIDA MAXIMA
*                                     SE COMPARA CON >, NO CON >=
*                                     (50.00% EXACTO NO VIOLA).
*    18/09/1997  J.PERI RFC-0267      LOS UMBRALES SE DEJAN COMO
*                                     CONSTANTES DE ESTA RUTINA
*                                     EN LUGAR DE VALORES FIJOS
*                                     DISPERSOS EN EL CODIGO.
*    11/01/1999  D.ACUN Y2K-0301      REVISION GENERAL PARA EL ANO
*                                     2000 (SIN CAMBIOS DE LAYOUT).
*    30/11/2001  D.ACUN INC-0178      CORRECCION: EL RETORNO TOTAL
*                                     SE COMPARA CON <=, NO CON <
*                                     (0.00% EXACTO TAMBIEN VIOLA,
*                                     IGUAL CRITERIO QUE INC-0166
*                                     PARA LA CAIDA MAXIMA).
*    19/09/2002  R.E.   INC-0143      LA TABLA DE VIOLACIONES PASA
*                                     A USAR LA COPY COPY-VIOLAC
*                                     COMPARTIDA CON PGMWARVL, EN
*                                     LUGAR DE UN LAYOUT PROPIO
*                                     DUPLICADO.
*-----------------------------------------------------------------
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*
 SPECIAL-NAMES.
     UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
            OFF STATUS IS WS-TRAZA-INACTIVA.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*========================*
*
 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
*
*---- UMBRALES DE LA POLITICA DE RIESGO (PROPIOS DE LA RUTINA) ---
 01  WS-UMBRALES-GROUP.
     05  WS-UMB-MIN-TRADES     PIC S9(5) COMP        VALUE 30.
     05  WS-UMB-MIN-VENTANA    PIC S9(7) COMP        VALUE 730.
     05  WS-UMB-MIN-PF         PIC S9(5)V9(2) COMP-3 VALUE 1.00.
     05  WS-UMB-MIN-RETORNO    PIC S9(5)V9(2) COMP-3 VALUE 0.00.
     05  WS-UMB-MAX-DRAWDOWN   PIC S9(5)V9(2) COMP-3 VALUE 50.00.
*    VISTA DE DEPURACION DE LOS UMBRALES (REDEFINE 1 DE 3)
 01  WS-UMBRALES-DEBUG REDEFINES WS-UMBRALES-GROUP.
     05  WS-UMB-BYTES          PIC X(15).
*
*---- CONTADOR DE VIOLACIONES EN ARMADO (COMP) -------------------
 01  WS-CONTADOR-GROUP.
     05  WS-VIO-IDX-W          PIC S9(1) COMP        VALUE ZEROS.
*    VISTA DE DEPURACION DEL CONTADOR (REDEFINE 2 DE 3)
 01  WS-CONTADOR-DEBUG REDEFINES WS-CONTADOR-GROUP.
     05  WS-CONTADOR-BYTES     PIC X(02).
*
*---- CAMPOS DE PASO ENTRE LOS PARRAFOS DE CHEQUEO Y EL GRABADO --
 77  WS-TMP-TIPO                PIC X(20) VALUE SPACES.
 77  WS-TMP-ACTUAL               PIC S9(7)V9(2) VALUE ZEROS.
 77  WS-TMP-UMBRAL               PIC S9(7)V9(2) VALUE ZEROS.
 77  WS-TMP-METRIC                PIC X(14) VALUE SPACES.
*
 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 LINKAGE SECTION.
*
 01  LK-WARPO-LINKAGE.
     05  LK-TRADES             PIC 9(05).
     05  LK-VENTANA            PIC S9(7).
     05  LK-VENTANA-HAY        PIC X(01).
     05  LK-PF                 PIC S9(5)V9(2).
*        VISTA DE DEPURACION DEL FACTOR DE GANANCIA (REDEFINE 3 DE 3)
     05  LK-PF-R REDEFINES LK-PF PIC X(07).
     05  LK-PF-HAY             PIC X(01).
     05  LK-RETORNO            PIC S9(5)V9(2).
     05  LK-DRAWDOWN           PIC S9(5)V9(2).
     05  LK-VIO-CANT           PIC 9(01).
     05  LK-VIOLACIONES OCCURS 5 TIMES INDEXED BY LK-VIO-IDX.
         COPY COPY-VIOLAC REPLACING LEADING VIO- BY LK-V-.
     05  FILLER                PIC X(04).
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 PROCEDURE DIVISION USING LK-WARPO-LINKAGE.
*
 MAIN-PROGRAM-I.
*
     MOVE ZEROS TO LK-VIO-CANT WS-VIO-IDX-W
     PERFORM 1000-TRADES-I    THRU 1000-TRADES-F
     PERFORM 2000-VENTANA-I   THRU 2000-VENTANA-F
     PERFORM 3000-PROFIT-I    THRU 3000-PROFIT-F
     PERFORM 4000-RETORNO-I   THRU 4000-RETORNO-F
     PERFORM 5000-DRAWDOWN-I  THRU 5000-DRAWDOWN-F.
*
 MAIN-PROGRAM-F. GOBACK.
*
*------------------------------------------------------------------
 1000-TRADES-I.
*
     IF LK-TRADES < WS-UMB-MIN-TRADES
        PERFORM 9000-AGREGAR-VIOLACION-I THRU 9000-AGREGAR-VIOLACION-F
     END-IF.
*
 1000-TRADES-F. EXIT.
*
*------------------------------------------------------------------
 2000-VENTANA-I.
*
     IF LK-VENTANA-HAY = 'Y' AND LK-VENTANA < WS-UMB-MIN-VENTANA
        MOVE 'INSUFFICIENT-WINDOW '  TO WS-TMP-TIPO
        MOVE LK-VENTANA              TO WS-TMP-ACTUAL
        MOVE WS-UMB-MIN-VENTANA      TO WS-TMP-UMBRAL
        MOVE 'WINDOW-DAYS'           TO WS-TMP-METRIC
        PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F
     END-IF.
*
 2000-VENTANA-F. EXIT.
*
*------------------------------------------------------------------
 3000-PROFIT-I.
*
     IF LK-PF-HAY = 'Y' AND LK-PF < WS-UMB-MIN-PF
        MOVE 'LOW-PROFIT-FACTOR  '   TO WS-TMP-TIPO
        MOVE LK-PF                   TO WS-TMP-ACTUAL
        MOVE WS-UMB-MIN-PF           TO WS-TMP-UMBRAL
        MOVE 'PROFIT-FACTOR'         TO WS-TMP-METRIC
        PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F
     END-IF.
*
 3000-PROFIT-F. EXIT.
*
*------------------------------------------------------------------
 4000-RETORNO-I.
*
     IF LK-RETORNO NOT GREATER WS-UMB-MIN-RETORNO
        MOVE 'NEGATIVE-RETURN    '   TO WS-TMP-TIPO
        MOVE LK-RETORNO               TO WS-TMP-ACTUAL
        MOVE WS-UMB-MIN-RETORNO       TO WS-TMP-UMBRAL
        MOVE 'TOTAL-RETURN'          TO WS-TMP-METRIC
        PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F
     END-IF.
*
 4000-RETORNO-F. EXIT.
*
*------------------------------------------------------------------
 5000-DRAWDOWN-I.
*
     IF LK-DRAWDOWN > WS-UMB-MAX-DRAWDOWN
        MOVE 'HIGH-DRAWDOWN      '   TO WS-TMP-TIPO
        MOVE LK-DRAWDOWN              TO WS-TMP-ACTUAL
        MOVE WS-UMB-MAX-DRAWDOWN      TO WS-TMP-UMBRAL
        MOVE 'MAX-DRAWDOWN'          TO WS-TMP-METRIC
        PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F
     END-IF.
*
 5000-DRAWDOWN-F. EXIT.
*
*------------------------------------------------------------------
*    9000 - VIOLACION POR OPERACIONES INSUFICIENTES (CASO PARTIC.)
*------------------------------------------------------------------
 9000-AGREGAR-VIOLACION-I.
*
     MOVE 'INSUFFICIENT-TRADES'  TO WS-TMP-TIPO
     MOVE LK-TRADES               TO WS-TMP-ACTUAL
     MOVE WS-UMB-MIN-TRADES       TO WS-TMP-UMBRAL
     MOVE 'TOTAL-TRADES'         TO WS-TMP-METRIC
     PERFORM 9100-GRABAR-VIOLACION-I THRU 9100-GRABAR-VIOLACION-F.
*
 9000-AGREGAR-VIOLACION-F. EXIT.
*
*------------------------------------------------------------------
*    9100 - GRABAR UNA VIOLACION EN LA TABLA DE SALIDA (MAX 5)
*------------------------------------------------------------------
 9100-GRABAR-VIOLACION-I.
*
     IF LK-VIO-CANT < 5
        ADD 1 TO LK-VIO-CANT
        SET LK-VIO-IDX TO LK-VIO-CANT
        MOVE WS-TMP-TIPO   TO LK-V-TYPE      (LK-VIO-IDX)
        MOVE WS-TMP-ACTUAL TO LK-V-ACTUAL    (LK-VIO-IDX)
        MOVE WS-TMP-UMBRAL TO LK-V-THRESHOLD (LK-VIO-IDX)
        MOVE WS-TMP-METRIC TO LK-V-METRIC    (LK-VIO-IDX)
     END-IF.
*
 9100-GRABAR-VIOLACION-F. EXIT.
