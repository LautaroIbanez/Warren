*////////////////// (COPY-EQUITY) //////////////////////////////
****************************************************************
*     LAYOUT CURVA DE CAPITAL (EQUITY CURVE)                   *
*     ARCHIVO: EQUITY  (DDEQUIT) - SALIDA                      *
*     ORGANIZACION: LINE SEQUENTIAL, UNA POR BARRA PROCESADA   *
*     LARGO REGISTRO = 30 BYTES                                 *
****************************************************************
 01  EQT-EQUITY-RECORD.
*    POSICION (01:08) FECHA DE LA BARRA PROCESADA
     05  EQT-DATE            PIC 9(08)        VALUE ZEROS.
*    POSICION (09:11) CAPITAL ACUMULADO LUEGO DEL CIERRE
     05  EQT-EQUITY          PIC S9(9)V9(2)   VALUE ZEROS.
*    POSICION (20:11) RESERVADO PARA USO FUTURO
     05  FILLER              PIC X(11)        VALUE SPACES.
