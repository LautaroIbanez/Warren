*////////////////// (COPY-CANDLE) //////////////////////////////
****************************************************************
*     LAYOUT VELA DIARIA (CANDLE)                              *
*     ARCHIVO: CANDLES  (DDCANDL)  - ENTRADA                   *
*     ORGANIZACION: LINE SEQUENTIAL, UN REGISTRO POR BARRA     *
*     LARGO REGISTRO = 70 BYTES                                *
****************************************************************
 01  CDL-CANDLE-RECORD.
*    POSICION RELATIVA (01:08) FECHA DE LA BARRA AAAAMMDD
     05  CDL-DATE            PIC 9(08)        VALUE ZEROS.
*    POSICION RELATIVA (09:11) PRECIO DE APERTURA
     05  CDL-OPEN            PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION RELATIVA (20:11) PRECIO MAXIMO DE LA BARRA
     05  CDL-HIGH            PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION RELATIVA (31:11) PRECIO MINIMO DE LA BARRA
     05  CDL-LOW             PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION RELATIVA (42:11) PRECIO DE CIERRE
     05  CDL-CLOSE           PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION RELATIVA (53:13) VOLUMEN NEGOCIADO EN LA BARRA
     05  CDL-VOLUME          PIC S9(9)V9(4)   VALUE ZEROS.
*    POSICION RELATIVA (66:05) RESERVADO PARA USO FUTURO
     05  FILLER              PIC X(05)        VALUE SPACES.
