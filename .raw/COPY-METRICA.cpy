*////////////////// (COPY-METRICA) /////////////////////////////
****************************************************************
*     LAYOUT METRICAS DEL BACKTEST                              *
*     SECCION 3 DE RISKRPT - UNA POR CORRIDA                   *
*     LARGO REGISTRO = 183 BYTES                                *
****************************************************************
 01  MET-METRICS-RECORD.
*    POSICION (001:05) CANTIDAD TOTAL DE OPERACIONES CERRADAS
     05  MET-TOTAL-TRADES     PIC 9(05)        VALUE ZEROS.
*    POSICION (006:05) PORCENTAJE DE OPERACIONES GANADORAS
     05  MET-WIN-RATE         PIC S9(3)V9(2)   VALUE ZEROS.
*    POSICION (011:07) FACTOR DE GANANCIA (PROFIT FACTOR)
     05  MET-PROFIT-FACTOR    PIC S9(5)V9(2)   VALUE ZEROS.
*    POSICION (018:09) EXPECTATIVA EN MONEDA POR OPERACION
     05  MET-EXPECTANCY       PIC S9(7)V9(2)   VALUE ZEROS.
*    POSICION (027:07) TASA DE CRECIMIENTO ANUAL COMPUESTA
     05  MET-CAGR             PIC S9(5)V9(2)   VALUE ZEROS.
*    POSICION (034:07) INDICE DE SHARPE ANUALIZADO
     05  MET-SHARPE           PIC S9(5)V9(2)   VALUE ZEROS.
*    POSICION (041:05) CAIDA MAXIMA DEL CAPITAL (DRAWDOWN)
     05  MET-MAX-DRAWDOWN     PIC S9(3)V9(2)   VALUE ZEROS.
*    POSICION (046:07) RETORNO TOTAL DEL PERIODO
     05  MET-TOTAL-RETURN     PIC S9(5)V9(2)   VALUE ZEROS.
*    POSICION (053:05) DURACION DEL PERIODO EN ANOS
     05  MET-PERIOD-YEARS     PIC S9(3)V9(2)   VALUE ZEROS.
*    POSICION (058:01) 'S' SI EL BACKTEST ES CONFIABLE
     05  MET-IS-RELIABLE      PIC X(01)        VALUE 'N'.
*    POSICION (059:120) MOTIVO CUANDO NO ES CONFIABLE
     05  MET-REASON           PIC X(120)       VALUE SPACES.
*    POSICION (179:05) RESERVADO PARA USO FUTURO
     05  FILLER               PIC X(05)        VALUE SPACES.
