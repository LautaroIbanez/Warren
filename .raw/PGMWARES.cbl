 IDENTIFICATION DIVISION.
 PROGRAM-ID.    PGMWARES.
 AUTHOR.        M. TORRES.
 INSTALLATION.  CASA DE BOLSA DEL NORTE - GERENCIA DE SISTEMAS.
 DATE-WRITTEN.  14/06/1991.
 DATE-COMPILED.
 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
*                SISTEMAS.
*
****************************************************************
*                                                                *
*     R U T I N A   W A R E S                                  *
*     ================================                         *
*                                                                *
*     SUBRUTINA DE ESTRATEGIA. RECIBE LOS INDICADORES TECNICOS  *
*     DE UNA BARRA (CALL DE PGMWARVL) Y DEVUELVE LA SENAL DEL   *
*     DIA (BUY/SELL/HOLD), LA CONFIANZA Y LOS NIVELES DE STOP   *
*     LOSS Y TAKE PROFIT BASADOS EN EL ATR.                      *
*                                                                *
*     NO ABRE ARCHIVOS NI ESCRIBE REPORTES; ES INVOCADA UNA VEZ *
*     POR CADA BARRA EVALUADA (RECOMENDACION DEL DIA Y, LUEGO,  *
*     POR CADA BARRA DEL BACKTEST).                              *
*                                                                *
****************************************************************
*
*-----------------------------------------------------------------
*    HISTORIAL DE CAMBIOS
*-----------------------------------------------------------------
*    FECHA       PROG.  REQ./INC.     DESCRIPCION
*    ----------  -----  ------------  --------------------------
*    14/06/1991  M.TORR RFC-0048      ALTA INICIAL: PUNTAJE POR
*                                     CRUCE DE MEDIAS Y MACD.
*    29/06/1991  M.TORR RFC-0048      SE AGREGA EL PUNTAJE POR
*                                     RSI Y POSICION RESPECTO DE
*                                     LA MEDIA DE 20 RUEDAS.
*    11/07/1991  M.TORR RFC-0048      SE AGREGA EL PUNTAJE POR
*                                     MOMENTUM Y LOS NIVELES DE
*                                     STOP LOSS / TAKE PROFIT.
*    05/08/1991  R.E.   RFC-0061      SE INTEGRA A PGMWARVL COMO
*                                     SUBRUTINA DE ESTRATEGIA.
*    14/02/1992  M.TORR INC-0103      CORRECCION: EL EMPATE DE
*                                     PUNTAJES DEBE RESOLVERSE A
*                                     HOLD, NO A LA ULTIMA SENAL
*                                     EVALUADA.
*    18/09/1997  J.PERI RFC-0267      SE PONDERAN LAS 5 SENALES
*                                     (0.25/0.25/0.20/0.15/0.15) Y
*                                     SE EXIGE UN PUNTAJE MINIMO DE
*                                     0.50 (ANTES ALCANZABA CON LA
*                                     MAYORIA SIMPLE DE 1 PUNTO).
*    11/01/1999  D.ACUN Y2K-0301      REVISION GENERAL PARA EL ANO
*                                     2000 (SIN CAMBIOS DE LAYOUT).
*    19/09/2002  R.E.   INC-0142      SE AGREGA EL SUSTITUTO DEL ATR
*                                     (2% DEL PRECIO DE ENTRADA)
*                                     PARA LOS NIVELES DE STOP LOSS
*                                     Y TAKE PROFIT CUANDO LA BARRA
*                                     AUN NO TIENE EL ATR LISTO.
*-----------------------------------------------------------------
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*
 SPECIAL-NAMES.
     CLASS CLASE-SIGNO    IS 'B' 'S' 'H'
     UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
            OFF STATUS IS WS-TRAZA-INACTIVA.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*========================*
*
 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
*
*---- PUNTAJE DE CONFLUENCIA (COMPRA / VENTA, 0.00 A 1.00) -------
*    PESOS DE LAS 5 SENALES: TENDENCIA .25  MACD .25  RSI .20
*                            MEDIA .15      MOMENTO .15   (SUMA 1.00)
 01  WS-PUNTAJE-GROUP.
     05  WS-PTS-COMPRA         PIC S9(1)V9(2) COMP-3 VALUE ZEROS.
     05  WS-PTS-VENTA          PIC S9(1)V9(2) COMP-3 VALUE ZEROS.
*    VISTA DE DEPURACION DEL PUNTAJE (REDEFINE 1 DE 3)
 01  WS-PUNTAJE-DEBUG REDEFINES WS-PUNTAJE-GROUP.
     05  WS-PUNTAJE-BYTES      PIC X(04).
*
*---- VISTA DISPLAY DEL PUNTAJE, SOLO PARA EL RATIONALE ----------
 77  WS-PTS-COMPRA-D           PIC 9V99 VALUE ZEROS.
 77  WS-PTS-VENTA-D            PIC 9V99 VALUE ZEROS.
*
*---- NIVELES DE SALIDA CALCULADOS SOBRE EL ATR ------------------
 01  WS-NIVELES-GROUP.
     05  WS-NIV-SL             PIC S9(7)V9(2) COMP-3 VALUE ZEROS.
     05  WS-NIV-TP             PIC S9(7)V9(2) COMP-3 VALUE ZEROS.
*    VISTA DE DEPURACION DE LOS NIVELES (REDEFINE 2 DE 3)
 01  WS-NIVELES-DEBUG REDEFINES WS-NIVELES-GROUP.
     05  WS-NIV-BYTES          PIC X(10).
*
*---- FACTORES DEL STOP LOSS / TAKE PROFIT (EN ATR) --------------
 77  WS-FACTOR-SL              PIC S9(1) COMP        VALUE 2.
 77  WS-FACTOR-TP              PIC S9(1) COMP        VALUE 3.
*
*---- ATR EFECTIVO PARA LOS NIVELES; SI EL ATR NO ESTA LISTO SE  -
*     USA UN SUSTITUTO DEL 2% DEL PRECIO DE ENTRADA (INC-0142)  -
 77  WS-ATR-PORC-FALLBACK      PIC S9(1)V9(2) COMP-3 VALUE 0.02.
 77  WS-ATR-EFECTIVO           PIC S9(7)V9(6) COMP-3 VALUE ZEROS.
*
*---- RACIONAL ARMADO POR TROZOS --------------------------------
 77  WS-FRASE-TENDENCIA        PIC X(24) VALUE SPACES.
 77  WS-FRASE-MACD             PIC X(24) VALUE SPACES.
 77  WS-FRASE-RSI              PIC X(24) VALUE SPACES.
 77  WS-FRASE-MEDIA            PIC X(24) VALUE SPACES.
 77  WS-FRASE-MOMENTO          PIC X(24) VALUE SPACES.
*
 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 LINKAGE SECTION.
*
 01  LK-WARES-LINKAGE.
     05  LK-BARRA              PIC S9(8) COMP.
     05  LK-FLAGS              PIC X(06).
*        VISTA POR BANDERA DE CADA INDICADOR CRITICO
*        (REDEFINE 3 DE 3)
     05  LK-FLAGS-R REDEFINES LK-FLAGS.
         10  LK-FLAG-EMA       PIC X(01).
             88  LK-EMA-LISTO           VALUE 'S'.
         10  LK-FLAG-MACD      PIC X(01).
             88  LK-MACD-LISTO          VALUE 'S'.
         10  LK-FLAG-RSI       PIC X(01).
             88  LK-RSI-LISTO           VALUE 'S'.
         10  LK-FLAG-SMA       PIC X(01).
             88  LK-SMA-LISTO           VALUE 'S'.
         10  LK-FLAG-BB        PIC X(01).
             88  LK-BB-LISTO            VALUE 'S'.
         10  LK-FLAG-ATR       PIC X(01).
             88  LK-ATR-LISTO           VALUE 'S'.
     05  LK-CLOSE              PIC S9(7)V9(4).
     05  LK-EMA12              PIC S9(7)V9(6).
     05  LK-EMA26              PIC S9(7)V9(6).
     05  LK-MACD-LINE          PIC S9(7)V9(6).
     05  LK-MACD-SIGNAL        PIC S9(7)V9(6).
     05  LK-RSI                PIC S9(3)V9(4).
     05  LK-SMA20              PIC S9(7)V9(6).
     05  LK-MOMENTUM           PIC S9(7)V9(4).
     05  LK-ATR                PIC S9(7)V9(6).
     05  LK-SIGNAL             PIC X(04).
     05  LK-CONFID             PIC S9(1)V9(4).
     05  LK-ENTRY              PIC S9(7)V9(4).
     05  LK-STOP-LOSS          PIC S9(7)V9(2).
     05  LK-TAKE-PROFIT        PIC S9(7)V9(2).
     05  LK-RATIONALE          PIC X(120).
     05  FILLER                PIC X(04).
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 PROCEDURE DIVISION USING LK-WARES-LINKAGE.
*
 MAIN-PROGRAM-I.
*
     PERFORM 1000-EVALUAR-I THRU 1000-EVALUAR-F.
*
 MAIN-PROGRAM-F. GOBACK.
*
*------------------------------------------------------------------
 1000-EVALUAR-I.
*
     MOVE ZEROS  TO WS-PTS-COMPRA WS-PTS-VENTA
     MOVE SPACES TO LK-RATIONALE
                    WS-FRASE-TENDENCIA WS-FRASE-MACD WS-FRASE-RSI
                    WS-FRASE-MEDIA     WS-FRASE-MOMENTO
     MOVE 'HOLD'  TO LK-SIGNAL
     MOVE ZEROS   TO LK-CONFID LK-ENTRY LK-STOP-LOSS LK-TAKE-PROFIT
*
     IF LK-BARRA < 50
        MOVE 'insufficient history for a signal (< 50 bars)'
             TO LK-RATIONALE
     ELSE
        IF NOT LK-EMA-LISTO OR NOT LK-MACD-LISTO OR NOT LK-RSI-LISTO
              OR NOT LK-SMA-LISTO OR NOT LK-ATR-LISTO
           MOVE 'critical indicator not yet computable'
                TO LK-RATIONALE
        ELSE
           PERFORM 2000-PUNTAJE-I  THRU 2000-PUNTAJE-F
           PERFORM 3000-DECIDIR-I  THRU 3000-DECIDIR-F
           IF LK-SIGNAL NOT EQUAL 'HOLD'
              PERFORM 4000-NIVELES-I THRU 4000-NIVELES-F
           END-IF
           PERFORM 5000-RATIONALE-I THRU 5000-RATIONALE-F
        END-IF
     END-IF.
*
 1000-EVALUAR-F. EXIT.
*
*------------------------------------------------------------------
*    2000 - PUNTAJE DE CONFLUENCIA (5 SENALES INDEPENDIENTES)
*------------------------------------------------------------------
 2000-PUNTAJE-I.
*
*    SENAL 1 DE 5 - CRUCE DE MEDIAS EXPONENCIALES (PESO 0.25)
     IF LK-EMA12 > LK-EMA26
        ADD 0.25 TO WS-PTS-COMPRA
        MOVE 'UPTREND (EMA12>EMA26); ' TO WS-FRASE-TENDENCIA
     ELSE
        ADD 0.25 TO WS-PTS-VENTA
        MOVE 'DOWNTREND (EMA12<EMA26); ' TO WS-FRASE-TENDENCIA
     END-IF
*
*    SENAL 2 DE 5 - MACD VS SU SEÑAL, SOLO SI CONFIRMA EL LADO DEL
*    CERO (PESO 0.25); SI NO HAY CONFIRMACION NO SUMA A NINGUN LADO
     IF LK-MACD-LINE > LK-MACD-SIGNAL AND LK-MACD-LINE > ZEROS
        ADD 0.25 TO WS-PTS-COMPRA
        MOVE 'MACD BULLISH; '         TO WS-FRASE-MACD
     ELSE
        IF LK-MACD-LINE < LK-MACD-SIGNAL AND LK-MACD-LINE < ZEROS
           ADD 0.25 TO WS-PTS-VENTA
           MOVE 'MACD BEARISH; '      TO WS-FRASE-MACD
        END-IF
     END-IF
*
*    SENAL 3 DE 5 - ZONA DEL RSI (PESO 0.20); LA ZONA DE COMPRA SE
*    EVALUA PRIMERO, POR LO QUE EL RSI EN (40-60) SOLO SUMA A COMPRA
     IF LK-RSI NOT LESS 40 AND LK-RSI NOT GREATER 70
        ADD 0.20 TO WS-PTS-COMPRA
        MOVE 'RSI BULLISH ZONE; '     TO WS-FRASE-RSI
     ELSE
        IF LK-RSI NOT LESS 30 AND LK-RSI NOT GREATER 60
           ADD 0.20 TO WS-PTS-VENTA
           MOVE 'RSI BEARISH ZONE; '  TO WS-FRASE-RSI
        ELSE
           IF LK-RSI > 70
              MOVE 'RSI OVERBOUGHT; '   TO WS-FRASE-RSI
           ELSE
              MOVE 'RSI OVERSOLD; '     TO WS-FRASE-RSI
           END-IF
        END-IF
     END-IF
*
*    SENAL 4 DE 5 - CIERRE RESPECTO DE LA MEDIA DE 20 RUEDAS (0.15)
     IF LK-CLOSE > LK-SMA20
        ADD 0.15 TO WS-PTS-COMPRA
        MOVE 'CLOSE ABOVE SMA20; '    TO WS-FRASE-MEDIA
     ELSE
        ADD 0.15 TO WS-PTS-VENTA
        MOVE 'CLOSE BELOW SMA20; '    TO WS-FRASE-MEDIA
     END-IF
*
*    SENAL 5 DE 5 - MOMENTUM(10) (PESO 0.15)
     IF LK-MOMENTUM > ZEROS
        ADD 0.15 TO WS-PTS-COMPRA
        MOVE 'MOMENTUM POSITIVE; '    TO WS-FRASE-MOMENTO
     ELSE
        ADD 0.15 TO WS-PTS-VENTA
        MOVE 'MOMENTUM NEGATIVE; '    TO WS-FRASE-MOMENTO
     END-IF.
*
 2000-PUNTAJE-F. EXIT.
*
*------------------------------------------------------------------
*    3000 - DECISION: PUNTAJE MINIMO 0.50 Y MAYORIA SOBRE EL OTRO
*    LADO; LA CONFIANZA ES EL PUNTAJE GANADOR, TOPADA EN 0.95
*------------------------------------------------------------------
 3000-DECIDIR-I.
*
     IF WS-PTS-COMPRA NOT LESS 0.50 AND WS-PTS-COMPRA > WS-PTS-VENTA
        MOVE 'BUY '  TO LK-SIGNAL
        IF WS-PTS-COMPRA > 0.95
           MOVE 0.95 TO LK-CONFID
        ELSE
           MOVE WS-PTS-COMPRA TO LK-CONFID
        END-IF
     ELSE
        IF WS-PTS-VENTA NOT LESS 0.50 AND WS-PTS-VENTA > WS-PTS-COMPRA
           MOVE 'SELL' TO LK-SIGNAL
           IF WS-PTS-VENTA > 0.95
              MOVE 0.95 TO LK-CONFID
           ELSE
              MOVE WS-PTS-VENTA TO LK-CONFID
           END-IF
        ELSE
           MOVE 'HOLD' TO LK-SIGNAL
           IF WS-PTS-COMPRA > WS-PTS-VENTA
              MOVE WS-PTS-COMPRA TO LK-CONFID
           ELSE
              MOVE WS-PTS-VENTA  TO LK-CONFID
           END-IF
        END-IF
     END-IF
     MOVE LK-CLOSE TO LK-ENTRY.
*
 3000-DECIDIR-F. EXIT.
*
*------------------------------------------------------------------
*    4000 - NIVELES DE STOP LOSS Y TAKE PROFIT (MULTIPLOS DE ATR)
*------------------------------------------------------------------
 4000-NIVELES-I.
*
     IF LK-ATR-LISTO
        MOVE LK-ATR TO WS-ATR-EFECTIVO
     ELSE
        COMPUTE WS-ATR-EFECTIVO ROUNDED =
           WS-ATR-PORC-FALLBACK * LK-ENTRY
     END-IF
     IF LK-SIGNAL = 'BUY '
        COMPUTE WS-NIV-SL ROUNDED =
           LK-ENTRY - (WS-FACTOR-SL * WS-ATR-EFECTIVO)
        COMPUTE WS-NIV-TP ROUNDED =
           LK-ENTRY + (WS-FACTOR-TP * WS-ATR-EFECTIVO)
     ELSE
        COMPUTE WS-NIV-SL ROUNDED =
           LK-ENTRY + (WS-FACTOR-SL * WS-ATR-EFECTIVO)
        COMPUTE WS-NIV-TP ROUNDED =
           LK-ENTRY - (WS-FACTOR-TP * WS-ATR-EFECTIVO)
     END-IF
     MOVE WS-NIV-SL TO LK-STOP-LOSS
     MOVE WS-NIV-TP TO LK-TAKE-PROFIT.
*
 4000-NIVELES-F. EXIT.
*
*------------------------------------------------------------------
*    5000 - ARMADO DEL RATIONALE (CONCATENACION DE FRASES)
*------------------------------------------------------------------
 5000-RATIONALE-I.
*
     MOVE WS-PTS-COMPRA TO WS-PTS-COMPRA-D
     MOVE WS-PTS-VENTA  TO WS-PTS-VENTA-D
     STRING 'SIGNAL ' DELIMITED BY SIZE
            LK-SIGNAL DELIMITED BY SIZE
            ' (SCORE ' DELIMITED BY SIZE
            WS-PTS-COMPRA-D DELIMITED BY SIZE
            ' BUY / ' DELIMITED BY SIZE
            WS-PTS-VENTA-D DELIMITED BY SIZE
            ' SELL); ' DELIMITED BY SIZE
            WS-FRASE-TENDENCIA DELIMITED BY SIZE
            WS-FRASE-MACD      DELIMITED BY SIZE
            WS-FRASE-RSI       DELIMITED BY SIZE
            WS-FRASE-MEDIA     DELIMITED BY SIZE
            WS-FRASE-MOMENTO   DELIMITED BY SIZE
            INTO LK-RATIONALE.
*
 5000-RATIONALE-F. EXIT.
