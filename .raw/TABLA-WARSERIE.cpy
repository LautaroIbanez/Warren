*////////////////// (TABLA-WARSERIE) ////////////////////////////
****************************************************************
*                                                                *
*  TABLA EN MEMORIA: SERIE DE VELAS + INDICADORES TECNICOS      *
*  LIBRERIA:  WARSERIE                                          *
*  ACTION:    CARGAR DESDE CANDLES, UNA ENTRADA POR BARRA       *
*  USO:       PGMWARVL (VALIDACION, INDICADORES, BACKTEST)      *
*  LARGO DE CADA ENTRADA = 99 BYTES (VISTA LOGICA, EN COMP-3)   *
*                                                                *
*  ESTA TABLA REEMPLAZA EL CURSOR DB2 DE LAS CLASES DE CUENTAS; *
*  AQUI NO HAY BASE DE DATOS - LA SERIE SE ARMA EN WORKING-     *
*  STORAGE A PARTIR DEL ARCHIVO SECUENCIAL DE VELAS.            *
*                                                                *
****************************************************************
*
 01  WRS-TABLA-SERIE.
     05  WRS-ENTRADA OCCURS 1 TO WS-CFG-SERIE-MAX TIMES
                      DEPENDING ON WS-SERIE-CANT
                      INDEXED BY WRS-IDX.
*
*        ---- IDENTIFICACION DE LA BARRA -------------------------
*        FECHA DE LA BARRA, FORMATO AAAAMMDD (COPIA DE CDL-DATE)
         10  WRS-DATE             PIC 9(08).
*        DESCOMPOSICION DE LA FECHA PARA LA RUTINA JULIANA
*        (REDEFINE 1 DE 3 - VER REGLA DE PERIODO SOBRE REDEFINES)
         10  WRS-DATE-YMD REDEFINES WRS-DATE.
             15  WRS-YY           PIC 9(04).
             15  WRS-MM           PIC 9(02).
             15  WRS-DD           PIC 9(02).
*        NUMERO JULIANO DE LA BARRA, CALCULADO AL CARGAR
*        (USADO PARA HUECOS Y VENTANA - NO HAY FUNCTION INTRINSECA)
         10  WRS-JULIAN           PIC S9(9)   COMP.
*
*        ---- PRECIOS Y VOLUMEN (COPIA DE CANDLE-RECORD) ---------
         10  WRS-OPEN             PIC S9(7)V9(4) COMP-3.
         10  WRS-HIGH             PIC S9(7)V9(4) COMP-3.
         10  WRS-LOW              PIC S9(7)V9(4) COMP-3.
         10  WRS-CLOSE            PIC S9(7)V9(4) COMP-3.
         10  WRS-VOLUME           PIC S9(9)V9(4) COMP-3.
*
*        ---- MEDIAS MOVILES Y MACD (SEIS DECIMALES DE TRABAJO) --
         10  WRS-EMA12            PIC S9(7)V9(6) COMP-3.
         10  WRS-EMA26            PIC S9(7)V9(6) COMP-3.
         10  WRS-SMA20            PIC S9(7)V9(6) COMP-3.
         10  WRS-MACD-LINE        PIC S9(7)V9(6) COMP-3.
         10  WRS-MACD-SIGNAL      PIC S9(7)V9(6) COMP-3.
         10  WRS-MACD-HIST        PIC S9(7)V9(6) COMP-3.
*
*        ---- RSI(14) Y SUS PROMEDIOS MOVILES SIMPLES -------------
         10  WRS-AVG-GAIN         PIC S9(7)V9(6) COMP-3.
         10  WRS-AVG-LOSS         PIC S9(7)V9(6) COMP-3.
         10  WRS-RSI              PIC S9(3)V9(4) COMP-3.
*
*        ---- BANDAS DE BOLLINGER (20, 2.0) -----------------------
         10  WRS-BB-UPPER         PIC S9(7)V9(6) COMP-3.
         10  WRS-BB-LOWER         PIC S9(7)V9(6) COMP-3.
*
*        ---- ATR(14) Y RANGO VERDADERO DE LA BARRA ---------------
         10  WRS-TRUE-RANGE       PIC S9(7)V9(6) COMP-3.
         10  WRS-ATR              PIC S9(7)V9(6) COMP-3.
*
*        ---- MOMENTUM(10) -----------------------------------------
         10  WRS-MOMENTUM         PIC S9(7)V9(4) COMP-3.
*        ---- RESERVADO PARA USO FUTURO -----------------------------
         10  FILLER               PIC X(04)      VALUE SPACES.
*
*        ---- BYTE DE DISPONIBILIDAD DE INDICADORES ---------------
*        UN CARACTER POR INDICADOR CRITICO: 'S' = LISTO, 'N' = NO
*        ORDEN:  EMA-MACD-RSI-SMA-BB -ATR
*        (REDEFINE 2 DE 3)
         10  WRS-IND-STATUS       PIC X(06)   VALUE 'NNNNNN'.
         10  WRS-IND-FLAGS REDEFINES WRS-IND-STATUS.
             15  WRS-FLAG-EMA     PIC X(01).
                 88  WRS-EMA-LISTO        VALUE 'S'.
             15  WRS-FLAG-MACD    PIC X(01).
                 88  WRS-MACD-LISTO       VALUE 'S'.
             15  WRS-FLAG-RSI     PIC X(01).
                 88  WRS-RSI-LISTO        VALUE 'S'.
             15  WRS-FLAG-SMA     PIC X(01).
                 88  WRS-SMA-LISTO        VALUE 'S'.
             15  WRS-FLAG-BB      PIC X(01).
                 88  WRS-BB-LISTO         VALUE 'S'.
             15  WRS-FLAG-ATR     PIC X(01).
                 88  WRS-ATR-LISTO        VALUE 'S'.
*
*    FIN DE LA ENTRADA DE SERIE - VER WS-CFG-SERIE-MAX EN LA
*    SECCION DE CONSTANTES DE PGMWARVL PARA EL LIMITE DE BARRAS.
