*////////////////// (COPY-VIOLAC) //////////////////////////////
****************************************************************
*     ENTRADA DE VIOLACION DE POLITICA DE RIESGO                *
*     NO ES UN REGISTRO DE ARCHIVO; SE USA SOLO ANIDADA DENTRO  *
*     DE LA TABLA OCCURS 5 TIMES DE PGMWARVL Y DE LA LINKAGE    *
*     OCCURS 5 TIMES DE PGMWARPO (VER REGLA DE NIVEL RELATIVO)  *
*     LARGO DE CADA ENTRADA = 52 BYTES                           *
****************************************************************
*    POSICION (01:20) TIPO DE VIOLACION DETECTADA
*        VALORES VALIDOS:
*        INSUFFICIENT-TRADES   INSUFFICIENT-WINDOW
*        LOW-PROFIT-FACTOR     NEGATIVE-RETURN
*        HIGH-DRAWDOWN
     10  VIO-TYPE             PIC X(20)        VALUE SPACES.
*    POSICION (21:09) VALOR OBSERVADO EN EL BACKTEST
     10  VIO-ACTUAL           PIC S9(7)V9(2)   VALUE ZEROS.
*    POSICION (30:09) UMBRAL DEFINIDO POR LA POLITICA
     10  VIO-THRESHOLD        PIC S9(7)V9(2)   VALUE ZEROS.
*    POSICION (39:14) NOMBRE DE LA METRICA EVALUADA
     10  VIO-METRIC           PIC X(14)        VALUE SPACES.
