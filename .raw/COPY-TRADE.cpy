*////////////////// (COPY-TRADE) ///////////////////////////////
****************************************************************
*     LAYOUT OPERACION CERRADA (TRADE LEDGER)                  *
*     ARCHIVO: TRADELOG (DDTRLOG) - SALIDA                     *
*     ORGANIZACION: LINE SEQUENTIAL, UNA POR OPERACION CERRADA *
*     LARGO REGISTRO = 160 BYTES                                *
****************************************************************
 01  TRD-TRADE-RECORD.
*    POSICION (001:08) FECHA DE ENTRADA A LA OPERACION
     05  TRD-ENTRY-DATE       PIC 9(08)        VALUE ZEROS.
*    POSICION (009:08) FECHA DE SALIDA DE LA OPERACION
     05  TRD-EXIT-DATE        PIC 9(08)        VALUE ZEROS.
*    POSICION (017:04) SENAL  'BUY ' O 'SELL'
     05  TRD-SIGNAL           PIC X(04)        VALUE SPACES.
*    POSICION (021:11) PRECIO DE ENTRADA (CON SLIPPAGE)
     05  TRD-ENTRY-PRICE      PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION (032:11) PRECIO DE SALIDA (CON SLIPPAGE)
     05  TRD-EXIT-PRICE       PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION (043:09) NIVEL DE STOP LOSS, 2 DECIMALES
     05  TRD-STOP-LOSS        PIC S9(7)V9(2)   VALUE ZEROS.
*    POSICION (052:09) NIVEL DE TAKE PROFIT, 2 DECIMALES
     05  TRD-TAKE-PROFIT      PIC S9(7)V9(2)   VALUE ZEROS.
*    POSICION (061:05) CONFIANZA DE LA SENAL (0 A 0,95)
     05  TRD-CONFIDENCE       PIC S9(1)V9(4)   VALUE ZEROS.
*    POSICION (066:11) CAPITAL COMPROMETIDO AL ENTRAR
     05  TRD-POSITION-VALUE   PIC S9(9)V9(2)   VALUE ZEROS.
*    POSICION (077:13) UNIDADES COMPRADAS O VENDIDAS
     05  TRD-POSITION-SIZE    PIC S9(5)V9(8)   VALUE ZEROS.
*    POSICION (090:11) COMISION DE ENTRADA
     05  TRD-ENTRY-FEE        PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION (101:11) COMISION DE SALIDA
     05  TRD-EXIT-FEE         PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION (112:11) COSTO DE SLIPPAGE (ENTRADA + SALIDA)
     05  TRD-SLIPPAGE-COST    PIC S9(7)V9(4)   VALUE ZEROS.
*    POSICION (123:11) GANANCIA/PERDIDA NETA, 2 DECIMALES
     05  TRD-PNL              PIC S9(9)V9(2)   VALUE ZEROS.
*    POSICION (134:05) PNL COMO PORCENTAJE DEL POSICIONAMIENTO
     05  TRD-PNL-PCT          PIC S9(3)V9(2)   VALUE ZEROS.
*    POSICION (139:12) MOTIVO DE CIERRE DE LA OPERACION
     05  TRD-EXIT-REASON      PIC X(12)        VALUE SPACES.
*    POSICION (151:10) RESERVADO PARA USO FUTURO
     05  FILLER               PIC X(10)        VALUE SPACES.
